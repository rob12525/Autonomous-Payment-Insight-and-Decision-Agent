000100*----------------------------------------------------------------*
000200*  PYDECRPT  -  LINEAS DE IMPRESION DEL REPORTE DE DECISIONES   *
000300*               (DECISIONS.RPT) Y DEL REPORTE RESUMEN           *
000400*               (SUMMARY.RPT). SEIS VARIANTES DE LINEA          *
000500*               COMPARTEN LA MISMA AREA DE SALIDA.               *
000600*----------------------------------------------------------------*
000700 01  WS-DEC-LINEA-DECISION.
000800     05  FILLER                    PIC X(08) VALUE 'ACCION: '.
000900     05  DEC-LIN-ACTION-ID         PIC X(16).
001000     05  FILLER                    PIC X(02) VALUE SPACES.
001100     05  FILLER                    PIC X(06) VALUE 'TIPO: '.
001200     05  DEC-LIN-ACTION-TYPE       PIC X(20).
001300     05  FILLER                    PIC X(02) VALUE SPACES.
001400     05  FILLER                    PIC X(06) VALUE 'DEST: '.
001500     05  DEC-LIN-TARGET            PIC X(12).
001600     05  FILLER                    PIC X(02) VALUE SPACES.
001700     05  FILLER                    PIC X(06) VALUE 'DISP: '.
001800     05  DEC-LIN-DISPOSITION       PIC X(12).
001900     05  FILLER                    PIC X(02) VALUE SPACES.
002000     05  FILLER                    PIC X(08) VALUE 'MEJORA='.
002100     05  DEC-LIN-IMPROVEMENT       PIC S9(03)V99
002200                                   SIGN LEADING SEPARATE.
002300     05  FILLER                    PIC X(02) VALUE SPACES.
002400     05  FILLER                    PIC X(12) VALUE
002500         'AJUSTE-CONF='.
002600     05  DEC-LIN-CONF-ADJ          PIC S9(01)V99
002700                                   SIGN LEADING SEPARATE.
002800     05  FILLER                    PIC X(24) VALUE SPACES.
002900 
003000 01  WS-DEC-LINEA-VIOLACION REDEFINES WS-DEC-LINEA-DECISION.
003100     05  FILLER                    PIC X(06) VALUE SPACES.
003200     05  FILLER                    PIC X(11) VALUE
003300         'VIOLACION: '.
003400     05  DEC-LIN-VIOLACION-TXT     PIC X(40).
003500     05  FILLER                    PIC X(93) VALUE SPACES.
003600 
003700 01  WS-DEC-LINEA-RESUMEN-TIPO REDEFINES WS-DEC-LINEA-DECISION.
003800     05  FILLER                    PIC X(05) VALUE 'TIPO='.
003900     05  DEC-RES-ACTION-TYPE       PIC X(20).
004000     05  FILLER                    PIC X(02) VALUE SPACES.
004100     05  FILLER                    PIC X(05) VALUE 'CANT='.
004200     05  DEC-RES-COUNT             PIC 9(09).
004300     05  FILLER                    PIC X(02) VALUE SPACES.
004400     05  FILLER                    PIC X(12) VALUE
004500         'TASA-EXITO%='.
004600     05  DEC-RES-SUCCESS-RATE      PIC S9(03)V99
004700                                   SIGN LEADING SEPARATE.
004800     05  FILLER                    PIC X(02) VALUE SPACES.
004900     05  FILLER                    PIC X(13) VALUE
005000         'MEJORA-PROM%='.
005100     05  DEC-RES-AVG-IMPROVE       PIC S9(03)V99
005200                                   SIGN LEADING SEPARATE.
005300     05  FILLER                    PIC X(68) VALUE SPACES.
005400 
005500 01  WS-DEC-LINEA-TOTALES REDEFINES WS-DEC-LINEA-DECISION.
005600     05  FILLER                    PIC X(07) VALUE 'LEIDOS='.
005700     05  DEC-TOT-LEIDOS            PIC 9(09).
005800     05  FILLER                    PIC X(02) VALUE SPACES.
005900     05  FILLER                    PIC X(11) VALUE
006000         'EJECUTADOS='.
006100     05  DEC-TOT-EJECUTADOS        PIC 9(09).
006200     05  FILLER                    PIC X(02) VALUE SPACES.
006300     05  FILLER                    PIC X(10) VALUE
006400         'ESCALADOS='.
006500     05  DEC-TOT-ESCALADOS         PIC 9(09).
006600     05  FILLER                    PIC X(02) VALUE SPACES.
006700     05  FILLER                    PIC X(11) VALUE
006800         'BLOQUEADOS='.
006900     05  DEC-TOT-BLOQUEADOS        PIC 9(09).
007000     05  FILLER                    PIC X(02) VALUE SPACES.
007100     05  FILLER                    PIC X(09) VALUE
007200         'ROLLBACK='.
007300     05  DEC-TOT-ROLLBACK          PIC 9(09).
007400     05  FILLER                    PIC X(02) VALUE SPACES.
007500     05  FILLER                    PIC X(12) VALUE
007600         'TASA-EXITO%='.
007700     05  DEC-TOT-SUCCESS-RATE      PIC S9(03)V99
007800                                   SIGN LEADING SEPARATE.
007900     05  FILLER                    PIC X(01) VALUE SPACES.
008000     05  FILLER                    PIC X(13) VALUE
008100         'MEJORA-PROM%='.
008200     05  DEC-TOT-AVG-IMPROVE       PIC S9(03)V99
008300                                   SIGN LEADING SEPARATE.
008400     05  FILLER                    PIC X(01) VALUE SPACES.
008500     05  FILLER                    PIC X(06) VALUE
008600         'FALLA='.
008700     05  DEC-TOT-FALLIDOS          PIC 9(02).
008800 
008900 01  WS-DEC-LINEA-CONFIANZA REDEFINES WS-DEC-LINEA-DECISION.
009000     05  FILLER                    PIC X(07) VALUE 'PATRON='.
009100     05  DEC-CNF-PATTERN-TYPE      PIC X(20).
009200     05  FILLER                    PIC X(02) VALUE SPACES.
009300     05  FILLER                    PIC X(10) VALUE
009400         'CONFIANZA='.
009500     05  DEC-CNF-CONFIDENCE        PIC 9(01)V9(04).
009600     05  FILLER                    PIC X(106) VALUE SPACES.
009700 
009800 01  WS-DEC-LINEA-EFECTIVIDAD REDEFINES WS-DEC-LINEA-DECISION.
009900     05  FILLER                    PIC X(12) VALUE
010000         'TIPO-ACCION='.
010100     05  DEC-EFE-ACTION-TYPE       PIC X(20).
010200     05  FILLER                    PIC X(02) VALUE SPACES.
010300     05  FILLER                    PIC X(09) VALUE
010400         'MUESTRAS='.
010500     05  DEC-EFE-SAMPLE-SIZE       PIC 9(03).
010600     05  FILLER                    PIC X(02) VALUE SPACES.
010700     05  FILLER                    PIC X(13) VALUE
010800         'MEJORA-PROM%='.
010900     05  DEC-EFE-AVG-IMPROVE       PIC S9(03)V99
011000                                   SIGN LEADING SEPARATE.
011100     05  FILLER                    PIC X(02) VALUE SPACES.
011200     05  FILLER                    PIC X(12) VALUE
011300         'TASA-EXITO%='.
011400     05  DEC-EFE-SUCCESS-RATE      PIC S9(03)V99
011500                                   SIGN LEADING SEPARATE.
011600     05  FILLER                    PIC X(63) VALUE SPACES.
011700