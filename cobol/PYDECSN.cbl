000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Purpose: MODULO 3 - CANALIZACION DE DECISIONES DE REMEDIACION
000500*          DE PAGOS (MAPEO, GUARDA, EJECUCION, ROLLBACK,
000600*          RESULTADO Y APRENDIZAJE)
000700* Tectonics: cobc
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. PYDECSN.
001100 AUTHOR.        R. BALSIMELLI.
001200 INSTALLATION.  DEPTO DE SISTEMAS - OPERACIONES DE MEDIOS DE PAGO.
001300 DATE-WRITTEN.  18/10/1991.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - CONFIDENCIAL.
001600*----------------------------------------------------------------*
001700*                 R E G I S T R O   D E   C A M B I O S          *
001800*----------------------------------------------------------------*
001900* 18/10/1991 RBA TP003  ALTA DEL PROGRAMA. LEE RECOMENDACIONES,   TP003   
002000*                       LAS MAPEA, LAS VALIDA Y LAS EJECUTA.
002100* 09/12/1991 NBE TP016  SE AGREGA LA EVALUACION DE ROLLBACK CONTRATP016   
002200*                       LAS METRICAS PAREADAS DE SYSMETRICS.DAT.
002300* 22/04/1992 CPE TP024  SE AGREGA EL SEGUIMIENTO DE RESULTADO     TP024   
002400*                       (MEJORA, EXPECTATIVA, ESTADO, AJUSTE DE
002500*                       CONFIANZA) Y SUS ACUMULADORES.
002600* 16/10/1992 RGA TP033  SE AGREGA EL APRENDIZAJE: TABLA DE        TP033   
002700*                       CONFIANZA POR PATRON Y ANILLO DE
002800*                       EFECTIVIDAD POR TIPO DE ACCION.
002900* 04/02/1993 SUR TP040  SE DEJA CONSTANCIA: LA "PATRON" DEL       TP040   
003000*                       APRENDIZAJE ES EL TIPO DE ACCION DE LA
003100*                       DECISION -- EL ANALISTA UPSTREAM NO
003200*                       DISTINGUE UN CAMPO DE PATRON SEPARADO.
003300* 21/08/1994 RBA TP049  SE CIERRA EL RESUMEN CON CONTROL DE       TP049   
003400*                       TOTALES (LEIDOS/EJECUTADOS/ESCALADOS/
003500*                       BLOQUEADOS/ROLLBACK) A PEDIDO DE AUDITORIA.
003600* 13/03/1996 NBE TP057  LAS LECCIONES CODIFICADAS DE APRENDIZAJE  TP057   
003700*                       SE TRAZAN POR DISPLAY DE DIAGNOSTICO --
003800*                       EL REPORTE DE RESUMEN YA LAS REFLEJA EN
003900*                       LA TABLA DE EFECTIVIDAD POR TIPO.
004000* 03/11/1998 CPE TP066  REVISION POR EL PROYECTO AAAA (Y2K) - NO  TP066   
004100*                       SE USAN FECHAS DE DOS DIGITOS EN ESTE
004200*                       PROGRAMA, SE DEJA CONSTANCIA EN EL LOG.
004300* 14/06/1999 RGA TP067  AJUSTE FINAL DEL PROYECTO AAAA (Y2K) -    TP067   
004400*                       SIN CAMBIOS DE CODIGO, SOLO CERTIFICACION.
004500* 21/05/2001 SUR TP081  SE AGREGA EL UPSI DE DIAGNOSTICO EXTENDIDOTP081   
004600*                       PARA CENTRO DE COMPUTOS.
004700* 08/08/2007 RBA TP104  MANTENIMIENTO MENOR - COMENTARIOS.        TP104
004800* 11/03/2010 NBE TP112  EL DESPACHO NO DISTINGUIA UN TIPO DE      TP112
004900*                       ACCION NO RECONOCIDO DE UNO VALIDO Y LA
005000*                       REGISTRABA IGUAL COMO ACTIVA. AHORA SE
005100*                       CUENTA COMO FALLIDA Y NO SE REGISTRA.
005200* 19/04/2011 RBA TP113  WS-SUBINDICE-COMBINADO PISABA A LOS        TP113
005300*                       SUBINDICES 1 Y 2 POR EL REDEFINES DE
005400*                       WS-INDICES-TRABAJO MIENTRAS EL PERFORM
005500*                       VARYING DE 3251 SEGUIA VIVO -- SE PERDIA
005600*                       LA VUELTA DEL ANILLO DE EFECTIVIDAD Y EL
005700*                       TIPO DE ACCION EN CURSO. EL CONTADOR DE
005800*                       MUESTRAS CON MEJORA PASA A SU PROPIO CAMPO.
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-EXTENDIDO.
006500 
006600 INPUT-OUTPUT SECTION.
006700 
006800 FILE-CONTROL.
006900 
007000 SELECT ENT-RECOMENDACIONES
007100     ASSIGN TO 'RECOMMENDATIONS.DAT'
007200     ORGANIZATION IS LINE SEQUENTIAL
007300     FILE STATUS IS FS-RECOMENDACIONES.
007400 
007500 SELECT ENT-METRICAS-SISTEMA
007600     ASSIGN TO 'SYSMETRICS.DAT'
007700     ORGANIZATION IS LINE SEQUENTIAL
007800     FILE STATUS IS FS-METRICAS-SISTEMA.
007900 
008000 SELECT SAL-DECISIONES
008100     ASSIGN TO 'DECISIONS.RPT'
008200     ORGANIZATION IS LINE SEQUENTIAL
008300     FILE STATUS IS FS-DECISIONES.
008400 
008500 SELECT SAL-RESUMEN
008600     ASSIGN TO 'SUMMARY.RPT'
008700     ORGANIZATION IS LINE SEQUENTIAL
008800     FILE STATUS IS FS-RESUMEN.
008900 
009000*----------------------------------------------------------------*
009100 DATA DIVISION.
009200 
009300 FILE SECTION.
009400 
009500 FD ENT-RECOMENDACIONES.
009600 01  WS-ENT-RECOMENDACIONES           PIC X(81).
009700 
009800 FD ENT-METRICAS-SISTEMA.
009900 01  WS-ENT-METRICAS-SISTEMA          PIC X(24).
010000 
010100 FD SAL-DECISIONES.
010200 01  WS-SAL-DECISIONES                PIC X(150).
010300 
010400 FD SAL-RESUMEN.
010500 01  WS-SAL-RESUMEN                   PIC X(150).
010600 
010700*----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900*----------------------------------------------------------------*
011000*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
011100*----------------------------------------------------------------*
011200 01  FS-STATUS.
011300     05  FS-RECOMENDACIONES         PIC X(02).
011400         88  FS-RECOM-OK                 VALUE '00'.
011500         88  FS-RECOM-EOF                VALUE '10'.
011600     05  FS-METRICAS-SISTEMA         PIC X(02).
011700         88  FS-METSIS-OK                VALUE '00'.
011800         88  FS-METSIS-EOF                VALUE '10'.
011900     05  FS-DECISIONES               PIC X(02).
012000         88  FS-DECI-OK                   VALUE '00'.
012100     05  FS-RESUMEN                  PIC X(02).
012200         88  FS-RESU-OK                   VALUE '00'.
012300 
012400*----------------------------------------------------------------*
012500*    LAYOUT DE RECOMENDACION UPSTREAM / METRICA DE SISTEMA Y     *
012600*    DE LA DECISION / RESULTADO                                  *
012700*----------------------------------------------------------------*
012800     COPY PYINPUT.
012900     COPY PYDEC.
013000     COPY PYDECRPT.
013100 
013200*----------------------------------------------------------------*
013300*    LAS TRES METRICAS PAREADAS POR RECOMENDACION: BASELINE,     *
013400*    POST-ACCION Y FINAL (TP016)                                 *
013500*----------------------------------------------------------------*
013600 01  WS-MET-BASELINE.
013700     05  MTB-SUCCESS-RATE            PIC 9(01)V9(04).
013800     05  MTB-ERROR-RATE              PIC 9(01)V9(04).
013900     05  MTB-P95-LATENCY-MS          PIC 9(05)V99.
014000     05  MTB-TIMEOUT-RATE            PIC 9(01)V9(04).
014100     05  FILLER                      PIC X(02).
014200 
014300 01  WS-MET-POST-ACCION.
014400     05  MTP-SUCCESS-RATE            PIC 9(01)V9(04).
014500     05  MTP-ERROR-RATE              PIC 9(01)V9(04).
014600     05  MTP-P95-LATENCY-MS          PIC 9(05)V99.
014700     05  MTP-TIMEOUT-RATE            PIC 9(01)V9(04).
014800     05  FILLER                      PIC X(02).
014900 
015000 01  WS-MET-FINAL.
015100     05  MTF-SUCCESS-RATE            PIC 9(01)V9(04).
015200     05  MTF-ERROR-RATE              PIC 9(01)V9(04).
015300     05  MTF-P95-LATENCY-MS          PIC 9(05)V99.
015400     05  MTF-TIMEOUT-RATE            PIC 9(01)V9(04).
015500     05  FILLER                      PIC X(02).
015600 
015700 01  WS-MET-BASELINE-SNAPSHOT.
015800     05  SNB-SUCCESS-RATE            PIC 9(01)V9(04).
015900     05  SNB-ERROR-RATE              PIC 9(01)V9(04).
016000     05  SNB-P95-LATENCY-MS          PIC 9(05)V99.
016100     05  SNB-TIMEOUT-RATE            PIC 9(01)V9(04).
016200     05  FILLER                      PIC X(02).
016300 
016400*----------------------------------------------------------------*
016500*    PARAMETROS DE GUARDA PARA EL CALL A PYSAFGRD                *
016600*----------------------------------------------------------------*
016700 01  WS-PARAMETROS-GUARDA.
016800     05  WS-GRD-CANT-ACTIVAS         PIC 9(02).
016900     05  WS-GRD-VALIDA               PIC X(01).
017000         88  WS-GRD-ES-VALIDA            VALUE 'Y'.
017100         88  WS-GRD-NO-ES-VALIDA         VALUE 'N'.
017200     05  WS-GRD-CANT-VIOLACIONES     PIC 9(01).
017300     05  WS-GRD-VIOLACIONES.
017400         10  WS-GRD-VIOLACION-TXT OCCURS 6 TIMES PIC X(40).
017500 
017600*----------------------------------------------------------------*
017700*    TABLA DE ACCIONES ACTIVAS (REGISTRO DE EJECUCION)           *
017800*----------------------------------------------------------------*
017900 01  WS-TABLA-ACCIONES-ACTIVAS.
018000     05  WS-ACT-ENTRADA OCCURS 500 TIMES.
018100         10  WS-ACT-ACTION-ID        PIC X(16).
018200         10  WS-ACT-ACTION-TYPE      PIC X(20).
018300         10  WS-ACT-STATUS           PIC X(12).
018400         10  WS-ACT-REASON           PIC X(40).
018500 01  WS-CANT-ACCIONES-REGISTRADAS    PIC 9(04) COMP VALUE ZERO.
018600 01  WS-CANT-ACTIVAS-VIVAS           PIC 9(02) COMP VALUE ZERO.
018700 01  WS-INDICE-ULTIMA-ACTIVA         PIC 9(04) COMP VALUE ZERO.
018800 01  WS-TIPO-ACCION-RECONOCIDA       PIC X(01) VALUE 'Y'.
018900     88  WS-ACCION-RECONOCIDA            VALUE 'Y'.
019000     88  WS-ACCION-NO-RECONOCIDA         VALUE 'N'.
019100 
019200*----------------------------------------------------------------*
019300*    TABLA DE CONFIANZA POR PATRON (LEARNING-SYSTEM)             *
019400*----------------------------------------------------------------*
019500 01  WS-TABLA-CONFIANZA.
019600     05  WS-PAT-ENTRADA OCCURS 20 TIMES.
019700         10  WS-PAT-TIPO             PIC X(20).
019800         10  WS-PAT-CONFIANZA        PIC 9(01)V9(04).
019900 01  WS-CANT-PATRONES                PIC 9(02) COMP VALUE ZERO.
020000 
020100*----------------------------------------------------------------*
020200*    TABLA DE EFECTIVIDAD POR TIPO DE ACCION (ANILLO DE 20)      *
020300*----------------------------------------------------------------*
020400 01  WS-TABLA-EFECTIVIDAD.
020500     05  WS-EFE-ENTRADA OCCURS 6 TIMES.
020600         10  WS-EFE-ACTION-TYPE      PIC X(20).
020700         10  WS-EFE-CANT-MUESTRAS    PIC 9(02) COMP.
020800         10  WS-EFE-MUESTRA OCCURS 20 TIMES
020900                                     PIC S9(03)V99
021000                                     SIGN LEADING SEPARATE.
021100 01  WS-CANT-TIPOS-EFECTIVIDAD       PIC 9(02) COMP VALUE ZERO.
021200 
021300*----------------------------------------------------------------*
021400*    ESTADISTICAS DE RESULTADO (OUTCOME-TRACKER)                 *
021500*----------------------------------------------------------------*
021600 01  WS-STATS-GENERALES.
021700     05  WS-STA-TOTAL-OUTCOMES       PIC 9(09) COMP VALUE ZERO.
021800     05  WS-STA-TOTAL-SUCCESS        PIC 9(09) COMP VALUE ZERO.
021900     05  WS-STA-TOTAL-FAILED         PIC 9(09) COMP VALUE ZERO.
022000     05  WS-STA-TOTAL-ROLLBACK       PIC 9(09) COMP VALUE ZERO.
022100     05  WS-STA-SUMA-MEJORA          PIC S9(07)V99
022200                                     SIGN LEADING SEPARATE VALUE ZERO.
022300     05  FILLER                      PIC X(04).
022400
022500 01  WS-TABLA-ESTADISTICAS-TIPO.
022600     05  WS-TOT-ENTRADA OCCURS 6 TIMES.
022700         10  WS-TOT-ACTION-TYPE      PIC X(20).
022800         10  WS-TOT-COUNT            PIC 9(09) COMP.
022900         10  WS-TOT-SUCCESS          PIC 9(09) COMP.
023000         10  WS-TOT-SUMA-MEJORA      PIC S9(07)V99
023100                                     SIGN LEADING SEPARATE.
023200 
023300 01  WS-CONTROL-TOTALES.
023400     05  WS-CTL-LEIDOS               PIC 9(09) COMP VALUE ZERO.
023500     05  WS-CTL-EJECUTADOS           PIC 9(09) COMP VALUE ZERO.
023600     05  WS-CTL-ESCALADOS            PIC 9(09) COMP VALUE ZERO.
023700     05  WS-CTL-BLOQUEADOS           PIC 9(09) COMP VALUE ZERO.
023800     05  WS-CTL-ROLLBACK             PIC 9(09) COMP VALUE ZERO.
023900     05  WS-CTL-FALLIDOS             PIC 9(09) COMP VALUE ZERO.
024000     05  FILLER                      PIC X(04).
024100
024200*----------------------------------------------------------------*
024300*    AREAS DE CALCULO CON REDEFINES (RULE DEL PERIODO)           *
024400*----------------------------------------------------------------*
024500 01  WS-CALC-MEJORA-AREA.
024600     05  WS-CALC-MEJORA-V            PIC S9(05)V99
024700                                     SIGN LEADING SEPARATE
024800                                     VALUE ZERO.
024900 
025000 01  WS-CALC-MEJORA-REDONDEO REDEFINES WS-CALC-MEJORA-AREA.
025100     05  WS-CALC-MEJORA-ENTERA        PIC S9(07) VALUE ZERO.
025200 
025300 01  WS-CALC-AJUSTE-AREA.
025400     05  WS-CALC-AJUSTE-V            PIC S9(01)V99
025500                                     SIGN LEADING SEPARATE
025600                                     VALUE ZERO.
025700 
025800 01  WS-CALC-AJUSTE-REDONDEO REDEFINES WS-CALC-AJUSTE-AREA.
025900     05  WS-CALC-AJUSTE-ENTERA        PIC S9(03) VALUE ZERO.
026000 
026100 01  WS-INDICES-TRABAJO.
026200     05  WS-SUBINDICE-1               PIC 9(04) COMP VALUE ZERO.
026300     05  WS-SUBINDICE-2               PIC 9(02) COMP VALUE ZERO.
026400
026500*    TP113 - WS-SUBINDICE-COMBINADO VIVIA REDEFINIENDO LO DE ARRIBA
026600*    Y SE PISABA CON EL PERFORM VARYING DE 3251. EL CONTADOR DE
026700*    MUESTRAS CON MEJORA TIENE AHORA SU PROPIO CAMPO, SIN REDEFINES.
026800 01  WS-CONTADOR-MUESTRAS-EXITO      PIC 9(04) COMP VALUE ZERO.
026900
027000*----------------------------------------------------------------*
027100*    TRABAJO VARIO DEL PROGRAMA PRINCIPAL                        *
027200*----------------------------------------------------------------*
027300 01  WS-INDICE-TIPO-HALLADO          PIC 9(02) COMP VALUE ZERO.
027400 01  WS-ROLLBACK-DISPARADO           PIC X(01) VALUE 'N'.
027500 01  WS-ROLLBACK-RAZON               PIC X(40) VALUE SPACES.
027600 01  WS-CALC-ESPERADA-AJUSTADA       PIC S9(05)V99
027700                                     SIGN LEADING SEPARATE
027800                                     VALUE ZERO.
027900
028000 01  WS-CALC-ESPERADA-REDONDEO REDEFINES WS-CALC-ESPERADA-AJUSTADA.
028100     05  WS-CALC-ESPERADA-ENTERA      PIC S9(07) VALUE ZERO.
028200
028300 01  WS-LECCION-CODIGO               PIC X(60) VALUE SPACES.
028400 01  WS-DIAGNOSTICO-EXTENDIDO        PIC X(01) VALUE 'N'.
028500 
028600*----------------------------------------------------------------*
028700 PROCEDURE DIVISION.
028800*----------------------------------------------------------------*
028900 
029000     PERFORM 1000-INICIAR-PROGRAMA
029100        THRU 1000-INICIAR-PROGRAMA-FIN.
029200 
029300     PERFORM 2000-PROCESAR-PROGRAMA
029400        THRU 2000-PROCESAR-PROGRAMA-FIN
029500       UNTIL FS-RECOM-EOF.
029600 
029700     PERFORM 3000-FINALIZAR-PROGRAMA
029800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
029900 
030000     DISPLAY '#LEIDOS:     ' WS-CTL-LEIDOS.
030100     DISPLAY '#EJECUTADOS: ' WS-CTL-EJECUTADOS.
030200     DISPLAY '#ESCALADOS:  ' WS-CTL-ESCALADOS.
030300     DISPLAY '#BLOQUEADOS: ' WS-CTL-BLOQUEADOS.
030400     DISPLAY '#ROLLBACK:   ' WS-CTL-ROLLBACK.
030500     DISPLAY '#FALLIDOS:   ' WS-CTL-FALLIDOS.
030600
030700     STOP RUN.
030800 
030900*----------------------------------------------------------------*
031000 1000-INICIAR-PROGRAMA.
031100 
031200     PERFORM 1100-ABRIR-ARCHIVOS
031300        THRU 1100-ABRIR-ARCHIVOS-FIN.
031400 
031500     PERFORM 1200-INICIALIZAR-VARIABLES
031600        THRU 1200-INICIALIZAR-VARIABLES-FIN.
031700 
031800     PERFORM 1300-CARGAR-TABLAS-TIPO
031900        THRU 1300-CARGAR-TABLAS-TIPO-FIN.
032000 
032100 1000-INICIAR-PROGRAMA-FIN.
032200     EXIT.
032300 
032400*----------------------------------------------------------------*
032500 1100-ABRIR-ARCHIVOS.
032600 
032700     OPEN INPUT  ENT-RECOMENDACIONES.
032800     IF NOT FS-RECOM-OK
032900        DISPLAY 'ERROR AL ABRIR RECOMMENDATIONS.DAT: '
033000                 FS-RECOMENDACIONES
033100        STOP RUN
033200     END-IF.
033300 
033400     OPEN INPUT  ENT-METRICAS-SISTEMA.
033500     IF NOT FS-METSIS-OK
033600        DISPLAY 'ERROR AL ABRIR SYSMETRICS.DAT: '
033700                 FS-METRICAS-SISTEMA
033800        STOP RUN
033900     END-IF.
034000 
034100     OPEN OUTPUT SAL-DECISIONES.
034200     IF NOT FS-DECI-OK
034300        DISPLAY 'ERROR AL ABRIR DECISIONS.RPT: ' FS-DECISIONES
034400        STOP RUN
034500     END-IF.
034600 
034700     OPEN OUTPUT SAL-RESUMEN.
034800     IF NOT FS-RESU-OK
034900        DISPLAY 'ERROR AL ABRIR SUMMARY.RPT: ' FS-RESUMEN
035000        STOP RUN
035100     END-IF.
035200 
035300 1100-ABRIR-ARCHIVOS-FIN.
035400     EXIT.
035500 
035600*----------------------------------------------------------------*
035700 1200-INICIALIZAR-VARIABLES.
035800 
035900     INITIALIZE WS-TABLA-ACCIONES-ACTIVAS WS-TABLA-CONFIANZA
036000                WS-STATS-GENERALES WS-TABLA-ESTADISTICAS-TIPO
036100                WS-CONTROL-TOTALES.
036200 
036300     MOVE ZERO TO WS-CANT-ACCIONES-REGISTRADAS
036400                  WS-CANT-ACTIVAS-VIVAS WS-CANT-PATRONES.
036500 
036600 1200-INICIALIZAR-VARIABLES-FIN.
036700     EXIT.
036800 
036900*----------------------------------------------------------------*
037000*  LOS SEIS TIPOS DE ACCION EJECUTABLE SE PRECARGAN PARA LAS     *
037100*  TABLAS DE ESTADISTICA Y DE EFECTIVIDAD (TP033)                *
037200*----------------------------------------------------------------*
037300 1300-CARGAR-TABLAS-TIPO.
037400 
037500     MOVE 6 TO WS-CANT-TIPOS-EFECTIVIDAD.
037600 
037700     MOVE 'ADJUST-ROUTING      '      TO WS-EFE-ACTION-TYPE(1)
037800                                         WS-TOT-ACTION-TYPE(1).
037900     MOVE 'MODIFY-RETRY-CONFIG '      TO WS-EFE-ACTION-TYPE(2)
038000                                         WS-TOT-ACTION-TYPE(2).
038100     MOVE 'RATE-LIMIT          '      TO WS-EFE-ACTION-TYPE(3)
038200                                         WS-TOT-ACTION-TYPE(3).
038300     MOVE 'CIRCUIT-BREAK       '      TO WS-EFE-ACTION-TYPE(4)
038400                                         WS-TOT-ACTION-TYPE(4).
038500     MOVE 'ALERT-MERCHANT      '      TO WS-EFE-ACTION-TYPE(5)
038600                                         WS-TOT-ACTION-TYPE(5).
038700     MOVE 'DO-NOTHING          '      TO WS-EFE-ACTION-TYPE(6)
038800                                         WS-TOT-ACTION-TYPE(6).
038900 
039000 1300-CARGAR-TABLAS-TIPO-FIN.
039100     EXIT.
039200 
039300*----------------------------------------------------------------*
039400 2000-PROCESAR-PROGRAMA.
039500 
039600     PERFORM 2100-LEER-RECOMENDACION
039700        THRU 2100-LEER-RECOMENDACION-FIN.
039800 
039900     IF NOT FS-RECOM-EOF
040000 
040100        ADD 1 TO WS-CTL-LEIDOS
040200 
040300        PERFORM 2200-LEER-METRICAS-PAREADAS
040400           THRU 2200-LEER-METRICAS-PAREADAS-FIN
040500 
040600        PERFORM 2300-MAPEAR-RECOMENDACION
040700           THRU 2300-MAPEAR-RECOMENDACION-FIN
040800 
040900        EVALUATE TRUE
041000            WHEN REC-APROBACION-REQ
041100                 PERFORM 2410-ESCALAR-DECISION
041200                    THRU 2410-ESCALAR-DECISION-FIN
041300            WHEN OTHER
041400                 PERFORM 2400-VALIDAR-DECISION
041500                    THRU 2400-VALIDAR-DECISION-FIN
041600                 IF WS-GRD-NO-ES-VALIDA
041700                    PERFORM 2420-BLOQUEAR-DECISION
041800                       THRU 2420-BLOQUEAR-DECISION-FIN
041900                 ELSE
042000                    PERFORM 2500-EJECUTAR-ACCION
042100                       THRU 2500-EJECUTAR-ACCION-FIN
042200                    PERFORM 2600-EVALUAR-ROLLBACK
042300                       THRU 2600-EVALUAR-ROLLBACK-FIN
042400                    PERFORM 2700-REGISTRAR-RESULTADO
042500                       THRU 2700-REGISTRAR-RESULTADO-FIN
042600                    PERFORM 2800-ACTUALIZAR-APRENDIZAJE
042700                       THRU 2800-ACTUALIZAR-APRENDIZAJE-FIN
042800                 END-IF
042900        END-EVALUATE
043000 
043100     END-IF.
043200 
043300 2000-PROCESAR-PROGRAMA-FIN.
043400     EXIT.
043500 
043600*----------------------------------------------------------------*
043700 2100-LEER-RECOMENDACION.
043800 
043900     READ ENT-RECOMENDACIONES INTO WS-REC-REGISTRO.
044000 
044100     EVALUATE TRUE
044200         WHEN FS-RECOM-OK
044300              CONTINUE
044400         WHEN FS-RECOM-EOF
044500              CONTINUE
044600         WHEN OTHER
044700              DISPLAY 'ERROR AL LEER RECOMMENDATIONS.DAT: '
044800                       FS-RECOMENDACIONES
044900              STOP RUN
045000     END-EVALUATE.
045100 
045200 2100-LEER-RECOMENDACION-FIN.
045300     EXIT.
045400 
045500*----------------------------------------------------------------*
045600*  TRES METRICAS PAREADAS POR RECOMENDACION: BASELINE,           *
045700*  POST-ACCION Y FINAL (TP016)                                   *
045800*----------------------------------------------------------------*
045900 2200-LEER-METRICAS-PAREADAS.
046000 
046100     READ ENT-METRICAS-SISTEMA INTO WS-MET-BASELINE.
046200     IF NOT FS-METSIS-OK
046300        DISPLAY 'ERROR/EOF INESPERADO EN SYSMETRICS.DAT (BASE): '
046400                 FS-METRICAS-SISTEMA
046500        MOVE ZERO TO MTB-SUCCESS-RATE MTB-ERROR-RATE
046600                     MTB-P95-LATENCY-MS MTB-TIMEOUT-RATE
046700     END-IF.
046800 
046900     READ ENT-METRICAS-SISTEMA INTO WS-MET-POST-ACCION.
047000     IF NOT FS-METSIS-OK
047100        DISPLAY 'ERROR/EOF INESPERADO EN SYSMETRICS.DAT (POST): '
047200                 FS-METRICAS-SISTEMA
047300        MOVE ZERO TO MTP-SUCCESS-RATE MTP-ERROR-RATE
047400                     MTP-P95-LATENCY-MS MTP-TIMEOUT-RATE
047500     END-IF.
047600 
047700     READ ENT-METRICAS-SISTEMA INTO WS-MET-FINAL.
047800     IF NOT FS-METSIS-OK
047900        DISPLAY 'ERROR/EOF INESPERADO EN SYSMETRICS.DAT (FINAL): '
048000                 FS-METRICAS-SISTEMA
048100        MOVE ZERO TO MTF-SUCCESS-RATE MTF-ERROR-RATE
048200                     MTF-P95-LATENCY-MS MTF-TIMEOUT-RATE
048300     END-IF.
048400 
048500 2200-LEER-METRICAS-PAREADAS-FIN.
048600     EXIT.
048700 
048800*----------------------------------------------------------------*
048900 2300-MAPEAR-RECOMENDACION.
049000 
049100     INITIALIZE WS-DEC-REGISTRO.
049200 
049300     CALL 'PYDECMAP' USING WS-REC-REGISTRO, WS-DEC-REGISTRO.
049400 
049500 2300-MAPEAR-RECOMENDACION-FIN.
049600     EXIT.
049700 
049800*----------------------------------------------------------------*
049900 2410-ESCALAR-DECISION.
050000 
050100     MOVE DEC-ACTION-ID         TO DEC-LIN-ACTION-ID.
050200     MOVE DEC-ACTION-TYPE       TO DEC-LIN-ACTION-TYPE.
050300     MOVE DEC-TARGET-VALUE      TO DEC-LIN-TARGET.
050400     MOVE 'ESCALATED   '        TO DEC-LIN-DISPOSITION.
050500     MOVE ZERO                  TO DEC-LIN-IMPROVEMENT
050600                                   DEC-LIN-CONF-ADJ.
050700     MOVE WS-DEC-LINEA-DECISION TO WS-SAL-DECISIONES.
050800     WRITE WS-SAL-DECISIONES.
050900 
051000     MOVE 'UPSTREAM REQUIRES HUMAN APPROVAL'
051100                                 TO DEC-LIN-VIOLACION-TXT.
051200     MOVE WS-DEC-LINEA-VIOLACION TO WS-SAL-DECISIONES.
051300     WRITE WS-SAL-DECISIONES.
051400 
051500     ADD 1 TO WS-CTL-ESCALADOS.
051600 
051700 2410-ESCALAR-DECISION-FIN.
051800     EXIT.
051900 
052000*----------------------------------------------------------------*
052100 2400-VALIDAR-DECISION.
052200 
052300     MOVE WS-CANT-ACTIVAS-VIVAS TO WS-GRD-CANT-ACTIVAS.
052400     INITIALIZE WS-GRD-VIOLACIONES.
052500     MOVE ZERO TO WS-GRD-CANT-VIOLACIONES.
052600 
052700     CALL 'PYSAFGRD' USING WS-DEC-REGISTRO, WS-PARAMETROS-GUARDA.
052800 
052900 2400-VALIDAR-DECISION-FIN.
053000     EXIT.
053100 
053200*----------------------------------------------------------------*
053300 2420-BLOQUEAR-DECISION.
053400 
053500     MOVE DEC-ACTION-ID         TO DEC-LIN-ACTION-ID.
053600     MOVE DEC-ACTION-TYPE       TO DEC-LIN-ACTION-TYPE.
053700     MOVE DEC-TARGET-VALUE      TO DEC-LIN-TARGET.
053800     MOVE 'BLOCKED     '        TO DEC-LIN-DISPOSITION.
053900     MOVE ZERO                  TO DEC-LIN-IMPROVEMENT
054000                                   DEC-LIN-CONF-ADJ.
054100     MOVE WS-DEC-LINEA-DECISION TO WS-SAL-DECISIONES.
054200     WRITE WS-SAL-DECISIONES.
054300
054400     PERFORM 2421-IMP-LINEA-VIOLACION
054500         VARYING WS-SUBINDICE-2 FROM 1 BY 1
054600             UNTIL WS-SUBINDICE-2 > WS-GRD-CANT-VIOLACIONES.
054700
054800     ADD 1 TO WS-CTL-BLOQUEADOS.
054900
055000 2420-BLOQUEAR-DECISION-FIN.
055100     EXIT.
055200
055300*----------------------------------------------------------------*
055400 2421-IMP-LINEA-VIOLACION.
055500
055600     MOVE WS-GRD-VIOLACION-TXT(WS-SUBINDICE-2)
055700               TO DEC-LIN-VIOLACION-TXT.
055800     MOVE WS-DEC-LINEA-VIOLACION TO WS-SAL-DECISIONES.
055900     WRITE WS-SAL-DECISIONES.
056000
056100 2421-IMP-LINEA-VIOLACION-FIN.
056200     EXIT.
056300 
056400*----------------------------------------------------------------*
056500*  ACTION-EXECUTOR -- DESPACHO POR TIPO, FOTO DE BASE Y ALTA EN  *
056600*  LA TABLA DE ACCIONES ACTIVAS                                 *
056700*----------------------------------------------------------------*
056800 2500-EJECUTAR-ACCION.
056900
057000     MOVE WS-MET-BASELINE TO WS-MET-BASELINE-SNAPSHOT.
057100
057200     PERFORM 2520-DESPACHAR-POR-TIPO
057300        THRU 2520-DESPACHAR-POR-TIPO-FIN.
057400
057500     IF WS-ACCION-NO-RECONOCIDA
057600        PERFORM 2530-REGISTRAR-ACCION-FALLIDA
057700           THRU 2530-REGISTRAR-ACCION-FALLIDA-FIN
057800     ELSE
057900        PERFORM 2540-REGISTRAR-ACCION-ACTIVA
058000           THRU 2540-REGISTRAR-ACCION-ACTIVA-FIN
058100     END-IF.
058200
058300     ADD 1 TO WS-CTL-EJECUTADOS.
058400
058500 2500-EJECUTAR-ACCION-FIN.
058600     EXIT.
058700
058800*----------------------------------------------------------------*
058900*  TP112 - EL TIPO DE ACCION SE DA POR RECONOCIDO SALVO QUE EL   *
059000*  WHEN OTHER DE ABAJO LO DESMIENTA                              *
059100*----------------------------------------------------------------*
059200 2520-DESPACHAR-POR-TIPO.
059300
059400     MOVE 'Y' TO WS-TIPO-ACCION-RECONOCIDA.
059500
059600     EVALUATE DEC-ACTION-TYPE
059700         WHEN 'ADJUST-ROUTING      '
059800              IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
059900                 DISPLAY 'RUTEO: SHIFT-PCT=' DEC-SHIFT-PCT
060000              END-IF
060100         WHEN 'MODIFY-RETRY-CONFIG '
060200              IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
060300                 DISPLAY 'REINTENTOS: NUEVO-MAX='
060400                         DEC-NEW-MAX-RETRIES
060500              END-IF
060600         WHEN 'RATE-LIMIT          '
060700              IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
060800                 DISPLAY 'RATE-LIMIT: REDUCCION-PCT='
060900                         DEC-REDUCTION-PCT
061000              END-IF
061100         WHEN 'CIRCUIT-BREAK       '
061200              IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
061300                 DISPLAY 'CIRCUIT BREAK: ESTADO=OPEN'
061400              END-IF
061500         WHEN 'ALERT-MERCHANT      '
061600              IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
061700                 DISPLAY 'ALERTA AL COMERCIO EMITIDA'
061800              END-IF
061900         WHEN 'DO-NOTHING          '
062000              CONTINUE
062100         WHEN OTHER
062200              MOVE 'N' TO WS-TIPO-ACCION-RECONOCIDA
062300              IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
062400                 DISPLAY 'TIPO DE ACCION NO RECONOCIDO: '
062500                         DEC-ACTION-TYPE
062600              END-IF
062700     END-EVALUATE.
062800
062900 2520-DESPACHAR-POR-TIPO-FIN.
063000     EXIT.
063100
063200*----------------------------------------------------------------*
063300*  TP112 - TIPO DE ACCION NO RECONOCIDO: NO SE DA ALTA EN LA     *
063400*  TABLA DE ACTIVAS, SOLO SE CUENTA COMO FALLIDA                 *
063500*----------------------------------------------------------------*
063600 2530-REGISTRAR-ACCION-FALLIDA.
063700
063800     ADD 1 TO WS-CTL-FALLIDOS.
063900
064000 2530-REGISTRAR-ACCION-FALLIDA-FIN.
064100     EXIT.
064200
064300*----------------------------------------------------------------*
064400 2540-REGISTRAR-ACCION-ACTIVA.
064500 
064600     IF WS-CANT-ACCIONES-REGISTRADAS < 500
064700        ADD 1 TO WS-CANT-ACCIONES-REGISTRADAS
064800        MOVE WS-CANT-ACCIONES-REGISTRADAS
064900                  TO WS-INDICE-ULTIMA-ACTIVA
065000        MOVE DEC-ACTION-ID
065100                  TO WS-ACT-ACTION-ID(WS-INDICE-ULTIMA-ACTIVA)
065200        MOVE DEC-ACTION-TYPE
065300                  TO WS-ACT-ACTION-TYPE(WS-INDICE-ULTIMA-ACTIVA)
065400        MOVE 'ACTIVE      '
065500                  TO WS-ACT-STATUS(WS-INDICE-ULTIMA-ACTIVA)
065600        MOVE SPACES
065700                  TO WS-ACT-REASON(WS-INDICE-ULTIMA-ACTIVA)
065800        ADD 1 TO WS-CANT-ACTIVAS-VIVAS
065900     END-IF.
066000 
066100 2540-REGISTRAR-ACCION-ACTIVA-FIN.
066200     EXIT.
066300 
066400*----------------------------------------------------------------*
066500*  ROLLBACK-EVALUATOR -- TRES DISPARADORES EN ORDEN, EL PRIMERO  *
066600*  QUE COINCIDE GANA                                             *
066700*----------------------------------------------------------------*
066800 2600-EVALUAR-ROLLBACK.
066900 
067000     PERFORM 2610-CALC-MEJORA-POST
067100        THRU 2610-CALC-MEJORA-POST-FIN.
067200 
067300     MOVE 'N' TO WS-ROLLBACK-DISPARADO.
067400     MOVE SPACES TO WS-ROLLBACK-RAZON.
067500 
067600     EVALUATE TRUE
067700         WHEN WS-CALC-MEJORA-V < -5.00
067800              MOVE 'Y' TO WS-ROLLBACK-DISPARADO
067900              MOVE 'DEGRADATION DETECTED' TO WS-ROLLBACK-RAZON
068000         WHEN WS-CALC-MEJORA-V < 2.00
068100              MOVE 'Y' TO WS-ROLLBACK-DISPARADO
068200              MOVE 'INSUFFICIENT IMPROVEMENT'
068300                              TO WS-ROLLBACK-RAZON
068400         WHEN OTHER
068500              PERFORM 2630-DETECTAR-ANOMALIAS
068600                 THRU 2630-DETECTAR-ANOMALIAS-FIN
068700     END-EVALUATE.
068800 
068900     IF WS-ROLLBACK-DISPARADO = 'Y'
069000        PERFORM 2541-ANULAR-ACCION-ACTIVA
069100           THRU 2541-ANULAR-ACCION-ACTIVA-FIN
069200        ADD 1 TO WS-CTL-ROLLBACK
069300     END-IF.
069400 
069500 2600-EVALUAR-ROLLBACK-FIN.
069600     EXIT.
069700 
069800*----------------------------------------------------------------*
069900*  MEJORA% = (ACTUAL - BASE) / BASE x 100; 0 SI BASE = 0         *
070000*----------------------------------------------------------------*
070100 2610-CALC-MEJORA-POST.
070200 
070300     IF SNB-SUCCESS-RATE = ZERO
070400        MOVE ZERO TO WS-CALC-MEJORA-V
070500     ELSE
070600        COMPUTE WS-CALC-MEJORA-V ROUNDED =
070700                ((MTP-SUCCESS-RATE - SNB-SUCCESS-RATE) /
070800                  SNB-SUCCESS-RATE) * 100
070900     END-IF.
071000 
071100 2610-CALC-MEJORA-POST-FIN.
071200     EXIT.
071300 
071400*----------------------------------------------------------------*
071500 2630-DETECTAR-ANOMALIAS.
071600 
071700     IF MTP-ERROR-RATE > 0.1500 OR
071800        MTP-P95-LATENCY-MS > 5000 OR
071900        MTP-TIMEOUT-RATE > 0.1000
072000        MOVE 'Y' TO WS-ROLLBACK-DISPARADO
072100        MOVE 'NEW ANOMALIES DETECTED' TO WS-ROLLBACK-RAZON
072200     END-IF.
072300 
072400 2630-DETECTAR-ANOMALIAS-FIN.
072500     EXIT.
072600 
072700*----------------------------------------------------------------*
072800 2541-ANULAR-ACCION-ACTIVA.
072900 
073000     IF WS-INDICE-ULTIMA-ACTIVA > ZERO
073100        MOVE 'ROLLED-BACK '
073200                  TO WS-ACT-STATUS(WS-INDICE-ULTIMA-ACTIVA)
073300        MOVE WS-ROLLBACK-RAZON
073400                  TO WS-ACT-REASON(WS-INDICE-ULTIMA-ACTIVA)
073500        SUBTRACT 1 FROM WS-CANT-ACTIVAS-VIVAS
073600     END-IF.
073700 
073800 2541-ANULAR-ACCION-ACTIVA-FIN.
073900     EXIT.
074000 
074100*----------------------------------------------------------------*
074200*  OUTCOME-TRACKER -- MEJORA FINAL, EXPECTATIVA, ESTADO Y        *
074300*  AJUSTE DE CONFIANZA                                           *
074400*----------------------------------------------------------------*
074500 2700-REGISTRAR-RESULTADO.
074600 
074700     PERFORM 2710-CALC-MEJORA-FINAL
074800        THRU 2710-CALC-MEJORA-FINAL-FIN.
074900 
075000     PERFORM 2720-DETERMINAR-EXPECTATIVA
075100        THRU 2720-DETERMINAR-EXPECTATIVA-FIN.
075200 
075300     PERFORM 2730-DETERMINAR-ESTADO-AJUSTE
075400        THRU 2730-DETERMINAR-ESTADO-AJUSTE-FIN.
075500 
075600     PERFORM 2740-ACUMULAR-ESTADISTICAS
075700        THRU 2740-ACUMULAR-ESTADISTICAS-FIN.
075800 
075900     PERFORM 2531-IMP-LINEA-RESULTADO
076000        THRU 2531-IMP-LINEA-RESULTADO-FIN.
076100 
076200 2700-REGISTRAR-RESULTADO-FIN.
076300     EXIT.
076400 
076500*----------------------------------------------------------------*
076600 2710-CALC-MEJORA-FINAL.
076700 
076800     IF SNB-SUCCESS-RATE = ZERO
076900        MOVE ZERO TO WS-CALC-MEJORA-V
077000     ELSE
077100        COMPUTE WS-CALC-MEJORA-V ROUNDED =
077200                ((MTF-SUCCESS-RATE - SNB-SUCCESS-RATE) /
077300                  SNB-SUCCESS-RATE) * 100
077400     END-IF.
077500 
077600     MOVE DEC-ACTION-ID   TO OUT-ACTION-ID.
077700     MOVE DEC-ACTION-TYPE TO OUT-ACTION-TYPE.
077800     MOVE WS-CALC-MEJORA-V TO OUT-IMPROVEMENT-PCT.
077900 
078000     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
078100        DISPLAY 'PYDECSN - MEJORA FINAL (x100, SIN COMA): '
078200                WS-CALC-MEJORA-ENTERA
078300     END-IF.
078400 
078500 2710-CALC-MEJORA-FINAL-FIN.
078600     EXIT.
078700 
078800*----------------------------------------------------------------*
078900*  EXPECTATIVA CUMPLIDA = MEJORA% >= ESPERADA% x 0,80            *
079000*----------------------------------------------------------------*
079100 2720-DETERMINAR-EXPECTATIVA.
079200 
079300     COMPUTE WS-CALC-ESPERADA-AJUSTADA ROUNDED =
079400             DEC-EXPECTED-IMPROVE-PCT * 0.80.
079500
079600     IF WS-CALC-MEJORA-V >= WS-CALC-ESPERADA-AJUSTADA
079700        MOVE 'Y' TO OUT-MET-EXPECTATIONS
079800     ELSE
079900        MOVE 'N' TO OUT-MET-EXPECTATIONS
080000     END-IF.
080100
080200     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
080300        DISPLAY 'PYDECSN - ESPERADA AJUSTADA (x100, SIN COMA): '
080400                WS-CALC-ESPERADA-ENTERA
080500     END-IF.
080600 
080700 2720-DETERMINAR-EXPECTATIVA-FIN.
080800     EXIT.
080900 
081000*----------------------------------------------------------------*
081100 2730-DETERMINAR-ESTADO-AJUSTE.
081200 
081300     IF WS-ROLLBACK-DISPARADO = 'Y'
081400        MOVE 'ROLLED-BACK ' TO OUT-STATUS
081500        MOVE 'Y'            TO OUT-ROLLBACK-FLAG
081600        MOVE WS-ROLLBACK-RAZON TO OUT-ROLLBACK-REASON
081700     ELSE
081800        MOVE 'N'            TO OUT-ROLLBACK-FLAG
081900        MOVE SPACES         TO OUT-ROLLBACK-REASON
082000        IF OUT-MET-EXPECTATIONS = 'Y'
082100           MOVE 'SUCCESS     ' TO OUT-STATUS
082200        ELSE
082300           MOVE 'FAILED      ' TO OUT-STATUS
082400        END-IF
082500     END-IF.
082600 
082700     EVALUATE TRUE
082800         WHEN OUT-MET-EXPECTATIONS = 'N' AND
082900              WS-CALC-MEJORA-V < ZERO
083000              MOVE -0.20 TO OUT-CONFIDENCE-ADJ
083100         WHEN OUT-MET-EXPECTATIONS = 'N'
083200              MOVE -0.10 TO OUT-CONFIDENCE-ADJ
083300         WHEN WS-CALC-MEJORA-V >
083400              (DEC-EXPECTED-IMPROVE-PCT * 1.5)
083500              MOVE 0.15 TO OUT-CONFIDENCE-ADJ
083600         WHEN WS-CALC-MEJORA-V > DEC-EXPECTED-IMPROVE-PCT
083700              MOVE 0.10 TO OUT-CONFIDENCE-ADJ
083800         WHEN OTHER
083900              MOVE 0.05 TO OUT-CONFIDENCE-ADJ
084000     END-EVALUATE.
084100 
084200     MOVE OUT-CONFIDENCE-ADJ TO WS-CALC-AJUSTE-V.
084300     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
084400        DISPLAY 'PYDECSN - AJUSTE DE CONFIANZA (x100): '
084500                WS-CALC-AJUSTE-ENTERA
084600     END-IF.
084700 
084800 2730-DETERMINAR-ESTADO-AJUSTE-FIN.
084900     EXIT.
085000 
085100*----------------------------------------------------------------*
085200 2740-ACUMULAR-ESTADISTICAS.
085300 
085400     ADD 1 TO WS-STA-TOTAL-OUTCOMES.
085500     ADD WS-CALC-MEJORA-V TO WS-STA-SUMA-MEJORA.
085600 
085700     EVALUATE OUT-STATUS
085800         WHEN 'SUCCESS     '
085900              ADD 1 TO WS-STA-TOTAL-SUCCESS
086000         WHEN 'FAILED      '
086100              ADD 1 TO WS-STA-TOTAL-FAILED
086200         WHEN 'ROLLED-BACK '
086300              ADD 1 TO WS-STA-TOTAL-ROLLBACK
086400     END-EVALUATE.
086500 
086600     PERFORM 2741-UBICAR-TIPO-ESTADISTICA
086700        THRU 2741-UBICAR-TIPO-ESTADISTICA-FIN.
086800 
086900     IF WS-INDICE-TIPO-HALLADO > ZERO
087000        ADD 1 TO WS-TOT-COUNT(WS-INDICE-TIPO-HALLADO)
087100        ADD WS-CALC-MEJORA-V
087200                  TO WS-TOT-SUMA-MEJORA(WS-INDICE-TIPO-HALLADO)
087300        IF OUT-STATUS = 'SUCCESS     '
087400           ADD 1 TO WS-TOT-SUCCESS(WS-INDICE-TIPO-HALLADO)
087500        END-IF
087600     END-IF.
087700 
087800 2740-ACUMULAR-ESTADISTICAS-FIN.
087900     EXIT.
088000 
088100*----------------------------------------------------------------*
088200 2741-UBICAR-TIPO-ESTADISTICA.
088300 
088400     MOVE ZERO TO WS-INDICE-TIPO-HALLADO.
088500
088600     PERFORM 2742-COMPARAR-TIPO-ESTADISTICA
088700         VARYING WS-SUBINDICE-2 FROM 1 BY 1
088800             UNTIL WS-SUBINDICE-2 > 6.
088900
089000 2741-UBICAR-TIPO-ESTADISTICA-FIN.
089100     EXIT.
089200
089300*----------------------------------------------------------------*
089400 2742-COMPARAR-TIPO-ESTADISTICA.
089500
089600     IF WS-TOT-ACTION-TYPE(WS-SUBINDICE-2) = DEC-ACTION-TYPE
089700        MOVE WS-SUBINDICE-2 TO WS-INDICE-TIPO-HALLADO
089800        MOVE 6 TO WS-SUBINDICE-2
089900     END-IF.
090000
090100 2742-COMPARAR-TIPO-ESTADISTICA-FIN.
090200     EXIT.
090300 
090400*----------------------------------------------------------------*
090500 2531-IMP-LINEA-RESULTADO.
090600 
090700     MOVE DEC-ACTION-ID    TO DEC-LIN-ACTION-ID.
090800     MOVE DEC-ACTION-TYPE  TO DEC-LIN-ACTION-TYPE.
090900     MOVE DEC-TARGET-VALUE TO DEC-LIN-TARGET.
091000     MOVE OUT-STATUS       TO DEC-LIN-DISPOSITION.
091100     MOVE OUT-IMPROVEMENT-PCT TO DEC-LIN-IMPROVEMENT.
091200     MOVE OUT-CONFIDENCE-ADJ  TO DEC-LIN-CONF-ADJ.
091300     MOVE WS-DEC-LINEA-DECISION TO WS-SAL-DECISIONES.
091400     WRITE WS-SAL-DECISIONES.
091500 
091600     IF OUT-ROLLBACK-FLAG = 'Y'
091700        MOVE OUT-ROLLBACK-REASON TO DEC-LIN-VIOLACION-TXT
091800        MOVE WS-DEC-LINEA-VIOLACION TO WS-SAL-DECISIONES
091900        WRITE WS-SAL-DECISIONES
092000     END-IF.
092100 
092200 2531-IMP-LINEA-RESULTADO-FIN.
092300     EXIT.
092400 
092500*----------------------------------------------------------------*
092600*  LEARNING-SYSTEM -- CONFIANZA POR PATRON, EFECTIVIDAD POR      *
092700*  TIPO DE ACCION Y LECCION CODIFICADA                           *
092800*----------------------------------------------------------------*
092900 2800-ACTUALIZAR-APRENDIZAJE.
093000 
093100     PERFORM 2810-ACTUALIZAR-CONFIANZA-PATRON
093200        THRU 2810-ACTUALIZAR-CONFIANZA-PATRON-FIN.
093300 
093400     PERFORM 2820-ACTUALIZAR-EFECTIVIDAD-ACCION
093500        THRU 2820-ACTUALIZAR-EFECTIVIDAD-ACCION-FIN.
093600 
093700     PERFORM 2840-GENERAR-LECCIONES
093800        THRU 2840-GENERAR-LECCIONES-FIN.
093900 
094000 2800-ACTUALIZAR-APRENDIZAJE-FIN.
094100     EXIT.
094200 
094300*----------------------------------------------------------------*
094400*  EL "PATRON" ES EL TIPO DE ACCION DE LA DECISION (TP040)       *
094500*----------------------------------------------------------------*
094600 2810-ACTUALIZAR-CONFIANZA-PATRON.
094700 
094800     MOVE ZERO TO WS-INDICE-TIPO-HALLADO.
094900
095000     PERFORM 2811-COMPARAR-TIPO-PATRON
095100         VARYING WS-SUBINDICE-2 FROM 1 BY 1
095200             UNTIL WS-SUBINDICE-2 > WS-CANT-PATRONES.
095300
095400     IF WS-INDICE-TIPO-HALLADO = ZERO
095500        AND WS-CANT-PATRONES < 20
095600           ADD 1 TO WS-CANT-PATRONES
095700           MOVE WS-CANT-PATRONES TO WS-INDICE-TIPO-HALLADO
095800           MOVE DEC-ACTION-TYPE
095900                     TO WS-PAT-TIPO(WS-INDICE-TIPO-HALLADO)
096000           MOVE DEC-CONFIDENCE
096100                     TO WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO)
096200     ELSE
096300        IF WS-INDICE-TIPO-HALLADO > ZERO
096400           IF OUT-MET-EXPECTATIONS = 'Y'
096500              COMPUTE
096600                 WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO) =
096700                 WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO) + 0.05
096800              IF WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO) >
096900                 0.95
097000                 MOVE 0.95 TO
097100                      WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO)
097200              END-IF
097300           ELSE
097400              COMPUTE
097500                 WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO) =
097600                 WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO) - 0.10
097700              IF WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO) <
097800                 0.30
097900                 MOVE 0.30 TO
098000                      WS-PAT-CONFIANZA(WS-INDICE-TIPO-HALLADO)
098100              END-IF
098200           END-IF
098300        END-IF
098400     END-IF.
098500 
098600 2810-ACTUALIZAR-CONFIANZA-PATRON-FIN.
098700     EXIT.
098800
098900*----------------------------------------------------------------*
099000 2811-COMPARAR-TIPO-PATRON.
099100
099200     IF WS-PAT-TIPO(WS-SUBINDICE-2) = DEC-ACTION-TYPE
099300        MOVE WS-SUBINDICE-2 TO WS-INDICE-TIPO-HALLADO
099400        MOVE WS-CANT-PATRONES TO WS-SUBINDICE-2
099500     END-IF.
099600
099700 2811-COMPARAR-TIPO-PATRON-FIN.
099800     EXIT.
099900
100000*----------------------------------------------------------------*
100100*  ANILLO DE LAS ULTIMAS 20 MEJORAS POR TIPO DE ACCION           *
100200*----------------------------------------------------------------*
100300 2820-ACTUALIZAR-EFECTIVIDAD-ACCION.
100400 
100500     PERFORM 2741-UBICAR-TIPO-ESTADISTICA
100600        THRU 2741-UBICAR-TIPO-ESTADISTICA-FIN.
100700 
100800     IF WS-INDICE-TIPO-HALLADO > ZERO
100900        IF WS-EFE-CANT-MUESTRAS(WS-INDICE-TIPO-HALLADO) < 20
101000           ADD 1 TO WS-EFE-CANT-MUESTRAS(WS-INDICE-TIPO-HALLADO)
101100           MOVE WS-CALC-MEJORA-V TO
101200                WS-EFE-MUESTRA(WS-INDICE-TIPO-HALLADO,
101300                   WS-EFE-CANT-MUESTRAS(WS-INDICE-TIPO-HALLADO))
101400        ELSE
101500           PERFORM 2821-DESPLAZAR-MUESTRA-ANILLO
101600               VARYING WS-SUBINDICE-1 FROM 1 BY 1
101700                   UNTIL WS-SUBINDICE-1 > 19
101800           MOVE WS-CALC-MEJORA-V TO
101900                WS-EFE-MUESTRA(WS-INDICE-TIPO-HALLADO, 20)
102000        END-IF
102100     END-IF.
102200
102300 2820-ACTUALIZAR-EFECTIVIDAD-ACCION-FIN.
102400     EXIT.
102500
102600*----------------------------------------------------------------*
102700 2821-DESPLAZAR-MUESTRA-ANILLO.
102800
102900     MOVE WS-EFE-MUESTRA(WS-INDICE-TIPO-HALLADO,
103000                         WS-SUBINDICE-1 + 1)
103100       TO WS-EFE-MUESTRA(WS-INDICE-TIPO-HALLADO,
103200                         WS-SUBINDICE-1).
103300
103400 2821-DESPLAZAR-MUESTRA-ANILLO-FIN.
103500     EXIT.
103600 
103700*----------------------------------------------------------------*
103800*  LECCION CODIFICADA -- SE TRAZA POR DIAGNOSTICO (TP057)        *
103900*----------------------------------------------------------------*
104000 2840-GENERAR-LECCIONES.
104100 
104200     MOVE SPACES TO WS-LECCION-CODIGO.
104300 
104400     IF OUT-MET-EXPECTATIONS = 'Y'
104500        STRING 'EFFECTIVE; IMPROVED-BY-' DELIMITED BY SIZE
104600               WS-CALC-MEJORA-V          DELIMITED BY SIZE
104700               '%'                       DELIMITED BY SIZE
104800               INTO WS-LECCION-CODIGO
104900     ELSE
105000        IF WS-CALC-MEJORA-V < ZERO
105100           STRING 'NOT-EFFECTIVE; DEGRADED-BY-'
105200                                         DELIMITED BY SIZE
105300                  WS-CALC-MEJORA-V       DELIMITED BY SIZE
105400                  '%'                    DELIMITED BY SIZE
105500                  INTO WS-LECCION-CODIGO
105600        ELSE
105700           STRING 'NOT-EFFECTIVE; IMPROVED-BY-'
105800                                         DELIMITED BY SIZE
105900                  WS-CALC-MEJORA-V       DELIMITED BY SIZE
106000                  '%'                    DELIMITED BY SIZE
106100                  INTO WS-LECCION-CODIGO
106200        END-IF
106300     END-IF.
106400 
106500     IF OUT-ROLLBACK-FLAG = 'Y'
106600        IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
106700           DISPLAY 'LECCION - ROLLED-BACK-' WS-ROLLBACK-RAZON
106800        END-IF
106900     END-IF.
107000 
107100     IF OUT-MET-EXPECTATIONS = 'N'
107200        EVALUATE DEC-ACTION-TYPE
107300            WHEN 'RATE-LIMIT          '
107400                 MOVE 'APPLY GRADUALLY' TO WS-ROLLBACK-RAZON
107500            WHEN 'ADJUST-ROUTING      '
107600                 MOVE 'USE CONSERVATIVE PARAMS'
107700                                         TO WS-ROLLBACK-RAZON
107800            WHEN OTHER
107900                 CONTINUE
108000        END-EVALUATE
108100     END-IF.
108200 
108300     IF DEC-ACTION-TYPE = 'MODIFY-RETRY-CONFIG '
108400        AND WS-CALC-MEJORA-V < ZERO
108500        IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
108600           DISPLAY 'LECCION - POSSIBLE RETRY STORM'
108700        END-IF
108800     END-IF.
108900 
109000     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
109100        DISPLAY 'LECCION - ' WS-LECCION-CODIGO
109200     END-IF.
109300 
109400 2840-GENERAR-LECCIONES-FIN.
109500     EXIT.
109600 
109700*----------------------------------------------------------------*
109800 3000-FINALIZAR-PROGRAMA.
109900 
110000     PERFORM 3200-IMP-RESUMEN-POR-TIPO
110100        THRU 3200-IMP-RESUMEN-POR-TIPO-FIN.
110200 
110300     PERFORM 3230-IMP-TOTALES-GENERALES
110400        THRU 3230-IMP-TOTALES-GENERALES-FIN.
110500 
110600     PERFORM 3240-IMP-TABLA-CONFIANZA
110700        THRU 3240-IMP-TABLA-CONFIANZA-FIN.
110800 
110900     PERFORM 3250-IMP-TABLA-EFECTIVIDAD
111000        THRU 3250-IMP-TABLA-EFECTIVIDAD-FIN.
111100 
111200     PERFORM 3260-CERRAR-ARCHIVOS
111300        THRU 3260-CERRAR-ARCHIVOS-FIN.
111400 
111500 3000-FINALIZAR-PROGRAMA-FIN.
111600     EXIT.
111700 
111800*----------------------------------------------------------------*
111900*  CONTROL BREAK: UNA LINEA DE RESUMEN POR TIPO DE ACCION        *
112000*----------------------------------------------------------------*
112100 3200-IMP-RESUMEN-POR-TIPO.
112200
112300     PERFORM 3210-IMP-LINEA-RESUMEN-TIPO
112400         VARYING WS-SUBINDICE-2 FROM 1 BY 1
112500             UNTIL WS-SUBINDICE-2 > 6.
112600
112700 3200-IMP-RESUMEN-POR-TIPO-FIN.
112800     EXIT.
112900
113000*----------------------------------------------------------------*
113100 3210-IMP-LINEA-RESUMEN-TIPO.
113200
113300     MOVE WS-TOT-ACTION-TYPE(WS-SUBINDICE-2)
113400               TO DEC-RES-ACTION-TYPE.
113500     MOVE WS-TOT-COUNT(WS-SUBINDICE-2) TO DEC-RES-COUNT.
113600
113700     IF WS-TOT-COUNT(WS-SUBINDICE-2) = ZERO
113800        MOVE ZERO TO DEC-RES-SUCCESS-RATE
113900                    DEC-RES-AVG-IMPROVE
114000     ELSE
114100        COMPUTE DEC-RES-SUCCESS-RATE ROUNDED =
114200                (WS-TOT-SUCCESS(WS-SUBINDICE-2) /
114300                 WS-TOT-COUNT(WS-SUBINDICE-2)) * 100
114400        COMPUTE DEC-RES-AVG-IMPROVE ROUNDED =
114500                WS-TOT-SUMA-MEJORA(WS-SUBINDICE-2) /
114600                WS-TOT-COUNT(WS-SUBINDICE-2)
114700     END-IF.
114800
114900     MOVE WS-DEC-LINEA-RESUMEN-TIPO TO WS-SAL-RESUMEN.
115000     WRITE WS-SAL-RESUMEN.
115100
115200 3210-IMP-LINEA-RESUMEN-TIPO-FIN.
115300     EXIT.
115400 
115500*----------------------------------------------------------------*
115600 3230-IMP-TOTALES-GENERALES.
115700 
115800     MOVE WS-CTL-LEIDOS     TO DEC-TOT-LEIDOS.
115900     MOVE WS-CTL-EJECUTADOS TO DEC-TOT-EJECUTADOS.
116000     MOVE WS-CTL-ESCALADOS  TO DEC-TOT-ESCALADOS.
116100     MOVE WS-CTL-BLOQUEADOS TO DEC-TOT-BLOQUEADOS.
116200     MOVE WS-CTL-ROLLBACK   TO DEC-TOT-ROLLBACK.
116300     MOVE WS-CTL-FALLIDOS   TO DEC-TOT-FALLIDOS.
116400 
116500     IF WS-STA-TOTAL-OUTCOMES = ZERO
116600        MOVE ZERO TO DEC-TOT-SUCCESS-RATE DEC-TOT-AVG-IMPROVE
116700     ELSE
116800        COMPUTE DEC-TOT-SUCCESS-RATE ROUNDED =
116900                (WS-STA-TOTAL-SUCCESS / WS-STA-TOTAL-OUTCOMES)
117000                 * 100
117100        COMPUTE DEC-TOT-AVG-IMPROVE ROUNDED =
117200                WS-STA-SUMA-MEJORA / WS-STA-TOTAL-OUTCOMES
117300     END-IF.
117400 
117500     MOVE WS-DEC-LINEA-TOTALES TO WS-SAL-RESUMEN.
117600     WRITE WS-SAL-RESUMEN.
117700 
117800 3230-IMP-TOTALES-GENERALES-FIN.
117900     EXIT.
118000 
118100*----------------------------------------------------------------*
118200 3240-IMP-TABLA-CONFIANZA.
118300
118400     PERFORM 3241-IMP-LINEA-CONFIANZA
118500         VARYING WS-SUBINDICE-2 FROM 1 BY 1
118600             UNTIL WS-SUBINDICE-2 > WS-CANT-PATRONES.
118700
118800 3240-IMP-TABLA-CONFIANZA-FIN.
118900     EXIT.
119000
119100*----------------------------------------------------------------*
119200 3241-IMP-LINEA-CONFIANZA.
119300
119400     MOVE WS-PAT-TIPO(WS-SUBINDICE-2)
119500               TO DEC-CNF-PATTERN-TYPE.
119600     MOVE WS-PAT-CONFIANZA(WS-SUBINDICE-2)
119700               TO DEC-CNF-CONFIDENCE.
119800     MOVE WS-DEC-LINEA-CONFIANZA TO WS-SAL-RESUMEN.
119900     WRITE WS-SAL-RESUMEN.
120000
120100 3241-IMP-LINEA-CONFIANZA-FIN.
120200     EXIT.
120300 
120400*----------------------------------------------------------------*
120500 3250-IMP-TABLA-EFECTIVIDAD.
120600
120700     PERFORM 3252-IMP-LINEA-EFECTIVIDAD
120800         VARYING WS-SUBINDICE-2 FROM 1 BY 1
120900             UNTIL WS-SUBINDICE-2 > 6.
121000
121100 3250-IMP-TABLA-EFECTIVIDAD-FIN.
121200     EXIT.
121300
121400*----------------------------------------------------------------*
121500 3252-IMP-LINEA-EFECTIVIDAD.
121600
121700     MOVE WS-EFE-ACTION-TYPE(WS-SUBINDICE-2)
121800               TO DEC-EFE-ACTION-TYPE.
121900     MOVE WS-EFE-CANT-MUESTRAS(WS-SUBINDICE-2)
122000               TO DEC-EFE-SAMPLE-SIZE.
122100
122200     IF WS-EFE-CANT-MUESTRAS(WS-SUBINDICE-2) = ZERO
122300        MOVE ZERO TO DEC-EFE-AVG-IMPROVE
122400                    DEC-EFE-SUCCESS-RATE
122500     ELSE
122600        PERFORM 3251-CALC-EFECTIVIDAD-TIPO
122700           THRU 3251-CALC-EFECTIVIDAD-TIPO-FIN
122800     END-IF.
122900
123000     MOVE WS-DEC-LINEA-EFECTIVIDAD TO WS-SAL-RESUMEN.
123100     WRITE WS-SAL-RESUMEN.
123200
123300 3252-IMP-LINEA-EFECTIVIDAD-FIN.
123400     EXIT.
123500 
123600*----------------------------------------------------------------*
123700*  PROMEDIO DE MEJORA Y TASA DE EXITO (MEJORA > 2,00%) SOBRE     *
123800*  LAS MUESTRAS DEL ANILLO DE EFECTIVIDAD DE UN TIPO             *
123900*----------------------------------------------------------------*
124000 3251-CALC-EFECTIVIDAD-TIPO.
124100
124200     MOVE ZERO TO WS-CALC-MEJORA-V.
124300     MOVE ZERO TO WS-SUBINDICE-1.
124400     MOVE ZERO TO WS-CONTADOR-MUESTRAS-EXITO.
124500
124600     PERFORM 3253-ACUMULAR-MUESTRA-TIPO
124700         VARYING WS-SUBINDICE-1 FROM 1 BY 1
124800             UNTIL WS-SUBINDICE-1 >
124900                   WS-EFE-CANT-MUESTRAS(WS-SUBINDICE-2).
125000
125100     COMPUTE DEC-EFE-AVG-IMPROVE ROUNDED =
125200             WS-CALC-MEJORA-V /
125300             WS-EFE-CANT-MUESTRAS(WS-SUBINDICE-2).
125400
125500     COMPUTE DEC-EFE-SUCCESS-RATE ROUNDED =
125600             (WS-CONTADOR-MUESTRAS-EXITO /
125700              WS-EFE-CANT-MUESTRAS(WS-SUBINDICE-2)) * 100.
125800
125900 3251-CALC-EFECTIVIDAD-TIPO-FIN.
126000     EXIT.
126100
126200*----------------------------------------------------------------*
126300 3253-ACUMULAR-MUESTRA-TIPO.
126400
126500     ADD WS-EFE-MUESTRA(WS-SUBINDICE-2, WS-SUBINDICE-1)
126600               TO WS-CALC-MEJORA-V.
126700
126800     IF WS-EFE-MUESTRA(WS-SUBINDICE-2, WS-SUBINDICE-1)
126900        > 2.00
127000        ADD 1 TO WS-CONTADOR-MUESTRAS-EXITO
127100     END-IF.
127200
127300 3253-ACUMULAR-MUESTRA-TIPO-FIN.
127400     EXIT.
127500 
127600*----------------------------------------------------------------*
127700 3260-CERRAR-ARCHIVOS.
127800 
127900     CLOSE ENT-RECOMENDACIONES ENT-METRICAS-SISTEMA
128000           SAL-DECISIONES SAL-RESUMEN.
128100 
128200     IF NOT FS-RECOM-OK
128300        DISPLAY 'ERROR AL CERRAR RECOMMENDATIONS.DAT: '
128400                 FS-RECOMENDACIONES
128500     END-IF.
128600 
128700     IF NOT FS-DECI-OK
128800        DISPLAY 'ERROR AL CERRAR DECISIONS.RPT: ' FS-DECISIONES
128900     END-IF.
129000 
129100     IF NOT FS-RESU-OK
129200        DISPLAY 'ERROR AL CERRAR SUMMARY.RPT: ' FS-RESUMEN
129300     END-IF.
129400 
129500 3260-CERRAR-ARCHIVOS-FIN.
129600     EXIT.
129700 
129800*----------------------------------------------------------------*
129900 END PROGRAM PYDECSN.
