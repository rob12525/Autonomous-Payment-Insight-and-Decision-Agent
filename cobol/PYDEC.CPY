000100*----------------------------------------------------------------*
000200*  PYDEC  -  LAYOUT DE LA DECISION EJECUTABLE (200 BYTES) Y DEL  *
000300*            RESULTADO (OUTCOME) QUE EL CICLO DE APRENDIZAJE     *
000400*            PRODUCE POR CADA DECISION PROCESADA.                *
000500*----------------------------------------------------------------*
000600 01  WS-DEC-REGISTRO.
000700     05  DEC-ACTION-ID             PIC X(16).
000800     05  DEC-ACTION-TYPE           PIC X(20).
000900     05  DEC-TARGET-DIMENSION      PIC X(16).
001000     05  DEC-TARGET-VALUE          PIC X(12).
001100     05  DEC-SHIFT-PCT             PIC 9(03).
001200     05  DEC-REDUCTION-PCT         PIC 9(03).
001300     05  DEC-CUR-MAX-RETRIES       PIC 9(02).
001400     05  DEC-NEW-MAX-RETRIES       PIC 9(02).
001500     05  DEC-DURATION-MIN          PIC 9(03).
001600     05  DEC-EXPECTED-IMPROVE-PCT  PIC S9(03)V99
001700                                   SIGN LEADING SEPARATE.
001800     05  DEC-RISK-LEVEL            PIC X(06).
001900     05  DEC-CONFIDENCE            PIC 9(01)V9(04).
002000     05  DEC-REQUIRES-APPROVAL     PIC X(01).
002100         88  DEC-APROBACION-REQ        VALUE 'Y'.
002200         88  DEC-APROBACION-NOREQ      VALUE 'N'.
002300     05  FILLER                    PIC X(105).
002400 
002500 01  WS-OUT-REGISTRO.
002600     05  OUT-ACTION-ID             PIC X(16).
002700     05  OUT-ACTION-TYPE           PIC X(20).
002800     05  OUT-STATUS                PIC X(12).
002900     05  OUT-IMPROVEMENT-PCT       PIC S9(03)V99
003000                                   SIGN LEADING SEPARATE.
003100     05  OUT-MET-EXPECTATIONS      PIC X(01).
003200     05  OUT-ROLLBACK-FLAG         PIC X(01).
003300     05  OUT-ROLLBACK-REASON       PIC X(40).
003400     05  OUT-CONFIDENCE-ADJ        PIC S9(01)V99
003500                                   SIGN LEADING SEPARATE.
003600     05  FILLER                    PIC X(04).
