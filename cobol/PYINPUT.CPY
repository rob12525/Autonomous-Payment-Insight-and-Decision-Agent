000100*----------------------------------------------------------------*
000200*  PYINPUT  -  LAYOUT DE LOS REGISTROS DE ENTRADA AL PIPELINE DE *
000300*              DECISIONES: LA RECOMENDACION DEL ANALISTA UPSTREAM*
000400*              (RECOMMENDATIONS.DAT) Y LA METRICA DE SISTEMA     *
000500*              APAREADA BASELINE / POST-ACCION / FINAL           *
000600*              (SYSMETRICS.DAT).                                 *
000700*----------------------------------------------------------------*
000800 01  WS-REC-REGISTRO.
000900     05  REC-ACTION-ID             PIC X(16).
001000     05  REC-ACTION-TYPE           PIC X(20).
001100     05  REC-TARGET-ISSUER         PIC X(12).
001200     05  REC-TARGET-METHOD         PIC X(12).
001300     05  REC-SUCCESS-RATE-CHANGE   PIC S9(01)V9(06)
001400                                   SIGN LEADING SEPARATE.
001500     05  REC-RISK-SCORE            PIC 9(01)V9(04).
001600     05  REC-CONFIDENCE            PIC 9(01)V9(04).
001700     05  REC-REQUIRES-APPROVAL     PIC X(01).
001800         88  REC-APROBACION-REQ        VALUE 'Y'.
001900         88  REC-APROBACION-NOREQ      VALUE 'N'.
002000     05  FILLER                    PIC X(02).
002100 
002200 01  WS-MET-REGISTRO.
002300     05  MET-SUCCESS-RATE          PIC 9(01)V9(04).
002400     05  MET-ERROR-RATE            PIC 9(01)V9(04).
002500     05  MET-P95-LATENCY-MS        PIC 9(05)V99.
002600     05  MET-TIMEOUT-RATE          PIC 9(01)V9(04).
002700     05  FILLER                    PIC X(02).
