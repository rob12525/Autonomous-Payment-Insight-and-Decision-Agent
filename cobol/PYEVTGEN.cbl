000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Purpose: MODULO 1 - GENERADOR SINTETICO DE EVENTOS DE PAGO
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PYEVTGEN.
000900 AUTHOR.        R. GARCIA.
001000 INSTALLATION.  DEPTO DE SISTEMAS - OPERACIONES DE MEDIOS DE PAGO.
001100 DATE-WRITTEN.  18/03/1989.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO - CONFIDENCIAL.
001400*----------------------------------------------------------------*
001500*                 R E G I S T R O   D E   C A M B I O S          *
001600*----------------------------------------------------------------*
001700* 18/03/1989 RGA TE001  ALTA DEL PROGRAMA. GENERADOR CONGRUENCIAL TE001   
001800*                       LINEAL PARA SIMULACION DE TRANSACCIONES.
001900* 29/05/1989 SUR TE006  SE AGREGA LA SELECCION PONDERADA DEL      TE006   
002000*                       METODO DE PAGO (TARJETA/BILLETERA/CBU).
002100* 14/11/1989 RBA TE011  SE AGREGA EL OVERRIDE DE LATENCIA FIJA    TE011   
002200*                       PARA EL ESCENARIO DEGRADADO.
002300* 02/04/1990 NBE TE017  EL MONTO PASA A APROXIMARSE CON SUMA DE   TE017   
002400*                       DOCE UNIFORMES (APROX. NORMAL), ANTES
002500*                       SALIA DISTRIBUIDO UNIFORME Y NO SE
002600*                       PARECIA A LA DISTRIBUCION REAL DE VENTAS.
002700* 23/09/1990 CPE TE024  CLIPPING DEL MONTO A [50,00 -- 10000,00]. TE024   
002800* 07/02/1991 RGA TE029  CORRIGE EL INDICE DE EMISOR/COMERCIO, SE  TE029   
002900*                       ESTABA YENDO UNO MAS ALLA DE LA LISTA.
003000* 19/09/1994 SUR TE048  SE DEJA CONSTANCIA: LA SEMILLA ES UN      TE048   
003100*                       PARAMETRO DE CORRIDA, NO SE REGENERA.
003200* 03/11/1998 RBA TE066  REVISION POR EL PROYECTO AAAA (Y2K) - NO  TE066   
003300*                       SE USAN FECHAS DE DOS DIGITOS EN ESTE
003400*                       PROGRAMA, SE DEJA CONSTANCIA EN EL LOG.
003500* 14/06/1999 NBE TE067  AJUSTE FINAL DEL PROYECTO AAAA (Y2K) -    TE067   
003600*                       SIN CAMBIOS DE CODIGO, SOLO CERTIFICACION.
003700* 21/05/2001 CPE TE081  SE AGREGA EL UPSI DE DIAGNOSTICO EXTENDIDOTE081   
003800*                       PARA CENTRO DE COMPUTOS.
003900* 08/08/2007 RGA TE104  MANTENIMIENTO MENOR - COMENTARIOS.        TE104
004000* 11/03/2010 SUR TE112  EL CAMPO INTERMEDIO DEL CONGRUENCIAL SE   TE112
004100*                       QUEDABA CORTO PARA SEMILLAS ALTAS Y
004200*                       TRUNCABA EL PRODUCTO ANTES DE SACAR EL
004300*                       MODULO. SE AMPLIA A 19 DIGITOS.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-EXTENDIDO.
005000 
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------*
005400*    LISTAS FIJAS DE EMISOR, COMERCIO Y METODO DE PAGO           *
005500*----------------------------------------------------------------*
005600 01  WS-LISTA-EMISORES.
005700     05  WS-EMISOR OCCURS 3 TIMES  PIC X(12).
005800 
005900 01  WS-LISTA-COMERCIOS.
006000     05  WS-COMERCIO OCCURS 3 TIMES PIC X(12).
006100 
006200*----------------------------------------------------------------*
006300*    GENERADOR CONGRUENCIAL LINEAL -- UNA SOLA SEMILLA VIVE      *
006400*    ENTRE LLAMADAS SUCESIVAS (NO HAY CANCEL DE ESTE PROGRAMA)   *
006500*----------------------------------------------------------------*
006600 01  WS-GENERADOR-AREA.
006700     05  WS-LCG-SEMILLA            PIC 9(10) COMP VALUE ZERO.
006800     05  WS-LCG-MULTIPLICADOR      PIC 9(10) COMP VALUE 1103515245.
006900     05  WS-LCG-INCREMENTO         PIC 9(10) COMP VALUE 12345.
007000     05  WS-LCG-MODULO             PIC 9(10) COMP VALUE 2147483648.
007100 
007200 01  WS-GENERADOR-AREA-ALTERNA REDEFINES WS-GENERADOR-AREA.
007300     05  WS-LCG-SEMILLA-DBL        PIC 9(19) COMP.
007400     05  FILLER                    PIC X(21).
007500 01  WS-LCG-COCIENTE               PIC 9(18) COMP VALUE ZERO.
007600
007700*----------------------------------------------------------------*
007800*    AREA DE TRABAJO PARA LA FRACCION UNIFORME Y SUS USOS        *
007900*----------------------------------------------------------------*
008000 01  WS-UNIFORME-AREA.
008100     05  WS-UNIFORME-FRACCION      PIC 9(01)V9(09) VALUE ZERO.
008200 
008300 01  WS-UNIFORME-COMO-ENTERO REDEFINES WS-UNIFORME-AREA.
008400     05  WS-UNIFORME-ENTERO        PIC 9(10) VALUE ZERO.
008500 
008600 01  WS-UNIFORME-COMO-INDICE REDEFINES WS-UNIFORME-AREA.
008700     05  WS-UNIFORME-INDICE        PIC 9(02) VALUE ZERO.
008800     05  FILLER                    PIC X(08).
008900 
009000 01  WS-ACUM-NORMAL                PIC S9(03)V9(06) VALUE ZERO.
009100 01  WS-MONTO-CALCULADO            PIC S9(05)V99 VALUE ZERO.
009200 01  WS-CONTADOR-SUMA              PIC 9(02) COMP VALUE ZERO.
009300 
009400 01  WS-PARAMETROS-CORRIDA.
009500     05  WS-PAR-TASA-EXITO         PIC 9(01)V9(04) VALUE ZERO.
009600     05  WS-PAR-LATENCIA-FIJA      PIC 9(05) VALUE ZERO.
009700     05  WS-PAR-USA-LATENCIA-FIJA  PIC X(01) VALUE 'N'.
009800     05  FILLER                    PIC X(02).
009900 
010000 01  WS-DIAGNOSTICO-EXTENDIDO      PIC X(01) VALUE 'N'.
010100 
010200*----------------------------------------------------------------*
010300 LINKAGE SECTION.
010400 01  LK-PARAMETROS-GENERADOR.
010500     05  LK-SEMILLA-INICIAL        PIC 9(10).
010600     05  LK-TASA-EXITO             PIC 9(01)V9(04).
010700     05  LK-LATENCIA-FIJA          PIC 9(05).
010800     05  LK-USA-LATENCIA-FIJA      PIC X(01).
010900     05  LK-REINICIAR-SEMILLA      PIC X(01).
011000         88  LK-DEBE-REINICIAR         VALUE 'Y'.
011100 
011200 01  LK-EVENTO.
011300     05  LK-EVT-EVENT-ID           PIC 9(09).
011400     05  LK-EVT-SEQ-IN-RUN         PIC 9(09).
011500     05  LK-EVT-MERCHANT           PIC X(12).
011600     05  LK-EVT-ISSUER             PIC X(12).
011700     05  LK-EVT-METHOD             PIC X(12).
011800     05  LK-EVT-AMOUNT             PIC S9(05)V99.
011900     05  LK-EVT-SUCCESS-FLAG       PIC X(01).
012000     05  LK-EVT-LATENCY-MS         PIC 9(05).
012100     05  LK-EVT-RETRIES            PIC 9(02).
012200     05  LK-EVT-ERROR-CODE         PIC X(14).
012300     05  FILLER                    PIC X(17).
012400 
012500*----------------------------------------------------------------*
012600 PROCEDURE DIVISION USING LK-PARAMETROS-GENERADOR, LK-EVENTO.
012700*----------------------------------------------------------------*
012800 
012900     IF LK-DEBE-REINICIAR
013000        PERFORM 1000-INICIAR-GENERADOR
013100           THRU 1000-INICIAR-GENERADOR-FIN
013200     END-IF.
013300 
013400     PERFORM 2000-GENERAR-EVENTO
013500        THRU 2000-GENERAR-EVENTO-FIN.
013600 
013700     EXIT PROGRAM.
013800 
013900*----------------------------------------------------------------*
014000 1000-INICIAR-GENERADOR.
014100 
014200     MOVE LK-SEMILLA-INICIAL   TO WS-LCG-SEMILLA.
014300     MOVE LK-TASA-EXITO        TO WS-PAR-TASA-EXITO.
014400     MOVE LK-LATENCIA-FIJA     TO WS-PAR-LATENCIA-FIJA.
014500     MOVE LK-USA-LATENCIA-FIJA TO WS-PAR-USA-LATENCIA-FIJA.
014600 
014700     MOVE 'VISA       '  TO WS-EMISOR(1).
014800     MOVE 'MASTERCARD '  TO WS-EMISOR(2).
014900     MOVE 'AMEX       '  TO WS-EMISOR(3).
015000 
015100     MOVE 'MERCHANT-A '  TO WS-COMERCIO(1).
015200     MOVE 'MERCHANT-B '  TO WS-COMERCIO(2).
015300     MOVE 'MERCHANT-C '  TO WS-COMERCIO(3).
015400 
015500 1000-INICIAR-GENERADOR-FIN.
015600     EXIT.
015700 
015800*----------------------------------------------------------------*
015900 2000-GENERAR-EVENTO.
016000 
016100     MOVE SPACES TO LK-EVT-ERROR-CODE.
016200 
016300     PERFORM 2100-SORTEAR-EXITO
016400        THRU 2100-SORTEAR-EXITO-FIN.
016500 
016600     PERFORM 2200-SORTEAR-LATENCIA
016700        THRU 2200-SORTEAR-LATENCIA-FIN.
016800 
016900     PERFORM 2300-SORTEAR-METODO
017000        THRU 2300-SORTEAR-METODO-FIN.
017100 
017200     PERFORM 2400-SORTEAR-MONTO
017300        THRU 2400-SORTEAR-MONTO-FIN.
017400 
017500     PERFORM 2500-SORTEAR-COMERCIO-EMISOR
017600        THRU 2500-SORTEAR-COMERCIO-EMISOR-FIN.
017700 
017800     MOVE 0 TO LK-EVT-RETRIES.
017900 
018000     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
018100        DISPLAY 'PYEVTGEN - EVT: ' LK-EVT-EVENT-ID
018200                ' EXITO: '         LK-EVT-SUCCESS-FLAG
018300                ' MONTO: '         LK-EVT-AMOUNT
018400     END-IF.
018500 
018600 2000-GENERAR-EVENTO-FIN.
018700     EXIT.
018800 
018900*----------------------------------------------------------------*
019000*  SIGUIENTE NUMERO DE LA SECUENCIA CONGRUENCIAL LINEAL --        *
019100*  DEJA LA FRACCION UNIFORME EN WS-UNIFORME-FRACCION             *
019200*----------------------------------------------------------------*
019300 2050-SIGUIENTE-UNIFORME.
019400 
019500     COMPUTE WS-LCG-SEMILLA-DBL =
019600             (WS-LCG-SEMILLA * WS-LCG-MULTIPLICADOR) +
019700              WS-LCG-INCREMENTO.
019800 
019900     DIVIDE WS-LCG-SEMILLA-DBL BY WS-LCG-MODULO
020000             GIVING WS-LCG-COCIENTE
020100             REMAINDER WS-LCG-SEMILLA-DBL.
020200 
020300     MOVE WS-LCG-SEMILLA-DBL TO WS-LCG-SEMILLA.
020400 
020500     DIVIDE WS-LCG-SEMILLA BY WS-LCG-MODULO
020600             GIVING WS-UNIFORME-ENTERO
020700             REMAINDER WS-UNIFORME-ENTERO.
020800 
020900     COMPUTE WS-UNIFORME-FRACCION =
021000             WS-LCG-SEMILLA / WS-LCG-MODULO.
021100 
021200 2050-SIGUIENTE-UNIFORME-FIN.
021300     EXIT.
021400 
021500*----------------------------------------------------------------*
021600 2100-SORTEAR-EXITO.
021700 
021800     PERFORM 2050-SIGUIENTE-UNIFORME
021900        THRU 2050-SIGUIENTE-UNIFORME-FIN.
022000 
022100     IF WS-UNIFORME-FRACCION < WS-PAR-TASA-EXITO
022200        MOVE 'Y' TO LK-EVT-SUCCESS-FLAG
022300     ELSE
022400        MOVE 'N' TO LK-EVT-SUCCESS-FLAG
022500        MOVE 'PAYMENT-FAILED' TO LK-EVT-ERROR-CODE
022600     END-IF.
022700 
022800 2100-SORTEAR-EXITO-FIN.
022900     EXIT.
023000 
023100*----------------------------------------------------------------*
023200 2200-SORTEAR-LATENCIA.
023300 
023400     IF WS-PAR-USA-LATENCIA-FIJA = 'Y'
023500        MOVE WS-PAR-LATENCIA-FIJA TO LK-EVT-LATENCY-MS
023600     ELSE
023700        PERFORM 2050-SIGUIENTE-UNIFORME
023800           THRU 2050-SIGUIENTE-UNIFORME-FIN
023900        IF LK-EVT-SUCCESS-FLAG = 'Y'
024000           COMPUTE LK-EVT-LATENCY-MS =
024100                   200 + (WS-UNIFORME-FRACCION * 600)
024200        ELSE
024300           COMPUTE LK-EVT-LATENCY-MS =
024400                   2000 + (WS-UNIFORME-FRACCION * 3000)
024500        END-IF
024600     END-IF.
024700 
024800 2200-SORTEAR-LATENCIA-FIN.
024900     EXIT.
025000 
025100*----------------------------------------------------------------*
025200*  CARD 0,70 / WALLET 0,20 / BANKXFER 0,10 -- UMBRALES            *
025300*  ACUMULADOS 0,70 / 0,90 / 1,00 CONTRA UNA SOLA UNIFORME        *
025400*----------------------------------------------------------------*
025500 2300-SORTEAR-METODO.
025600 
025700     PERFORM 2050-SIGUIENTE-UNIFORME
025800        THRU 2050-SIGUIENTE-UNIFORME-FIN.
025900 
026000     EVALUATE TRUE
026100         WHEN WS-UNIFORME-FRACCION < 0.70
026200              MOVE 'CARD       ' TO LK-EVT-METHOD
026300         WHEN WS-UNIFORME-FRACCION < 0.90
026400              MOVE 'WALLET     ' TO LK-EVT-METHOD
026500         WHEN OTHER
026600              MOVE 'BANKXFER   ' TO LK-EVT-METHOD
026700     END-EVALUATE.
026800 
026900 2300-SORTEAR-METODO-FIN.
027000     EXIT.
027100 
027200*----------------------------------------------------------------*
027300*  NORMAL(1500, 500) APROXIMADA CON SUMA DE DOCE UNIFORMES       *
027400*  MENOS SEIS, RECORTADA A [50,00 -- 10000,00]                   *
027500*----------------------------------------------------------------*
027600 2400-SORTEAR-MONTO.
027700 
027800     MOVE ZERO TO WS-ACUM-NORMAL.
027900 
028000     PERFORM 2410-SUMAR-UNIFORME
028100        THRU 2410-SUMAR-UNIFORME-FIN
028200             12 TIMES.
028300 
028400     SUBTRACT 6 FROM WS-ACUM-NORMAL.
028500 
028600     COMPUTE WS-MONTO-CALCULADO ROUNDED =
028700             1500 + (500 * WS-ACUM-NORMAL).
028800 
028900     IF WS-MONTO-CALCULADO < 50.00
029000        MOVE 50.00 TO WS-MONTO-CALCULADO
029100     END-IF.
029200 
029300     IF WS-MONTO-CALCULADO > 10000.00
029400        MOVE 10000.00 TO WS-MONTO-CALCULADO
029500     END-IF.
029600 
029700     MOVE WS-MONTO-CALCULADO TO LK-EVT-AMOUNT.
029800 
029900 2400-SORTEAR-MONTO-FIN.
030000     EXIT.
030100 
030200*----------------------------------------------------------------*
030300 2410-SUMAR-UNIFORME.
030400 
030500     PERFORM 2050-SIGUIENTE-UNIFORME
030600        THRU 2050-SIGUIENTE-UNIFORME-FIN.
030700 
030800     ADD WS-UNIFORME-FRACCION TO WS-ACUM-NORMAL.
030900 
031000 2410-SUMAR-UNIFORME-FIN.
031100     EXIT.
031200 
031300*----------------------------------------------------------------*
031400*  INDICE = PARTE ENTERA (UNIFORME x TAMANO DE LISTA) + 1        *
031500*----------------------------------------------------------------*
031600 2500-SORTEAR-COMERCIO-EMISOR.
031700 
031800     PERFORM 2050-SIGUIENTE-UNIFORME
031900        THRU 2050-SIGUIENTE-UNIFORME-FIN.
032000 
032100     COMPUTE WS-UNIFORME-INDICE =
032200             (WS-UNIFORME-FRACCION * 3) + 1.
032300 
032400     IF WS-UNIFORME-INDICE > 3
032500        MOVE 3 TO WS-UNIFORME-INDICE
032600     END-IF.
032700 
032800     MOVE WS-COMERCIO(WS-UNIFORME-INDICE) TO LK-EVT-MERCHANT.
032900 
033000     PERFORM 2050-SIGUIENTE-UNIFORME
033100        THRU 2050-SIGUIENTE-UNIFORME-FIN.
033200 
033300     COMPUTE WS-UNIFORME-INDICE =
033400             (WS-UNIFORME-FRACCION * 3) + 1.
033500 
033600     IF WS-UNIFORME-INDICE > 3
033700        MOVE 3 TO WS-UNIFORME-INDICE
033800     END-IF.
033900 
034000     MOVE WS-EMISOR(WS-UNIFORME-INDICE) TO LK-EVT-ISSUER.
034100 
034200 2500-SORTEAR-COMERCIO-EMISOR-FIN.
034300     EXIT.
034400 
034500*----------------------------------------------------------------*
034600 END PROGRAM PYEVTGEN.
034700