000100*----------------------------------------------------------------*
000200*  PYEVENT  -  LAYOUT DEL REGISTRO DE EVENTO DE PAGO GENERADO    *
000300*              POR EL GENERADOR SINTETICO (PYEVTGEN) Y LEIDO    *
000400*              POR EL ACUMULADOR DE METRICAS (PYMETAGG).        *
000500*              LONGITUD FIJA DE 100 BYTES.                      *
000600*----------------------------------------------------------------*
000700 01  WS-EVT-REGISTRO.
000800     05  EVT-EVENT-ID              PIC 9(09).
000900     05  EVT-SEQ-IN-RUN            PIC 9(09).
001000     05  EVT-MERCHANT              PIC X(12).
001100     05  EVT-ISSUER                PIC X(12).
001200     05  EVT-METHOD                PIC X(12).
001300     05  EVT-AMOUNT                PIC S9(05)V99.
001400     05  EVT-SUCCESS-FLAG          PIC X(01).
001500         88  EVT-EXITOSO               VALUE 'Y'.
001600         88  EVT-FALLIDO               VALUE 'N'.
001700     05  EVT-LATENCY-MS            PIC 9(05).
001800     05  EVT-RETRIES               PIC 9(02).
001900     05  EVT-ERROR-CODE            PIC X(14).
002000     05  FILLER                    PIC X(17).
