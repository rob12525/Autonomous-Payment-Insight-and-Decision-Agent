000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Purpose: MODULO 1 - ACUMULADOR DE METRICAS DE PAGO
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PYMETAGG.
000900 AUTHOR.        C. PERDIGUERA.
001000 INSTALLATION.  DEPTO DE SISTEMAS - OPERACIONES DE MEDIOS DE PAGO.
001100 DATE-WRITTEN.  02/05/1989.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO - CONFIDENCIAL.
001400*----------------------------------------------------------------*
001500*                 R E G I S T R O   D E   C A M B I O S          *
001600*----------------------------------------------------------------*
001700* 02/05/1989 CPE TE002  ALTA DEL PROGRAMA. ACUMULA EVENTOS DE     TE002   
001800*                       PAGO Y CALCULA LA FOTO DE METRICAS.
001900* 16/08/1989 RGA TE007  SE AGREGA EL DESGLOSE POR EMISOR.         TE007   
002000* 30/01/1990 SUR TE013  SE AGREGA EL DESGLOSE POR CODIGO DE ERROR.TE013   
002100* 25/06/1990 NBE TE019  PERCENTILES DE LATENCIA POR INTERPOLACION TE019   
002200*                       LINEAL SOBRE LA LISTA ORDENADA, REEMPLAZA
002300*                       AL CALCULO POR RANGOS FIJOS QUE SE USABA.
002400* 11/12/1990 RBA TE026  SE ORDENAN EMISOR Y ERROR POR CLAVE ANTES TE026   
002500*                       DE ESCRIBIR LA FOTO, A PEDIDO DE AUDITORIA.
002600* 09/04/1991 RGA TE030  TASA DE EXITO Y DE REINTENTOS A SEIS      TE030   
002700*                       DECIMALES, REDONDEO HACIA ARRIBA EN EL .5.
002800* 03/11/1998 CPE TE066  REVISION POR EL PROYECTO AAAA (Y2K) - NO  TE066   
002900*                       SE USAN FECHAS DE DOS DIGITOS EN ESTE
003000*                       PROGRAMA, SE DEJA CONSTANCIA EN EL LOG.
003100* 14/06/1999 RBA TE067  AJUSTE FINAL DEL PROYECTO AAAA (Y2K) -    TE067   
003200*                       SIN CAMBIOS DE CODIGO, SOLO CERTIFICACION.
003300* 21/05/2001 SUR TE081  SE AGREGA EL UPSI DE DIAGNOSTICO EXTENDIDOTE081   
003400*                       PARA CENTRO DE COMPUTOS.
003500* 08/08/2007 NBE TE104  MANTENIMIENTO MENOR - COMENTARIOS.        TE104   
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-EXTENDIDO.
004200 
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------*
004600*    ACUMULADORES GENERALES DE LA VENTANA EN CURSO               *
004700*----------------------------------------------------------------*
004800 01  WS-TOTALES-VENTANA.
004900     05  WS-TOT-TRANSACCIONES      PIC 9(09) COMP VALUE ZERO.
005000     05  WS-TOT-EXITOS             PIC 9(09) COMP VALUE ZERO.
005100     05  WS-TOT-REINTENTOS         PIC 9(09) COMP VALUE ZERO.
005200     05  FILLER                    PIC X(04).
005300 
005400*----------------------------------------------------------------*
005500*    LISTA DE LATENCIAS DE LA VENTANA -- SE ORDENA AL SACAR LA   *
005600*    FOTO PARA EL CALCULO DE PERCENTILES POR INTERPOLACION       *
005700*----------------------------------------------------------------*
005800 01  WS-LISTA-LATENCIAS.
005900     05  WS-LAT-VALOR OCCURS 6000 TIMES PIC 9(05) COMP.
006000 01  WS-CANT-LATENCIAS             PIC 9(05) COMP VALUE ZERO.
006100 
006200*----------------------------------------------------------------*
006300*    TABLA DE EMISORES Y TABLA DE CODIGOS DE ERROR DE LA VENTANA *
006400*----------------------------------------------------------------*
006500 01  WS-TABLA-EMISORES.
006600     05  WS-EMI-ENTRADA OCCURS 10 TIMES.
006700         10  WS-EMI-ID             PIC X(12).
006800         10  WS-EMI-TXN            PIC 9(09) COMP.
006900         10  WS-EMI-OK             PIC 9(09) COMP.
007000         10  WS-EMI-ERR            PIC 9(09) COMP.
007100         10  WS-EMI-REIN           PIC 9(09) COMP.
007200 01  WS-CANT-EMISORES-WK           PIC 9(02) COMP VALUE ZERO.
007300 
007400 01  WS-TABLA-ERRORES.
007500     05  WS-ERR-ENTRADA OCCURS 10 TIMES.
007600         10  WS-ERR-CODIGO         PIC X(14).
007700         10  WS-ERR-CANT           PIC 9(09) COMP.
007800 01  WS-CANT-ERRORES-WK            PIC 9(02) COMP VALUE ZERO.
007900 
008000*----------------------------------------------------------------*
008100*    AREAS DE CALCULO CON REDEFINES PARA REDONDEO A ENTERO       *
008200*----------------------------------------------------------------*
008300 01  WS-CALC-TASA-AREA.
008400     05  WS-CALC-TASA-V            PIC S9(01)V9(06) VALUE ZERO.
008500 
008600 01  WS-CALC-TASA-REDONDEO REDEFINES WS-CALC-TASA-AREA.
008700     05  WS-CALC-TASA-ENTERA       PIC S9(07) VALUE ZERO.
008800 
008900 01  WS-CALC-RANGO-AREA.
009000     05  WS-CALC-RANGO-V           PIC S9(05)V9(04) VALUE ZERO.
009100 
009200 01  WS-CALC-RANGO-REDONDEO REDEFINES WS-CALC-RANGO-AREA.
009300     05  WS-CALC-RANGO-ENTERO      PIC S9(09) VALUE ZERO.
009400 
009500 01  WS-CALC-PORC-ERROR-AREA.
009600     05  WS-CALC-PORC-ERROR-V      PIC S9(01)V9(06) VALUE ZERO.
009700 
009800 01  WS-CALC-PORC-ERROR-REDONDEO REDEFINES WS-CALC-PORC-ERROR-AREA.
009900     05  WS-CALC-PORC-ERROR-ENTERA PIC S9(07) VALUE ZERO.
010000 
010100*----------------------------------------------------------------*
010200*    TRABAJO PARA EL ORDENAMIENTO (BURBUJA) Y EL CALCULO DE      *
010300*    PERCENTILES                                                 *
010400*----------------------------------------------------------------*
010500 01  WS-SUBINDICE-1                PIC 9(05) COMP VALUE ZERO.
010600 01  WS-SUBINDICE-2                PIC 9(05) COMP VALUE ZERO.
010700 01  WS-LAT-TEMP                   PIC 9(05) COMP VALUE ZERO.
010800 01  WS-EMI-TEMP                   PIC X(38).
010900 01  WS-ERR-TEMP                   PIC X(23).
011000 
011100 01  WS-PCT-SOLICITADO             PIC 9(03) COMP VALUE ZERO.
011200 01  WS-PCT-RANGO-K                PIC 9(05) COMP VALUE ZERO.
011300 01  WS-PCT-FRACCION               PIC 9(01)V9(04) VALUE ZERO.
011400 01  WS-PCT-RESULTADO              PIC 9(05)V99 VALUE ZERO.
011500 
011600 01  WS-DIAGNOSTICO-EXTENDIDO      PIC X(01) VALUE 'N'.
011700 01  WS-INDICE-HALLADO             PIC 9(02) COMP VALUE ZERO.
011800 
011900*----------------------------------------------------------------*
012000 LINKAGE SECTION.
012100 01  LK-PARAMETROS-AGREGADOR.
012200     05  LK-ACCION-COD             PIC X(01).
012300         88  LK-DEBE-REINICIAR         VALUE 'R'.
012400         88  LK-DEBE-ACUMULAR          VALUE 'A'.
012500         88  LK-DEBE-SNAPSHOT          VALUE 'S'.
012600     05  LK-ESCENARIO-NOMBRE       PIC X(08).
012700 
012800 01  LK-EVENTO.
012900     05  LK-EVT-EVENT-ID           PIC 9(09).
013000     05  LK-EVT-SEQ-IN-RUN         PIC 9(09).
013100     05  LK-EVT-MERCHANT           PIC X(12).
013200     05  LK-EVT-ISSUER             PIC X(12).
013300     05  LK-EVT-METHOD             PIC X(12).
013400     05  LK-EVT-AMOUNT             PIC S9(05)V99.
013500     05  LK-EVT-SUCCESS-FLAG       PIC X(01).
013600     05  LK-EVT-LATENCY-MS         PIC 9(05).
013700     05  LK-EVT-RETRIES            PIC 9(02).
013800     05  LK-EVT-ERROR-CODE         PIC X(14).
013900     05  FILLER                    PIC X(17).
014000 
014100 01  LK-SALIDA-METRICAS.
014200     05  LK-SNP-SCENARIO           PIC X(08).
014300     05  LK-SNP-TOTAL-TRANSACTIONS PIC 9(09).
014400     05  LK-SNP-SUCCESS-COUNT      PIC 9(09).
014500     05  LK-SNP-SUCCESS-RATE       PIC S9(01)V9(06)
014600                                   SIGN LEADING SEPARATE.
014700     05  LK-SNP-TOTAL-RETRIES      PIC 9(09).
014800     05  LK-SNP-RETRY-RATIO        PIC S9(01)V9(06)
014900                                   SIGN LEADING SEPARATE.
015000     05  LK-SNP-LAT-P50            PIC 9(05)V99.
015100     05  LK-SNP-LAT-P95            PIC 9(05)V99.
015200     05  LK-SNP-LAT-P99            PIC 9(05)V99.
015300     05  LK-CANT-EMISORES          PIC 9(02).
015400     05  LK-TABLA-EMISORES.
015500         10  LK-ISS-ENTRADA OCCURS 10 TIMES.
015600             15  LK-ISS-ISSUER-ID      PIC X(12).
015700             15  LK-ISS-TXN-COUNT      PIC 9(09).
015800             15  LK-ISS-SUCCESS-COUNT  PIC 9(09).
015900             15  LK-ISS-ERROR-COUNT    PIC 9(09).
016000             15  LK-ISS-RETRY-COUNT    PIC 9(09).
016100             15  LK-ISS-SUCCESS-RATE   PIC S9(01)V9(06)
016200                                       SIGN LEADING SEPARATE.
016300     05  LK-CANT-ERRORES           PIC 9(02).
016400     05  LK-TABLA-ERRORES.
016500         10  LK-ERR-ENTRADA OCCURS 10 TIMES.
016600             15  LK-ERR-CODE           PIC X(14).
016700             15  LK-ERR-COUNT          PIC 9(09).
016800             15  LK-ERR-PERCENTAGE     PIC S9(01)V9(06)
016900                                       SIGN LEADING SEPARATE.
017000 
017100*----------------------------------------------------------------*
017200 PROCEDURE DIVISION USING LK-PARAMETROS-AGREGADOR, LK-EVENTO,
017300                          LK-SALIDA-METRICAS.
017400*----------------------------------------------------------------*
017500 
017600     EVALUATE TRUE
017700         WHEN LK-DEBE-REINICIAR
017800              PERFORM 1000-REINICIAR-ACUMULADOR
017900                 THRU 1000-REINICIAR-ACUMULADOR-FIN
018000         WHEN LK-DEBE-ACUMULAR
018100              PERFORM 2000-ACUMULAR-EVENTO
018200                 THRU 2000-ACUMULAR-EVENTO-FIN
018300         WHEN LK-DEBE-SNAPSHOT
018400              PERFORM 3000-CALCULAR-SNAPSHOT
018500                 THRU 3000-CALCULAR-SNAPSHOT-FIN
018600     END-EVALUATE.
018700 
018800     EXIT PROGRAM.
018900 
019000*----------------------------------------------------------------*
019100 1000-REINICIAR-ACUMULADOR.
019200 
019300     MOVE ZERO TO WS-TOT-TRANSACCIONES WS-TOT-EXITOS
019400                  WS-TOT-REINTENTOS WS-CANT-LATENCIAS
019500                  WS-CANT-EMISORES-WK WS-CANT-ERRORES-WK.
019600     INITIALIZE WS-TABLA-EMISORES WS-TABLA-ERRORES.
019700 
019800 1000-REINICIAR-ACUMULADOR-FIN.
019900     EXIT.
020000 
020100*----------------------------------------------------------------*
020200 2000-ACUMULAR-EVENTO.
020300 
020400     ADD 1 TO WS-TOT-TRANSACCIONES.
020500     ADD LK-EVT-RETRIES TO WS-TOT-REINTENTOS.
020600 
020700     IF LK-EVT-SUCCESS-FLAG = 'Y'
020800        ADD 1 TO WS-TOT-EXITOS
020900     END-IF.
021000 
021100     IF WS-CANT-LATENCIAS < 6000
021200        ADD 1 TO WS-CANT-LATENCIAS
021300        MOVE LK-EVT-LATENCY-MS
021400                  TO WS-LAT-VALOR(WS-CANT-LATENCIAS)
021500     END-IF.
021600 
021700     PERFORM 2100-ACUMULAR-EMISOR
021800        THRU 2100-ACUMULAR-EMISOR-FIN.
021900 
022000     IF LK-EVT-SUCCESS-FLAG = 'N'
022100        PERFORM 2200-ACUMULAR-ERROR
022200           THRU 2200-ACUMULAR-ERROR-FIN
022300     END-IF.
022400 
022500 2000-ACUMULAR-EVENTO-FIN.
022600     EXIT.
022700 
022800*----------------------------------------------------------------*
022900*  BUSCA EL EMISOR EN LA TABLA; SI NO ESTA, LO AGREGA AL FINAL   *
023000*----------------------------------------------------------------*
023100 2100-ACUMULAR-EMISOR.
023200 
023300     MOVE ZERO TO WS-INDICE-HALLADO.
023400
023500     PERFORM 2110-BUSCAR-EMISOR-EXISTENTE
023600         VARYING WS-SUBINDICE-1 FROM 1 BY 1
023700             UNTIL WS-SUBINDICE-1 > WS-CANT-EMISORES-WK.
023800
023900     IF WS-INDICE-HALLADO = ZERO
024000        AND WS-CANT-EMISORES-WK < 10
024100           ADD 1 TO WS-CANT-EMISORES-WK
024200           MOVE WS-CANT-EMISORES-WK TO WS-INDICE-HALLADO
024300           MOVE LK-EVT-ISSUER TO WS-EMI-ID(WS-INDICE-HALLADO)
024400     END-IF.
024500 
024600     IF WS-INDICE-HALLADO > ZERO
024700        ADD 1 TO WS-EMI-TXN(WS-INDICE-HALLADO)
024800        ADD LK-EVT-RETRIES TO WS-EMI-REIN(WS-INDICE-HALLADO)
024900        IF LK-EVT-SUCCESS-FLAG = 'Y'
025000           ADD 1 TO WS-EMI-OK(WS-INDICE-HALLADO)
025100        ELSE
025200           ADD 1 TO WS-EMI-ERR(WS-INDICE-HALLADO)
025300        END-IF
025400     END-IF.
025500 
025600 2100-ACUMULAR-EMISOR-FIN.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000*  CUERPO DE LA BUSQUEDA DE EMISOR, EJECUTADO POR CADA INDICE    *
026100*----------------------------------------------------------------*
026200 2110-BUSCAR-EMISOR-EXISTENTE.
026300
026400     IF WS-EMI-ID(WS-SUBINDICE-1) = LK-EVT-ISSUER
026500        MOVE WS-SUBINDICE-1 TO WS-INDICE-HALLADO
026600        MOVE WS-CANT-EMISORES-WK TO WS-SUBINDICE-1
026700     END-IF.
026800
026900 2110-BUSCAR-EMISOR-EXISTENTE-FIN.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300*  BUSCA EL CODIGO DE ERROR EN LA TABLA; SI NO ESTA, LO AGREGA   *
027400*----------------------------------------------------------------*
027500 2200-ACUMULAR-ERROR.
027600
027700     MOVE ZERO TO WS-INDICE-HALLADO.
027800
027900     PERFORM 2210-BUSCAR-ERROR-EXISTENTE
028000         VARYING WS-SUBINDICE-1 FROM 1 BY 1
028100             UNTIL WS-SUBINDICE-1 > WS-CANT-ERRORES-WK.
028200
028300     IF WS-INDICE-HALLADO = ZERO
028400        AND WS-CANT-ERRORES-WK < 10
028500           ADD 1 TO WS-CANT-ERRORES-WK
028600           MOVE WS-CANT-ERRORES-WK TO WS-INDICE-HALLADO
028700           MOVE LK-EVT-ERROR-CODE
028800                     TO WS-ERR-CODIGO(WS-INDICE-HALLADO)
028900     END-IF.
029000 
029100     IF WS-INDICE-HALLADO > ZERO
029200        ADD 1 TO WS-ERR-CANT(WS-INDICE-HALLADO)
029300     END-IF.
029400 
029500 2200-ACUMULAR-ERROR-FIN.
029600     EXIT.
029700
029800*----------------------------------------------------------------*
029900*  CUERPO DE LA BUSQUEDA DE ERROR, EJECUTADO POR CADA INDICE     *
030000*----------------------------------------------------------------*
030100 2210-BUSCAR-ERROR-EXISTENTE.
030200
030300     IF WS-ERR-CODIGO(WS-SUBINDICE-1) = LK-EVT-ERROR-CODE
030400        MOVE WS-SUBINDICE-1 TO WS-INDICE-HALLADO
030500        MOVE WS-CANT-ERRORES-WK TO WS-SUBINDICE-1
030600     END-IF.
030700
030800 2210-BUSCAR-ERROR-EXISTENTE-FIN.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200 3000-CALCULAR-SNAPSHOT.
031300 
031400     INITIALIZE LK-SALIDA-METRICAS.
031500     MOVE LK-ESCENARIO-NOMBRE TO LK-SNP-SCENARIO.
031600     MOVE WS-TOT-TRANSACCIONES TO LK-SNP-TOTAL-TRANSACTIONS.
031700     MOVE WS-TOT-EXITOS        TO LK-SNP-SUCCESS-COUNT.
031800     MOVE WS-TOT-REINTENTOS    TO LK-SNP-TOTAL-RETRIES.
031900 
032000     IF WS-TOT-TRANSACCIONES = ZERO
032100        MOVE ZERO TO LK-SNP-SUCCESS-RATE LK-SNP-RETRY-RATIO
032200     ELSE
032300        COMPUTE WS-CALC-TASA-V ROUNDED =
032400                WS-TOT-EXITOS / WS-TOT-TRANSACCIONES
032500        MOVE WS-CALC-TASA-V TO LK-SNP-SUCCESS-RATE
032600        COMPUTE WS-CALC-TASA-V ROUNDED =
032700                WS-TOT-REINTENTOS / WS-TOT-TRANSACCIONES
032800        MOVE WS-CALC-TASA-V TO LK-SNP-RETRY-RATIO
032900     END-IF.
033000 
033100     PERFORM 3100-ORDENAR-LATENCIAS
033200        THRU 3100-ORDENAR-LATENCIAS-FIN.
033300 
033400     MOVE 50 TO WS-PCT-SOLICITADO.
033500     PERFORM 3200-CALCULAR-PERCENTIL
033600        THRU 3200-CALCULAR-PERCENTIL-FIN.
033700     MOVE WS-PCT-RESULTADO TO LK-SNP-LAT-P50.
033800 
033900     MOVE 95 TO WS-PCT-SOLICITADO.
034000     PERFORM 3200-CALCULAR-PERCENTIL
034100        THRU 3200-CALCULAR-PERCENTIL-FIN.
034200     MOVE WS-PCT-RESULTADO TO LK-SNP-LAT-P95.
034300 
034400     MOVE 99 TO WS-PCT-SOLICITADO.
034500     PERFORM 3200-CALCULAR-PERCENTIL
034600        THRU 3200-CALCULAR-PERCENTIL-FIN.
034700     MOVE WS-PCT-RESULTADO TO LK-SNP-LAT-P99.
034800 
034900     PERFORM 3300-ORDENAR-EMISORES
035000        THRU 3300-ORDENAR-EMISORES-FIN.
035100 
035200     PERFORM 3400-VOLCAR-EMISORES
035300        THRU 3400-VOLCAR-EMISORES-FIN.
035400 
035500     PERFORM 3500-ORDENAR-ERRORES
035600        THRU 3500-ORDENAR-ERRORES-FIN.
035700 
035800     PERFORM 3600-VOLCAR-ERRORES
035900        THRU 3600-VOLCAR-ERRORES-FIN.
036000 
036100     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
036200        DISPLAY 'PYMETAGG - TOTAL: ' WS-TOT-TRANSACCIONES
036300                ' P95: '             LK-SNP-LAT-P95
036400     END-IF.
036500 
036600 3000-CALCULAR-SNAPSHOT-FIN.
036700     EXIT.
036800 
036900*----------------------------------------------------------------*
037000*  ORDENAMIENTO POR BURBUJA DE LA LISTA DE LATENCIAS ACUMULADAS  *
037100*----------------------------------------------------------------*
037200 3100-ORDENAR-LATENCIAS.
037300
037400     IF WS-CANT-LATENCIAS > 1
037500        PERFORM 3110-PASADA-BURBUJA-LATENCIA
037600            VARYING WS-SUBINDICE-1 FROM 1 BY 1
037700                UNTIL WS-SUBINDICE-1 > WS-CANT-LATENCIAS - 1
037800     END-IF.
037900
038000 3100-ORDENAR-LATENCIAS-FIN.
038100     EXIT.
038200
038300*----------------------------------------------------------------*
038400*  UNA PASADA DE LA BURBUJA SOBRE LAS LATENCIAS, CORRIDA POR     *
038500*  3100-ORDENAR-LATENCIAS PARA CADA VALOR DE WS-SUBINDICE-1      *
038600*----------------------------------------------------------------*
038700 3110-PASADA-BURBUJA-LATENCIA.
038800
038900     PERFORM 3111-COMPARAR-PAR-LATENCIA
039000         VARYING WS-SUBINDICE-2 FROM 1 BY 1
039100             UNTIL WS-SUBINDICE-2 >
039200                   WS-CANT-LATENCIAS - WS-SUBINDICE-1.
039300
039400 3110-PASADA-BURBUJA-LATENCIA-FIN.
039500     EXIT.
039600
039700*----------------------------------------------------------------*
039800 3111-COMPARAR-PAR-LATENCIA.
039900
040000     IF WS-LAT-VALOR(WS-SUBINDICE-2) >
040100        WS-LAT-VALOR(WS-SUBINDICE-2 + 1)
040200        MOVE WS-LAT-VALOR(WS-SUBINDICE-2)
040300                  TO WS-LAT-TEMP
040400        MOVE WS-LAT-VALOR(WS-SUBINDICE-2 + 1)
040500                  TO WS-LAT-VALOR(WS-SUBINDICE-2)
040600        MOVE WS-LAT-TEMP
040700                  TO WS-LAT-VALOR(WS-SUBINDICE-2 + 1)
040800     END-IF.
040900
041000 3111-COMPARAR-PAR-LATENCIA-FIN.
041100     EXIT.
041200
041300*----------------------------------------------------------------*
041400*  RANGO R = (P/100) x (N-1); K = PARTE ENTERA; F = R - K;       *
041500*  PERCENTIL = V(K+1) + F x (V(K+2) - V(K+1)) -- INDICES BASE 1  *
041600*----------------------------------------------------------------*
041700 3200-CALCULAR-PERCENTIL.
041800 
041900     IF WS-CANT-LATENCIAS = ZERO
042000        MOVE ZERO TO WS-PCT-RESULTADO
042100        GO TO 3200-CALCULAR-PERCENTIL-FIN
042200     END-IF.
042300 
042400     COMPUTE WS-CALC-RANGO-V =
042500             (WS-PCT-SOLICITADO / 100) * (WS-CANT-LATENCIAS - 1).
042600 
042700*    *** WS-PCT-RANGO-K TOMA SOLO LA PARTE ENTERA DEL RANGO: EL
042800*    *** MOVE A UN CAMPO SIN DECIMALES ALINEA Y TRUNCA, A
042900*    *** DIFERENCIA DE UN REDEFINES QUE SOLO REINTERPRETA BYTES.
043000     MOVE WS-CALC-RANGO-V TO WS-PCT-RANGO-K.
043100     COMPUTE WS-PCT-FRACCION =
043200             WS-CALC-RANGO-V - WS-PCT-RANGO-K.
043300 
043400     IF WS-PCT-RANGO-K >= WS-CANT-LATENCIAS - 1
043500        MOVE WS-LAT-VALOR(WS-CANT-LATENCIAS) TO WS-PCT-RESULTADO
043600     ELSE
043700        COMPUTE WS-PCT-RESULTADO ROUNDED =
043800                WS-LAT-VALOR(WS-PCT-RANGO-K + 1) +
043900                (WS-PCT-FRACCION *
044000                 (WS-LAT-VALOR(WS-PCT-RANGO-K + 2) -
044100                  WS-LAT-VALOR(WS-PCT-RANGO-K + 1)))
044200     END-IF.
044300 
044400 3200-CALCULAR-PERCENTIL-FIN.
044500     EXIT.
044600 
044700*----------------------------------------------------------------*
044800*  ORDENAMIENTO POR BURBUJA DE LA TABLA DE EMISORES POR CLAVE    *
044900*----------------------------------------------------------------*
045000 3300-ORDENAR-EMISORES.
045100
045200     IF WS-CANT-EMISORES-WK > 1
045300        PERFORM 3310-PASADA-BURBUJA-EMISOR
045400            VARYING WS-SUBINDICE-1 FROM 1 BY 1
045500                UNTIL WS-SUBINDICE-1 > WS-CANT-EMISORES-WK - 1
045600     END-IF.
045700
045800 3300-ORDENAR-EMISORES-FIN.
045900     EXIT.
046000
046100*----------------------------------------------------------------*
046200 3310-PASADA-BURBUJA-EMISOR.
046300
046400     PERFORM 3311-COMPARAR-PAR-EMISOR
046500         VARYING WS-SUBINDICE-2 FROM 1 BY 1
046600             UNTIL WS-SUBINDICE-2 >
046700                   WS-CANT-EMISORES-WK - WS-SUBINDICE-1.
046800
046900 3310-PASADA-BURBUJA-EMISOR-FIN.
047000     EXIT.
047100
047200*----------------------------------------------------------------*
047300 3311-COMPARAR-PAR-EMISOR.
047400
047500     IF WS-EMI-ID(WS-SUBINDICE-2) >
047600        WS-EMI-ID(WS-SUBINDICE-2 + 1)
047700        MOVE WS-EMI-ENTRADA(WS-SUBINDICE-2)
047800                  TO WS-EMI-TEMP
047900        MOVE WS-EMI-ENTRADA(WS-SUBINDICE-2 + 1)
048000                  TO WS-EMI-ENTRADA(WS-SUBINDICE-2)
048100        MOVE WS-EMI-TEMP
048200                  TO WS-EMI-ENTRADA(WS-SUBINDICE-2 + 1)
048300     END-IF.
048400
048500 3311-COMPARAR-PAR-EMISOR-FIN.
048600     EXIT.
048700
048800*----------------------------------------------------------------*
048900 3400-VOLCAR-EMISORES.
049000 
049100     MOVE WS-CANT-EMISORES-WK TO LK-CANT-EMISORES.
049200
049300     PERFORM 3410-VOLCAR-UN-EMISOR
049400         VARYING WS-SUBINDICE-1 FROM 1 BY 1
049500             UNTIL WS-SUBINDICE-1 > WS-CANT-EMISORES-WK.
049600
049700 3400-VOLCAR-EMISORES-FIN.
049800     EXIT.
049900
050000*----------------------------------------------------------------*
050100 3410-VOLCAR-UN-EMISOR.
050200
050300     MOVE WS-EMI-ID(WS-SUBINDICE-1)
050400               TO LK-ISS-ISSUER-ID(WS-SUBINDICE-1)
050500     MOVE WS-EMI-TXN(WS-SUBINDICE-1)
050600               TO LK-ISS-TXN-COUNT(WS-SUBINDICE-1)
050700     MOVE WS-EMI-OK(WS-SUBINDICE-1)
050800               TO LK-ISS-SUCCESS-COUNT(WS-SUBINDICE-1)
050900     MOVE WS-EMI-ERR(WS-SUBINDICE-1)
051000               TO LK-ISS-ERROR-COUNT(WS-SUBINDICE-1)
051100     MOVE WS-EMI-REIN(WS-SUBINDICE-1)
051200               TO LK-ISS-RETRY-COUNT(WS-SUBINDICE-1).
051300
051400     IF WS-EMI-TXN(WS-SUBINDICE-1) = ZERO
051500        MOVE ZERO TO LK-ISS-SUCCESS-RATE(WS-SUBINDICE-1)
051600     ELSE
051700        COMPUTE WS-CALC-TASA-V ROUNDED =
051800                WS-EMI-OK(WS-SUBINDICE-1) /
051900                WS-EMI-TXN(WS-SUBINDICE-1)
052000        MOVE WS-CALC-TASA-V
052100                  TO LK-ISS-SUCCESS-RATE(WS-SUBINDICE-1)
052200     END-IF.
052300
052400 3410-VOLCAR-UN-EMISOR-FIN.
052500     EXIT.
052600
052700*----------------------------------------------------------------*
052800*  ORDENAMIENTO POR BURBUJA DE LA TABLA DE ERRORES POR CODIGO    *
052900*----------------------------------------------------------------*
053000 3500-ORDENAR-ERRORES.
053100
053200     IF WS-CANT-ERRORES-WK > 1
053300        PERFORM 3510-PASADA-BURBUJA-ERROR
053400            VARYING WS-SUBINDICE-1 FROM 1 BY 1
053500                UNTIL WS-SUBINDICE-1 > WS-CANT-ERRORES-WK - 1
053600     END-IF.
053700
053800 3500-ORDENAR-ERRORES-FIN.
053900     EXIT.
054000
054100*----------------------------------------------------------------*
054200 3510-PASADA-BURBUJA-ERROR.
054300
054400     PERFORM 3511-COMPARAR-PAR-ERROR
054500         VARYING WS-SUBINDICE-2 FROM 1 BY 1
054600             UNTIL WS-SUBINDICE-2 >
054700                   WS-CANT-ERRORES-WK - WS-SUBINDICE-1.
054800
054900 3510-PASADA-BURBUJA-ERROR-FIN.
055000     EXIT.
055100
055200*----------------------------------------------------------------*
055300 3511-COMPARAR-PAR-ERROR.
055400
055500     IF WS-ERR-CODIGO(WS-SUBINDICE-2) >
055600        WS-ERR-CODIGO(WS-SUBINDICE-2 + 1)
055700        MOVE WS-ERR-ENTRADA(WS-SUBINDICE-2)
055800                  TO WS-ERR-TEMP
055900        MOVE WS-ERR-ENTRADA(WS-SUBINDICE-2 + 1)
056000                  TO WS-ERR-ENTRADA(WS-SUBINDICE-2)
056100        MOVE WS-ERR-TEMP
056200                  TO WS-ERR-ENTRADA(WS-SUBINDICE-2 + 1)
056300     END-IF.
056400
056500 3511-COMPARAR-PAR-ERROR-FIN.
056600     EXIT.
056700
056800*----------------------------------------------------------------*
056900 3600-VOLCAR-ERRORES.
057000 
057100     MOVE WS-CANT-ERRORES-WK TO LK-CANT-ERRORES.
057200
057300     PERFORM 3610-VOLCAR-UN-ERROR
057400         VARYING WS-SUBINDICE-1 FROM 1 BY 1
057500             UNTIL WS-SUBINDICE-1 > WS-CANT-ERRORES-WK.
057600
057700 3600-VOLCAR-ERRORES-FIN.
057800     EXIT.
057900
058000*----------------------------------------------------------------*
058100 3610-VOLCAR-UN-ERROR.
058200
058300     MOVE WS-ERR-CODIGO(WS-SUBINDICE-1)
058400               TO LK-ERR-CODE(WS-SUBINDICE-1)
058500     MOVE WS-ERR-CANT(WS-SUBINDICE-1)
058600               TO LK-ERR-COUNT(WS-SUBINDICE-1).
058700
058800     IF WS-TOT-TRANSACCIONES = ZERO
058900        MOVE ZERO TO LK-ERR-PERCENTAGE(WS-SUBINDICE-1)
059000     ELSE
059100        COMPUTE WS-CALC-PORC-ERROR-V ROUNDED =
059200                WS-ERR-CANT(WS-SUBINDICE-1) /
059300                WS-TOT-TRANSACCIONES
059400        MOVE WS-CALC-PORC-ERROR-V
059500                  TO LK-ERR-PERCENTAGE(WS-SUBINDICE-1)
059600     END-IF.
059700
059800 3610-VOLCAR-UN-ERROR-FIN.
059900     EXIT.
060000
060100*----------------------------------------------------------------*
060200 END PROGRAM PYMETAGG.
