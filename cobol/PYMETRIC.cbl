000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Purpose: MODULO 1 - CORRIDA BASELINE/CURRENT Y REPORTE DE
000500*          METRICAS DE PAGO
000600* Tectonics: cobc
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. PYMETRIC.
001000 AUTHOR.        S. URDANETA.
001100 INSTALLATION.  DEPTO DE SISTEMAS - OPERACIONES DE MEDIOS DE PAGO.
001200 DATE-WRITTEN.  10/05/1989.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - CONFIDENCIAL.
001500*----------------------------------------------------------------*
001600*                 R E G I S T R O   D E   C A M B I O S          *
001700*----------------------------------------------------------------*
001800* 10/05/1989 SUR TE003  ALTA DEL PROGRAMA. CORRE EL ESCENARIO     TE003   
001900*                       BASELINE Y EL ESCENARIO CURRENT, Y SACA
002000*                       LA FOTO DE METRICAS DE CADA UNO.
002100* 22/08/1989 RGA TE008  SE AGREGA EL DETALLE POR EMISOR AL        TE008   
002200*                       REPORTE.
002300* 05/02/1990 NBE TE014  SE AGREGA EL DETALLE POR CODIGO DE ERROR. TE014   
002400* 18/07/1990 CPE TE021  EL ESCENARIO CURRENT PASA A USAR LATENCIA TE021   
002500*                       FIJA (OVERRIDE) EN VEZ DE LATENCIA
002600*                       SORTEADA, SEGUN PEDIDO DE OPERACIONES.
002700* 14/01/1991 RBA TE027  SE DEJA FIJO EL NUMERO DE EVENTOS POR     TE027   
002800*                       ESCENARIO EN EL PARAMETRO DE CORRIDA
002900*                       (6000 = 60 SEG A 100 TPS).
003000* 11/09/1994 RGA TE049  SE CORRIGE LA SEMILLA -- QUEDABA VIVA     TE049   
003100*                       ENTRE EL PASE BASELINE Y EL PASE CURRENT
003200*                       Y LOS RESULTADOS NO ERAN REPRODUCIBLES.
003300* 03/11/1998 SUR TE066  REVISION POR EL PROYECTO AAAA (Y2K) - NO  TE066   
003400*                       SE USAN FECHAS DE DOS DIGITOS EN ESTE
003500*                       PROGRAMA, SE DEJA CONSTANCIA EN EL LOG.
003600* 14/06/1999 CPE TE067  AJUSTE FINAL DEL PROYECTO AAAA (Y2K) -    TE067   
003700*                       SIN CAMBIOS DE CODIGO, SOLO CERTIFICACION.
003800* 21/05/2001 RBA TE081  SE AGREGA EL UPSI DE DIAGNOSTICO EXTENDIDOTE081   
003900*                       PARA CENTRO DE COMPUTOS.
004000* 08/08/2007 RGA TE104  MANTENIMIENTO MENOR - COMENTARIOS.        TE104
004100* 19/04/2011 RGA TE113  EL EVENTO SALIA SIEMPRE CON EVT-EVENT-ID  TE113
004200*                       Y EVT-SEQ-IN-RUN EN CERO PORQUE NINGUN
004300*                       PROGRAMA LOS CARGABA. AHORA PYMETRIC LOS
004400*                       COMPLETA ANTES DE ACUMULAR CADA EVENTO.
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-EXTENDIDO.
005100 
005200 INPUT-OUTPUT SECTION.
005300 
005400 FILE-CONTROL.
005500 
005600 SELECT SAL-METRICAS-BASE
005700     ASSIGN TO 'BASELINE_METRICS.RPT'
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS IS FS-METRICAS-BASE.
006000 
006100 SELECT SAL-METRICAS-ACTUAL
006200     ASSIGN TO 'CURRENT_METRICS.RPT'
006300     ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS IS FS-METRICAS-ACTUAL.
006500 
006600*----------------------------------------------------------------*
006700 DATA DIVISION.
006800 
006900 FILE SECTION.
007000 
007100 FD SAL-METRICAS-BASE.
007200 01  WS-SAL-METRICAS-BASE             PIC X(165).
007300 
007400 FD SAL-METRICAS-ACTUAL.
007500 01  WS-SAL-METRICAS-ACTUAL           PIC X(165).
007600 
007700*----------------------------------------------------------------*
007800 WORKING-STORAGE SECTION.
007900*----------------------------------------------------------------*
008000*    VARIABLES FILE STATUS  SALIDA                                *
008100*----------------------------------------------------------------*
008200 01  FS-STATUS.
008300     05  FS-METRICAS-BASE              PIC X(02).
008400         88  FS-METBASE-OK                 VALUE '00'.
008500     05  FS-METRICAS-ACTUAL             PIC X(02).
008600         88  FS-METACT-OK                  VALUE '00'.
008700 
008800*----------------------------------------------------------------*
008900*    PARAMETROS DEL ESCENARIO (VER COMENTARIO TE003/TE027)        *
009000*----------------------------------------------------------------*
009100 01  WS-PARAMETROS-CORRIDA.
009200     05  WS-PAR-EVENTOS-ESCENARIO  PIC 9(05) COMP VALUE 6000.
009300     05  WS-PAR-TASA-EXITO-BASE    PIC 9(01)V9(04) VALUE 0.9900.
009400     05  WS-PAR-FACTOR-DEGRADACION PIC 9(01)V9(04) VALUE 0.8500.
009500     05  WS-PAR-SEMILLA-CORRIDA    PIC 9(10) COMP VALUE
009600                                   20230214.
009700     05  FILLER                    PIC X(04).
009800 
009900*----------------------------------------------------------------*
010000*    AREAS DE CALCULO DEL OVERRIDE DE LATENCIA DEL ESCENARIO     *
010100*    CURRENT (500 + PARTE ENTERA DE 500 x (1 - FACTOR))         *
010200*----------------------------------------------------------------*
010300 01  WS-CALC-OVERRIDE-AREA.
010400     05  WS-CALC-OVERRIDE-V        PIC 9(03)V9(04) VALUE ZERO.
010500 
010600 01  WS-CALC-OVERRIDE-REDONDEO REDEFINES WS-CALC-OVERRIDE-AREA.
010700     05  WS-CALC-OVERRIDE-ENTERO   PIC 9(07) VALUE ZERO.
010800 
010900 01  WS-CALC-TASA-CURRENT-AREA.
011000     05  WS-CALC-TASA-CURRENT-V    PIC 9(01)V9(04) VALUE ZERO.
011100 
011200 01  WS-CALC-TASA-CURRENT-REDONDEO REDEFINES
011300                                   WS-CALC-TASA-CURRENT-AREA.
011400     05  WS-CALC-TASA-CURRENT-ENTERA PIC 9(05) VALUE ZERO.
011500 
011600 01  WS-INDICES-TRABAJO.
011700     05  WS-INDICE-EMISOR          PIC 9(02) COMP VALUE ZERO.
011800     05  WS-INDICE-ERROR           PIC 9(02) COMP VALUE ZERO.
011900 
012000 01  WS-INDICES-TRABAJO-ALTERNO REDEFINES WS-INDICES-TRABAJO.
012100     05  WS-INDICE-COMBINADO       PIC 9(04) COMP VALUE ZERO.
012200 
012300 01  WS-LATENCIA-FIJA-MS            PIC 9(05) COMP VALUE ZERO.
012400 01  WS-CONTADOR-EVENTOS            PIC 9(05) COMP VALUE ZERO.
012500 01  WS-POSICION-EN-CORRIDA         PIC 9(05) COMP VALUE ZERO.
012600 
012700*----------------------------------------------------------------*
012800*    AREA DE UN EVENTO DE PAGO -- PASADA ENTRE PYMETRIC,         *
012900*    PYEVTGEN Y PYMETAGG                                         *
013000*----------------------------------------------------------------*
013100     COPY PYEVENT.
013200 
013300*----------------------------------------------------------------*
013400*    PARAMETROS DEL GENERADOR Y DEL ACUMULADOR PARA EL CALL      *
013500*----------------------------------------------------------------*
013600 01  WS-PARAM-GENERADOR.
013700     05  WS-GEN-SEMILLA-INICIAL    PIC 9(10).
013800     05  WS-GEN-TASA-EXITO         PIC 9(01)V9(04).
013900     05  WS-GEN-LATENCIA-FIJA      PIC 9(05).
014000     05  WS-GEN-USA-LATENCIA-FIJA  PIC X(01).
014100     05  WS-GEN-REINICIAR-SEMILLA  PIC X(01).
014200         88  WS-GEN-DEBE-REINICIAR     VALUE 'Y'.
014300 
014400 01  WS-PARAM-AGREGADOR.
014500     05  WS-AGR-ACCION-COD         PIC X(01).
014600     05  WS-AGR-ESCENARIO-NOMBRE   PIC X(08).
014700 
014800*----------------------------------------------------------------*
014900*    FOTO DE METRICAS DEVUELTA POR EL ACUMULADOR                 *
015000*----------------------------------------------------------------*
015100 01  WS-SALIDA-METRICAS.
015200     05  WS-SNP-SCENARIO            PIC X(08).
015300     05  WS-SNP-TOTAL-TRANSACTIONS  PIC 9(09).
015400     05  WS-SNP-SUCCESS-COUNT       PIC 9(09).
015500     05  WS-SNP-SUCCESS-RATE        PIC S9(01)V9(06)
015600                                    SIGN LEADING SEPARATE.
015700     05  WS-SNP-TOTAL-RETRIES       PIC 9(09).
015800     05  WS-SNP-RETRY-RATIO         PIC S9(01)V9(06)
015900                                    SIGN LEADING SEPARATE.
016000     05  WS-SNP-LAT-P50             PIC 9(05)V99.
016100     05  WS-SNP-LAT-P95             PIC 9(05)V99.
016200     05  WS-SNP-LAT-P99             PIC 9(05)V99.
016300     05  WS-CANT-EMISORES           PIC 9(02).
016400     05  WS-TABLA-EMISORES-SALIDA.
016500         10  WS-ISS-ENTRADA OCCURS 10 TIMES.
016600             15  WS-ISS-ISSUER-ID      PIC X(12).
016700             15  WS-ISS-TXN-COUNT      PIC 9(09).
016800             15  WS-ISS-SUCCESS-COUNT  PIC 9(09).
016900             15  WS-ISS-ERROR-COUNT    PIC 9(09).
017000             15  WS-ISS-RETRY-COUNT    PIC 9(09).
017100             15  WS-ISS-SUCCESS-RATE   PIC S9(01)V9(06)
017200                                       SIGN LEADING SEPARATE.
017300     05  WS-CANT-ERRORES            PIC 9(02).
017400     05  WS-TABLA-ERRORES-SALIDA.
017500         10  WS-ERR-ENTRADA OCCURS 10 TIMES.
017600             15  WS-ERR-CODE           PIC X(14).
017700             15  WS-ERR-COUNT          PIC 9(09).
017800             15  WS-ERR-PERCENTAGE     PIC S9(01)V9(06)
017900                                       SIGN LEADING SEPARATE.
018000 
018100*----------------------------------------------------------------*
018200*    LINEAS DE IMPRESION DEL REPORTE DE METRICAS                 *
018300*----------------------------------------------------------------*
018400     COPY PYMETRPT.
018500 
018600 01  WS-DIAGNOSTICO-EXTENDIDO       PIC X(01) VALUE 'N'.
018700 
018800*----------------------------------------------------------------*
018900 PROCEDURE DIVISION.
019000*----------------------------------------------------------------*
019100 
019200     PERFORM 1000-INICIAR-PROGRAMA
019300        THRU 1000-INICIAR-PROGRAMA-FIN.
019400 
019500     PERFORM 2000-PROCESAR-CORRIDA
019600        THRU 2000-PROCESAR-CORRIDA-FIN.
019700 
019800     PERFORM 3000-FINALIZAR-PROGRAMA
019900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
020000 
020100     DISPLAY 'PYMETRIC - EVENTOS POR ESCENARIO: '
020200              WS-PAR-EVENTOS-ESCENARIO.
020300 
020400     STOP RUN.
020500 
020600*----------------------------------------------------------------*
020700 1000-INICIAR-PROGRAMA.
020800 
020900     PERFORM 1100-ABRIR-ARCHIVOS
021000        THRU 1100-ABRIR-ARCHIVOS-FIN.
021100 
021200*    *** LATENCIA FIJA DEL ESCENARIO CURRENT (TE021/TE027)
021300     COMPUTE WS-CALC-OVERRIDE-V =
021400             500 * (1 - WS-PAR-FACTOR-DEGRADACION).
021500     MOVE WS-CALC-OVERRIDE-V TO WS-CALC-OVERRIDE-ENTERO.
021600     COMPUTE WS-LATENCIA-FIJA-MS =
021700             500 + WS-CALC-OVERRIDE-ENTERO.
021800 
021900 1000-INICIAR-PROGRAMA-FIN.
022000     EXIT.
022100 
022200*----------------------------------------------------------------*
022300 1100-ABRIR-ARCHIVOS.
022400 
022500     OPEN OUTPUT SAL-METRICAS-BASE.
022600     IF NOT FS-METBASE-OK
022700        DISPLAY 'ERROR AL ABRIR BASELINE_METRICS.RPT: '
022800                 FS-METRICAS-BASE
022900        STOP RUN
023000     END-IF.
023100 
023200     OPEN OUTPUT SAL-METRICAS-ACTUAL.
023300     IF NOT FS-METACT-OK
023400        DISPLAY 'ERROR AL ABRIR CURRENT_METRICS.RPT: '
023500                 FS-METRICAS-ACTUAL
023600        STOP RUN
023700     END-IF.
023800 
023900 1100-ABRIR-ARCHIVOS-FIN.
024000     EXIT.
024100 
024200*----------------------------------------------------------------*
024300 2000-PROCESAR-CORRIDA.
024400 
024500     PERFORM 2100-CORRER-ESCENARIO-BASELINE
024600        THRU 2100-CORRER-ESCENARIO-BASELINE-FIN.
024700 
024800     PERFORM 2200-CORRER-ESCENARIO-CURRENT
024900        THRU 2200-CORRER-ESCENARIO-CURRENT-FIN.
025000 
025100 2000-PROCESAR-CORRIDA-FIN.
025200     EXIT.
025300 
025400*----------------------------------------------------------------*
025500*  PASE BASELINE: TASA DE EXITO SANA, SIN OVERRIDE DE LATENCIA   *
025600*----------------------------------------------------------------*
025700 2100-CORRER-ESCENARIO-BASELINE.
025800 
025900     MOVE 'BASELINE' TO WS-AGR-ESCENARIO-NOMBRE.
026000     MOVE WS-PAR-SEMILLA-CORRIDA TO WS-GEN-SEMILLA-INICIAL.
026100     MOVE WS-PAR-TASA-EXITO-BASE TO WS-GEN-TASA-EXITO.
026200     MOVE ZERO TO WS-GEN-LATENCIA-FIJA.
026300     MOVE 'N'  TO WS-GEN-USA-LATENCIA-FIJA.
026400     MOVE 'Y'  TO WS-GEN-REINICIAR-SEMILLA.
026500     MOVE ZERO TO WS-POSICION-EN-CORRIDA.
026600
026700     MOVE 'R' TO WS-AGR-ACCION-COD.
026800     CALL 'PYMETAGG' USING WS-PARAM-AGREGADOR, WS-EVT-REGISTRO,
026900                           WS-SALIDA-METRICAS.
027000 
027100     PERFORM 2300-GENERAR-Y-ACUMULAR
027200        THRU 2300-GENERAR-Y-ACUMULAR-FIN
027300             WS-PAR-EVENTOS-ESCENARIO TIMES.
027400 
027500     MOVE 'S' TO WS-AGR-ACCION-COD.
027600     CALL 'PYMETAGG' USING WS-PARAM-AGREGADOR, WS-EVT-REGISTRO,
027700                           WS-SALIDA-METRICAS.
027800 
027900     PERFORM 2800-GRABAR-REPORTE-BASELINE
028000        THRU 2800-GRABAR-REPORTE-BASELINE-FIN.
028100 
028200 2100-CORRER-ESCENARIO-BASELINE-FIN.
028300     EXIT.
028400 
028500*----------------------------------------------------------------*
028600*  PASE CURRENT: TASA DE EXITO DEGRADADA Y LATENCIA FIJA (TE021) *
028700*----------------------------------------------------------------*
028800 2200-CORRER-ESCENARIO-CURRENT.
028900 
029000     MOVE 'CURRENT ' TO WS-AGR-ESCENARIO-NOMBRE.
029100     MOVE WS-PAR-SEMILLA-CORRIDA TO WS-GEN-SEMILLA-INICIAL.
029200 
029300     COMPUTE WS-CALC-TASA-CURRENT-V ROUNDED =
029400             WS-PAR-TASA-EXITO-BASE * WS-PAR-FACTOR-DEGRADACION.
029500     MOVE WS-CALC-TASA-CURRENT-V TO WS-GEN-TASA-EXITO.
029600 
029700     MOVE WS-LATENCIA-FIJA-MS TO WS-GEN-LATENCIA-FIJA.
029800     MOVE 'Y' TO WS-GEN-USA-LATENCIA-FIJA.
029900     MOVE 'Y' TO WS-GEN-REINICIAR-SEMILLA.
030000     MOVE ZERO TO WS-POSICION-EN-CORRIDA.
030100
030200     MOVE 'R' TO WS-AGR-ACCION-COD.
030300     CALL 'PYMETAGG' USING WS-PARAM-AGREGADOR, WS-EVT-REGISTRO,
030400                           WS-SALIDA-METRICAS.
030500 
030600     PERFORM 2300-GENERAR-Y-ACUMULAR
030700        THRU 2300-GENERAR-Y-ACUMULAR-FIN
030800             WS-PAR-EVENTOS-ESCENARIO TIMES.
030900 
031000     MOVE 'S' TO WS-AGR-ACCION-COD.
031100     CALL 'PYMETAGG' USING WS-PARAM-AGREGADOR, WS-EVT-REGISTRO,
031200                           WS-SALIDA-METRICAS.
031300 
031400     PERFORM 2900-GRABAR-REPORTE-CURRENT
031500        THRU 2900-GRABAR-REPORTE-CURRENT-FIN.
031600 
031700 2200-CORRER-ESCENARIO-CURRENT-FIN.
031800     EXIT.
031900 
032000*----------------------------------------------------------------*
032100 2300-GENERAR-Y-ACUMULAR.
032200
032300     CALL 'PYEVTGEN' USING WS-PARAM-GENERADOR, WS-EVT-REGISTRO.
032400
032500*    *** LA SEMILLA YA QUEDO CARGADA EN PYEVTGEN -- NO SE
032600*    *** REINICIA DE NUEVO EN LAS VUELTAS SIGUIENTES
032700     MOVE 'N' TO WS-GEN-REINICIAR-SEMILLA.
032800
032900*    *** TE113 - PYEVTGEN NO NUMERA EL EVENTO, LO HACE PYMETRIC
033000*    *** ANTES DE MANDARLO A ACUMULAR
033100     ADD 1 TO WS-CONTADOR-EVENTOS.
033200     ADD 1 TO WS-POSICION-EN-CORRIDA.
033300     MOVE WS-CONTADOR-EVENTOS    TO EVT-EVENT-ID.
033400     MOVE WS-POSICION-EN-CORRIDA TO EVT-SEQ-IN-RUN.
033500
033600     MOVE 'A' TO WS-AGR-ACCION-COD.
033700     CALL 'PYMETAGG' USING WS-PARAM-AGREGADOR, WS-EVT-REGISTRO,
033800                           WS-SALIDA-METRICAS.
033900
034000 2300-GENERAR-Y-ACUMULAR-FIN.
034100     EXIT.
034200 
034300*----------------------------------------------------------------*
034400 2800-GRABAR-REPORTE-BASELINE.
034500 
034600     MOVE WS-SNP-SCENARIO       TO MTR-ENC-ESCENARIO.
034700     MOVE WS-SNP-TOTAL-TRANSACTIONS TO MTR-ENC-TOTAL-TXN.
034800     MOVE WS-SNP-SUCCESS-COUNT  TO MTR-ENC-SUCCESS-COUNT.
034900     MOVE WS-SNP-SUCCESS-RATE   TO MTR-ENC-SUCCESS-RATE.
035000     MOVE WS-SNP-TOTAL-RETRIES  TO MTR-ENC-TOTAL-RETRIES.
035100     MOVE WS-SNP-RETRY-RATIO    TO MTR-ENC-RETRY-RATIO.
035200     MOVE WS-SNP-LAT-P50        TO MTR-ENC-LAT-P50.
035300     MOVE WS-SNP-LAT-P95        TO MTR-ENC-LAT-P95.
035400     MOVE WS-SNP-LAT-P99        TO MTR-ENC-LAT-P99.
035500     MOVE WS-MTR-ENCABEZADO     TO WS-SAL-METRICAS-BASE.
035600     WRITE WS-SAL-METRICAS-BASE.
035700
035800     PERFORM 2810-IMP-EMISOR-BASELINE
035900         VARYING WS-INDICE-EMISOR FROM 1 BY 1
036000             UNTIL WS-INDICE-EMISOR > WS-CANT-EMISORES.
036100
036200     PERFORM 2820-IMP-ERROR-BASELINE
036300         VARYING WS-INDICE-ERROR FROM 1 BY 1
036400             UNTIL WS-INDICE-ERROR > WS-CANT-ERRORES.
036500
036600 2800-GRABAR-REPORTE-BASELINE-FIN.
036700     EXIT.
036800
036900*----------------------------------------------------------------*
037000 2810-IMP-EMISOR-BASELINE.
037100
037200     MOVE WS-ISS-ISSUER-ID(WS-INDICE-EMISOR)
037300               TO MTR-DET-EMI-ISSUER-ID.
037400     MOVE WS-ISS-TXN-COUNT(WS-INDICE-EMISOR)
037500               TO MTR-DET-EMI-TXN-COUNT.
037600     MOVE WS-ISS-SUCCESS-COUNT(WS-INDICE-EMISOR)
037700               TO MTR-DET-EMI-SUCCESS-COUNT.
037800     MOVE WS-ISS-ERROR-COUNT(WS-INDICE-EMISOR)
037900               TO MTR-DET-EMI-ERROR-COUNT.
038000     MOVE WS-ISS-RETRY-COUNT(WS-INDICE-EMISOR)
038100               TO MTR-DET-EMI-RETRY-COUNT.
038200     MOVE WS-ISS-SUCCESS-RATE(WS-INDICE-EMISOR)
038300               TO MTR-DET-EMI-SUCCESS-RATE.
038400     MOVE WS-MTR-DET-EMISOR TO WS-SAL-METRICAS-BASE.
038500     WRITE WS-SAL-METRICAS-BASE.
038600
038700 2810-IMP-EMISOR-BASELINE-FIN.
038800     EXIT.
038900
039000*----------------------------------------------------------------*
039100 2820-IMP-ERROR-BASELINE.
039200
039300     MOVE WS-ERR-CODE(WS-INDICE-ERROR) TO MTR-DET-ERR-CODE.
039400     MOVE WS-ERR-COUNT(WS-INDICE-ERROR) TO MTR-DET-ERR-COUNT.
039500     MOVE WS-ERR-PERCENTAGE(WS-INDICE-ERROR)
039600               TO MTR-DET-ERR-PERCENTAGE.
039700     MOVE WS-MTR-DET-ERROR TO WS-SAL-METRICAS-BASE.
039800     WRITE WS-SAL-METRICAS-BASE.
039900
040000 2820-IMP-ERROR-BASELINE-FIN.
040100     EXIT.
040200
040300*----------------------------------------------------------------*
040400 2900-GRABAR-REPORTE-CURRENT.
040500 
040600     MOVE WS-SNP-SCENARIO       TO MTR-ENC-ESCENARIO.
040700     MOVE WS-SNP-TOTAL-TRANSACTIONS TO MTR-ENC-TOTAL-TXN.
040800     MOVE WS-SNP-SUCCESS-COUNT  TO MTR-ENC-SUCCESS-COUNT.
040900     MOVE WS-SNP-SUCCESS-RATE   TO MTR-ENC-SUCCESS-RATE.
041000     MOVE WS-SNP-TOTAL-RETRIES  TO MTR-ENC-TOTAL-RETRIES.
041100     MOVE WS-SNP-RETRY-RATIO    TO MTR-ENC-RETRY-RATIO.
041200     MOVE WS-SNP-LAT-P50        TO MTR-ENC-LAT-P50.
041300     MOVE WS-SNP-LAT-P95        TO MTR-ENC-LAT-P95.
041400     MOVE WS-SNP-LAT-P99        TO MTR-ENC-LAT-P99.
041500     MOVE WS-MTR-ENCABEZADO     TO WS-SAL-METRICAS-ACTUAL.
041600     WRITE WS-SAL-METRICAS-ACTUAL.
041700
041800     PERFORM 2910-IMP-EMISOR-CURRENT
041900         VARYING WS-INDICE-EMISOR FROM 1 BY 1
042000             UNTIL WS-INDICE-EMISOR > WS-CANT-EMISORES.
042100
042200     PERFORM 2920-IMP-ERROR-CURRENT
042300         VARYING WS-INDICE-ERROR FROM 1 BY 1
042400             UNTIL WS-INDICE-ERROR > WS-CANT-ERRORES.
042500
042600 2900-GRABAR-REPORTE-CURRENT-FIN.
042700     EXIT.
042800
042900*----------------------------------------------------------------*
043000 2910-IMP-EMISOR-CURRENT.
043100
043200     MOVE WS-ISS-ISSUER-ID(WS-INDICE-EMISOR)
043300               TO MTR-DET-EMI-ISSUER-ID.
043400     MOVE WS-ISS-TXN-COUNT(WS-INDICE-EMISOR)
043500               TO MTR-DET-EMI-TXN-COUNT.
043600     MOVE WS-ISS-SUCCESS-COUNT(WS-INDICE-EMISOR)
043700               TO MTR-DET-EMI-SUCCESS-COUNT.
043800     MOVE WS-ISS-ERROR-COUNT(WS-INDICE-EMISOR)
043900               TO MTR-DET-EMI-ERROR-COUNT.
044000     MOVE WS-ISS-RETRY-COUNT(WS-INDICE-EMISOR)
044100               TO MTR-DET-EMI-RETRY-COUNT.
044200     MOVE WS-ISS-SUCCESS-RATE(WS-INDICE-EMISOR)
044300               TO MTR-DET-EMI-SUCCESS-RATE.
044400     MOVE WS-MTR-DET-EMISOR TO WS-SAL-METRICAS-ACTUAL.
044500     WRITE WS-SAL-METRICAS-ACTUAL.
044600
044700 2910-IMP-EMISOR-CURRENT-FIN.
044800     EXIT.
044900
045000*----------------------------------------------------------------*
045100 2920-IMP-ERROR-CURRENT.
045200
045300     MOVE WS-ERR-CODE(WS-INDICE-ERROR) TO MTR-DET-ERR-CODE.
045400     MOVE WS-ERR-COUNT(WS-INDICE-ERROR) TO MTR-DET-ERR-COUNT.
045500     MOVE WS-ERR-PERCENTAGE(WS-INDICE-ERROR)
045600               TO MTR-DET-ERR-PERCENTAGE.
045700     MOVE WS-MTR-DET-ERROR TO WS-SAL-METRICAS-ACTUAL.
045800     WRITE WS-SAL-METRICAS-ACTUAL.
045900
046000 2920-IMP-ERROR-CURRENT-FIN.
046100     EXIT.
046200
046300*----------------------------------------------------------------*
046400 3000-FINALIZAR-PROGRAMA.
046500 
046600     PERFORM 3200-CERRAR-ARCHIVOS
046700        THRU 3200-CERRAR-ARCHIVOS-FIN.
046800 
046900 3000-FINALIZAR-PROGRAMA-FIN.
047000     EXIT.
047100 
047200*----------------------------------------------------------------*
047300 3200-CERRAR-ARCHIVOS.
047400 
047500     CLOSE SAL-METRICAS-BASE SAL-METRICAS-ACTUAL.
047600 
047700     IF NOT FS-METBASE-OK
047800        DISPLAY 'ERROR AL CERRAR BASELINE_METRICS.RPT: '
047900                 FS-METRICAS-BASE
048000     END-IF.
048100 
048200     IF NOT FS-METACT-OK
048300        DISPLAY 'ERROR AL CERRAR CURRENT_METRICS.RPT: '
048400                 FS-METRICAS-ACTUAL
048500     END-IF.
048600 
048700 3200-CERRAR-ARCHIVOS-FIN.
048800     EXIT.
048900 
049000*----------------------------------------------------------------*
049100 END PROGRAM PYMETRIC.
