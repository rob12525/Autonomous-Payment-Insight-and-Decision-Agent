000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Purpose: MODULO 3 - GUARDA DE SEGURIDAD DE DECISIONES
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PYSAFGRD.
000900 AUTHOR.        R. BALSIMELLI.
001000 INSTALLATION.  DEPTO DE SISTEMAS - OPERACIONES DE MEDIOS DE PAGO.
001100 DATE-WRITTEN.  04/10/1991.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO - CONFIDENCIAL.
001400*----------------------------------------------------------------*
001500*                 R E G I S T R O   D E   C A M B I O S          *
001600*----------------------------------------------------------------*
001700* 04/10/1991 RBA TP001  ALTA DEL PROGRAMA. VALIDA LIMITES FIJOS   TP001   
001800*                       DE CONFIDENCIA Y CONCURRENCIA.
001900* 22/11/1991 RBA TP014  SE AGREGAN LOS CHEQUEOS DE PARAMETROS     TP014   
002000*                       POR TIPO DE ACCION (RATE-LIMIT, RETRY,
002100*                       CIRCUIT-BREAK) Y DE DURACION.
002200* 15/03/1992 NBE TP022  SE AGREGA EL CHEQUEO DE RIESGO ALTO       TP022   
002300*                       (REQUIERE APROBACION HUMANA SIEMPRE).
002400* 09/09/1992 CPE TP031  SE AGREGA LA LISTA DE EMISORES Y METODO   TP031   
002500*                       CRITICOS PARA EL CIRCUIT-BREAK.
002600* 18/01/1993 RGA TP038  CORRIGE TRUNCAMIENTO EN EL CALCULO DE LA  TP038   
002700*                       RELACION DE REINTENTOS (RULE 3B).
002800* 30/07/1994 SUR TP047  LA TABLA DE VIOLACIONES PASA A SER DE     TP047   
002900*                       SEIS POSICIONES, ANTES ERAN CUATRO.
003000* 12/02/1996 RBA TP055  DISPLAY DE DIAGNOSTICO PARA SOPORTE EN    TP055   
003100*                       EL CIERRE DE MES.
003200* 03/11/1998 NBE TP066  REVISION POR EL PROYECTO AAAA (Y2K) - NO  TP066   
003300*                       SE USAN FECHAS DE DOS DIGITOS EN ESTE
003400*                       PROGRAMA, SE DEJA CONSTANCIA EN EL LOG.
003500* 14/06/1999 CPE TP067  AJUSTE FINAL DEL PROYECTO AAAA (Y2K) -    TP067   
003600*                       SIN CAMBIOS DE CODIGO, SOLO CERTIFICACION.
003700* 21/05/2001 RGA TP081  SE AGREGA EL UPSI DE DIAGNOSTICO EXTENDIDOTP081   
003800*                       PARA CENTRO DE COMPUTOS.
003900* 08/08/2007 SUR TP104  MANTENIMIENTO MENOR - COMENTARIOS.        TP104   
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CLASE-RIESGO-VALIDA IS 'L' 'M' 'H'
004600     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-EXTENDIDO.
004700 
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*----------------------------------------------------------------*
005100*    INDICADORES DE VIOLACION DETECTADOS EN LA CORRIDA ACTUAL    *
005200*----------------------------------------------------------------*
005300 01  WS-VIOLACION-INDICADORES.
005400     05  WS-VIOL-CONFIANZA         PIC X(01) VALUE 'N'.
005500     05  WS-VIOL-CONCURRENCIA      PIC X(01) VALUE 'N'.
005600     05  WS-VIOL-PARAMETROS        PIC X(01) VALUE 'N'.
005700     05  WS-VIOL-DURACION          PIC X(01) VALUE 'N'.
005800     05  WS-VIOL-RIESGO-ALTO       PIC X(01) VALUE 'N'.
005900     05  WS-VIOL-INFRA-CRITICA     PIC X(01) VALUE 'N'.
006000     05  FILLER                    PIC X(02).
006100 
006200 01  WS-VIOLACION-BITS REDEFINES WS-VIOLACION-INDICADORES.
006300     05  WS-VIOL-BIT               PIC X(01) OCCURS 6 TIMES.
006400     05  FILLER                    PIC X(02).
006500 
006600*----------------------------------------------------------------*
006700*    AREA DE CALCULO COMPARTIDA (CHEQUEOS 3B Y 3D)                *
006800*----------------------------------------------------------------*
006900 01  WS-CALC-SCRATCH.
007000     05  WS-CALC-SCRATCH-V         PIC S9(05)V9(02) VALUE ZERO.
007100 
007200 01  WS-CALC-RELACION-REINTENTO REDEFINES WS-CALC-SCRATCH.
007300     05  WS-CALC-RETRY-RATIO       PIC S9(03)V9(02) VALUE ZERO.
007400     05  FILLER                    PIC X(02).
007500 
007600 01  WS-CALC-DURACION-AREA REDEFINES WS-CALC-SCRATCH.
007700     05  WS-CALC-DURACION          PIC S9(05) VALUE ZERO.
007800     05  FILLER                    PIC X(02).
007900 
008000*----------------------------------------------------------------*
008100*    TEXTOS FIJOS DE CADA VIOLACION                              *
008200*----------------------------------------------------------------*
008300 01  WS-TEXTOS-VIOLACION.
008400     05  WS-TXT-CONFIANZA          PIC X(40) VALUE
008500         'CONFIDENCE BELOW MINIMUM'.
008600     05  WS-TXT-CONCURRENCIA       PIC X(40) VALUE
008700         'MAX CONCURRENT ACTIONS'.
008800     05  WS-TXT-REDUCCION          PIC X(40) VALUE
008900         'TRAFFIC REDUCTION EXCEEDS MAX'.
009000     05  WS-TXT-REINTENTO          PIC X(40) VALUE
009100         'RETRY INCREASE EXCEEDS MAX'.
009200     05  WS-TXT-CIRCUIT-RIESGO     PIC X(40) VALUE
009300         'CIRCUIT BREAK MUST BE HIGH RISK'.
009400     05  WS-TXT-DURACION           PIC X(40) VALUE
009500         'DURATION OUT OF RANGE'.
009600     05  WS-TXT-RIESGO-ALTO        PIC X(40) VALUE
009700         'HIGH RISK REQUIRES HUMAN APPROVAL'.
009800     05  WS-TXT-EMISOR-CRITICO     PIC X(40) VALUE
009900         'CANNOT CIRCUIT BREAK CRITICAL ISSUER'.
010000     05  WS-TXT-METODO-CRITICO     PIC X(40) VALUE
010100         'CANNOT CIRCUIT BREAK CRITICAL METHOD'.
010200     05  WS-TXT-PARAMETRO-ACTUAL   PIC X(40) VALUE SPACES.
010300 
010400*----------------------------------------------------------------*
010500*    LIMITES FIJOS DEL MODULO DE GUARDAS DE SEGURIDAD             *
010600*----------------------------------------------------------------*
010700 01  WS-LIMITES-FIJOS.
010800     05  WS-LIM-REDUCCION-MAX      PIC 9(03) VALUE 050.
010900     05  WS-LIM-REINTENTO-MAX      PIC 9(01) VALUE 3.
011000     05  WS-LIM-CONFIANZA-MIN      PIC 9(01)V9(04) VALUE 0.6000.
011100     05  WS-LIM-ACCIONES-MAX       PIC 9(02) VALUE 03.
011200     05  WS-LIM-DURACION-MIN       PIC 9(03) VALUE 005.
011300     05  WS-LIM-DURACION-MAX       PIC 9(03) VALUE 180.
011400     05  FILLER                    PIC X(04).
011500 
011600 01  WS-DIAGNOSTICO-EXTENDIDO      PIC X(01) VALUE 'N'.
011700 
011800 01  WS-SUBINDICE                  PIC 9(02) COMP.
011900 01  WS-CANT-VIOLACIONES-WK        PIC 9(02) COMP VALUE ZERO.
012000 
012100*----------------------------------------------------------------*
012200 LINKAGE SECTION.
012300 01  LK-DECISION.
012400     05  LK-DEC-ACTION-ID          PIC X(16).
012500     05  LK-DEC-ACTION-TYPE        PIC X(20).
012600     05  LK-DEC-TARGET-DIMENSION   PIC X(16).
012700     05  LK-DEC-TARGET-VALUE       PIC X(12).
012800     05  LK-DEC-SHIFT-PCT          PIC 9(03).
012900     05  LK-DEC-REDUCTION-PCT      PIC 9(03).
013000     05  LK-DEC-CUR-MAX-RETRIES    PIC 9(02).
013100     05  LK-DEC-NEW-MAX-RETRIES    PIC 9(02).
013200     05  LK-DEC-DURATION-MIN       PIC 9(03).
013300     05  LK-DEC-EXPECTED-IMPROVE   PIC S9(03)V99
013400                                   SIGN LEADING SEPARATE.
013500     05  LK-DEC-RISK-LEVEL         PIC X(06).
013600     05  LK-DEC-CONFIDENCE         PIC 9(01)V9(04).
013700     05  LK-DEC-REQUIRES-APPROVAL  PIC X(01).
013800     05  FILLER                    PIC X(105).
013900 
014000 01  LK-PARAMETROS-GUARDA.
014100     05  LK-CANT-ACTIVAS           PIC 9(02).
014200     05  LK-VALIDA                 PIC X(01).
014300         88  LK-DECISION-VALIDA        VALUE 'Y'.
014400         88  LK-DECISION-INVALIDA      VALUE 'N'.
014500     05  LK-CANT-VIOLACIONES       PIC 9(01).
014600     05  LK-VIOLACIONES.
014700         10  LK-VIOLACION-TXT      PIC X(40) OCCURS 6 TIMES.
014800 
014900*----------------------------------------------------------------*
015000 PROCEDURE DIVISION USING LK-DECISION, LK-PARAMETROS-GUARDA.
015100*----------------------------------------------------------------*
015200 
015300     PERFORM 1000-VALIDAR-DECISION
015400        THRU 1000-VALIDAR-DECISION-FIN.
015500 
015600     EXIT PROGRAM.
015700 
015800*----------------------------------------------------------------*
015900 1000-VALIDAR-DECISION.
016000 
016100     PERFORM 1100-INICIALIZAR-VALIDACION
016200        THRU 1100-INICIALIZAR-VALIDACION-FIN.
016300 
016400     PERFORM 1200-CHEQUEAR-CONFIANZA
016500        THRU 1200-CHEQUEAR-CONFIANZA-FIN.
016600 
016700     PERFORM 1300-CHEQUEAR-CONCURRENCIA
016800        THRU 1300-CHEQUEAR-CONCURRENCIA-FIN.
016900 
017000     PERFORM 1400-CHEQUEAR-PARAMETROS
017100        THRU 1400-CHEQUEAR-PARAMETROS-FIN.
017200 
017300     PERFORM 1500-CHEQUEAR-RIESGO-ALTO
017400        THRU 1500-CHEQUEAR-RIESGO-ALTO-FIN.
017500 
017600     PERFORM 1600-CHEQUEAR-INFRA-CRITICA
017700        THRU 1600-CHEQUEAR-INFRA-CRITICA-FIN.
017800 
017900     PERFORM 1700-ARMAR-LISTA-VIOLACIONES
018000        THRU 1700-ARMAR-LISTA-VIOLACIONES-FIN.
018100 
018200     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
018300        DISPLAY 'PYSAFGRD - ACCION: ' LK-DEC-ACTION-ID
018400        DISPLAY 'PYSAFGRD - VALIDA: ' LK-VALIDA
018500        DISPLAY 'PYSAFGRD - CANT VIOLACIONES: '
018600                                       LK-CANT-VIOLACIONES
018700     END-IF.
018800 
018900 1000-VALIDAR-DECISION-FIN.
019000     EXIT.
019100 
019200*----------------------------------------------------------------*
019300 1100-INICIALIZAR-VALIDACION.
019400 
019500     MOVE 'N' TO WS-VIOL-CONFIANZA
019600                 WS-VIOL-CONCURRENCIA
019700                 WS-VIOL-PARAMETROS
019800                 WS-VIOL-DURACION
019900                 WS-VIOL-RIESGO-ALTO
020000                 WS-VIOL-INFRA-CRITICA.
020100     MOVE SPACES TO WS-TXT-PARAMETRO-ACTUAL.
020200     INITIALIZE LK-VIOLACIONES.
020300     MOVE 0      TO LK-CANT-VIOLACIONES WS-CANT-VIOLACIONES-WK.
020400     MOVE 'Y'    TO LK-VALIDA.
020500 
020600 1100-INICIALIZAR-VALIDACION-FIN.
020700     EXIT.
020800 
020900*----------------------------------------------------------------*
021000*  REGLA 1 - CONFIANZA POR DEBAJO DEL MINIMO                     *
021100*----------------------------------------------------------------*
021200 1200-CHEQUEAR-CONFIANZA.
021300 
021400     IF LK-DEC-CONFIDENCE < WS-LIM-CONFIANZA-MIN
021500        MOVE 'Y' TO WS-VIOL-CONFIANZA
021600     END-IF.
021700 
021800 1200-CHEQUEAR-CONFIANZA-FIN.
021900     EXIT.
022000 
022100*----------------------------------------------------------------*
022200*  REGLA 2 - MAXIMO DE ACCIONES CONCURRENTES                     *
022300*----------------------------------------------------------------*
022400 1300-CHEQUEAR-CONCURRENCIA.
022500 
022600     IF LK-CANT-ACTIVAS >= WS-LIM-ACCIONES-MAX
022700        MOVE 'Y' TO WS-VIOL-CONCURRENCIA
022800     END-IF.
022900 
023000 1300-CHEQUEAR-CONCURRENCIA-FIN.
023100     EXIT.
023200 
023300*----------------------------------------------------------------*
023400*  REGLA 3 - PARAMETROS SEGUN EL TIPO DE ACCION, Y DURACION      *
023500*----------------------------------------------------------------*
023600 1400-CHEQUEAR-PARAMETROS.
023700 
023800     EVALUATE LK-DEC-ACTION-TYPE
023900         WHEN 'RATE-LIMIT'
024000              PERFORM 1410-CHEQUEAR-RATE-LIMIT
024100                 THRU 1410-CHEQUEAR-RATE-LIMIT-FIN
024200         WHEN 'MODIFY-RETRY-CONFIG'
024300              PERFORM 1420-CHEQUEAR-RETRY-CONFIG
024400                 THRU 1420-CHEQUEAR-RETRY-CONFIG-FIN
024500         WHEN 'CIRCUIT-BREAK'
024600              PERFORM 1430-CHEQUEAR-CIRCUIT-RIESGO
024700                 THRU 1430-CHEQUEAR-CIRCUIT-RIESGO-FIN
024800         WHEN OTHER
024900              CONTINUE
025000     END-EVALUATE.
025100 
025200     PERFORM 1440-CHEQUEAR-DURACION
025300        THRU 1440-CHEQUEAR-DURACION-FIN.
025400 
025500 1400-CHEQUEAR-PARAMETROS-FIN.
025600     EXIT.
025700 
025800*----------------------------------------------------------------*
025900 1410-CHEQUEAR-RATE-LIMIT.
026000 
026100     IF LK-DEC-REDUCTION-PCT > WS-LIM-REDUCCION-MAX
026200        MOVE 'Y' TO WS-VIOL-PARAMETROS
026300        MOVE WS-TXT-REDUCCION TO WS-TXT-PARAMETRO-ACTUAL
026400     END-IF.
026500 
026600 1410-CHEQUEAR-RATE-LIMIT-FIN.
026700     EXIT.
026800 
026900*----------------------------------------------------------------*
027000 1420-CHEQUEAR-RETRY-CONFIG.
027100 
027200     IF LK-DEC-CUR-MAX-RETRIES > 0
027300        MOVE LK-DEC-NEW-MAX-RETRIES TO WS-CALC-RETRY-RATIO
027400        DIVIDE WS-CALC-RETRY-RATIO BY LK-DEC-CUR-MAX-RETRIES
027500           GIVING WS-CALC-RETRY-RATIO
027600        IF WS-CALC-RETRY-RATIO > WS-LIM-REINTENTO-MAX
027700           MOVE 'Y' TO WS-VIOL-PARAMETROS
027800           MOVE WS-TXT-REINTENTO TO WS-TXT-PARAMETRO-ACTUAL
027900        END-IF
028000     END-IF.
028100 
028200 1420-CHEQUEAR-RETRY-CONFIG-FIN.
028300     EXIT.
028400 
028500*----------------------------------------------------------------*
028600 1430-CHEQUEAR-CIRCUIT-RIESGO.
028700 
028800     IF LK-DEC-RISK-LEVEL NOT = 'HIGH  '
028900        MOVE 'Y' TO WS-VIOL-PARAMETROS
029000        MOVE WS-TXT-CIRCUIT-RIESGO TO WS-TXT-PARAMETRO-ACTUAL
029100     END-IF.
029200 
029300 1430-CHEQUEAR-CIRCUIT-RIESGO-FIN.
029400     EXIT.
029500 
029600*----------------------------------------------------------------*
029700 1440-CHEQUEAR-DURACION.
029800 
029900     MOVE LK-DEC-DURATION-MIN TO WS-CALC-DURACION.
030000 
030100     IF WS-CALC-DURACION < WS-LIM-DURACION-MIN OR
030200        WS-CALC-DURACION > WS-LIM-DURACION-MAX
030300        MOVE 'Y' TO WS-VIOL-DURACION
030400     END-IF.
030500 
030600 1440-CHEQUEAR-DURACION-FIN.
030700     EXIT.
030800 
030900*----------------------------------------------------------------*
031000*  REGLA 4 - RIESGO ALTO REQUIERE APROBACION HUMANA SIEMPRE      *
031100*----------------------------------------------------------------*
031200 1500-CHEQUEAR-RIESGO-ALTO.
031300 
031400     IF LK-DEC-RISK-LEVEL = 'HIGH  '
031500        MOVE 'Y' TO WS-VIOL-RIESGO-ALTO
031600     END-IF.
031700 
031800 1500-CHEQUEAR-RIESGO-ALTO-FIN.
031900     EXIT.
032000 
032100*----------------------------------------------------------------*
032200*  REGLA 5 - INFRAESTRUCTURA CRITICA (EMISOR O METODO)           *
032300*----------------------------------------------------------------*
032400 1600-CHEQUEAR-INFRA-CRITICA.
032500 
032600     IF LK-DEC-ACTION-TYPE = 'CIRCUIT-BREAK'
032700        IF LK-DEC-TARGET-DIMENSION = 'ISSUER-BANK'
032800           IF LK-DEC-TARGET-VALUE = 'CHASE'       OR
032900              LK-DEC-TARGET-VALUE = 'HDFC'         OR
033000              LK-DEC-TARGET-VALUE = 'ICICI'
033100              MOVE 'Y' TO WS-VIOL-INFRA-CRITICA
033200           END-IF
033300        END-IF
033400        IF LK-DEC-TARGET-DIMENSION = 'PAYMENT-METHOD'
033500           IF LK-DEC-TARGET-VALUE = 'CARD'
033600              MOVE 'Y' TO WS-VIOL-INFRA-CRITICA
033700           END-IF
033800        END-IF
033900     END-IF.
034000 
034100 1600-CHEQUEAR-INFRA-CRITICA-FIN.
034200     EXIT.
034300 
034400*----------------------------------------------------------------*
034500*  ARMA LA TABLA DE SALIDA CON EL TEXTO DE CADA VIOLACION         *
034600*----------------------------------------------------------------*
034700 1700-ARMAR-LISTA-VIOLACIONES.
034800 
034900     IF WS-VIOL-CONFIANZA = 'Y'
035000        MOVE WS-TXT-CONFIANZA TO WS-TXT-PARAMETRO-ACTUAL
035100        PERFORM 1710-AGREGAR-VIOLACION
035200           THRU 1710-AGREGAR-VIOLACION-FIN
035300     END-IF.
035400 
035500     IF WS-VIOL-CONCURRENCIA = 'Y'
035600        MOVE WS-TXT-CONCURRENCIA TO WS-TXT-PARAMETRO-ACTUAL
035700        PERFORM 1710-AGREGAR-VIOLACION
035800           THRU 1710-AGREGAR-VIOLACION-FIN
035900     END-IF.
036000 
036100     IF WS-VIOL-PARAMETROS = 'Y'
036200        PERFORM 1710-AGREGAR-VIOLACION
036300           THRU 1710-AGREGAR-VIOLACION-FIN
036400     END-IF.
036500 
036600     IF WS-VIOL-DURACION = 'Y'
036700        MOVE WS-TXT-DURACION TO WS-TXT-PARAMETRO-ACTUAL
036800        PERFORM 1710-AGREGAR-VIOLACION
036900           THRU 1710-AGREGAR-VIOLACION-FIN
037000     END-IF.
037100 
037200     IF WS-VIOL-RIESGO-ALTO = 'Y'
037300        MOVE WS-TXT-RIESGO-ALTO TO WS-TXT-PARAMETRO-ACTUAL
037400        PERFORM 1710-AGREGAR-VIOLACION
037500           THRU 1710-AGREGAR-VIOLACION-FIN
037600     END-IF.
037700 
037800     IF WS-VIOL-INFRA-CRITICA = 'Y'
037900        IF LK-DEC-TARGET-DIMENSION = 'ISSUER-BANK'
038000           MOVE WS-TXT-EMISOR-CRITICO TO WS-TXT-PARAMETRO-ACTUAL
038100        ELSE
038200           MOVE WS-TXT-METODO-CRITICO TO WS-TXT-PARAMETRO-ACTUAL
038300        END-IF
038400        PERFORM 1710-AGREGAR-VIOLACION
038500           THRU 1710-AGREGAR-VIOLACION-FIN
038600     END-IF.
038700 
038800     IF LK-CANT-VIOLACIONES > 0
038900        MOVE 'N' TO LK-VALIDA
039000     END-IF.
039100 
039200 1700-ARMAR-LISTA-VIOLACIONES-FIN.
039300     EXIT.
039400 
039500*----------------------------------------------------------------*
039600 1710-AGREGAR-VIOLACION.
039700 
039800     ADD 1 TO WS-CANT-VIOLACIONES-WK.
039900     MOVE WS-CANT-VIOLACIONES-WK TO LK-CANT-VIOLACIONES.
040000     MOVE WS-TXT-PARAMETRO-ACTUAL
040100                         TO LK-VIOLACION-TXT(WS-CANT-VIOLACIONES-WK).
040200     MOVE SPACES TO WS-TXT-PARAMETRO-ACTUAL.
040300 
040400 1710-AGREGAR-VIOLACION-FIN.
040500     EXIT.
040600 
040700*----------------------------------------------------------------*
040800 END PROGRAM PYSAFGRD.
