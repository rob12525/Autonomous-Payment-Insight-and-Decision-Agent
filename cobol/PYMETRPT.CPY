000100*----------------------------------------------------------------*
000200*  PYMETRPT  -  LINEAS DE IMPRESION DEL REPORTE DE METRICAS      *
000300*               (BASELINE_METRICS.RPT Y CURRENT_METRICS.RPT).   *
000400*               LAS TRES VARIANTES DE LINEA COMPARTEN EL MISMO  *
000500*               AREA DE SALIDA -- UNA SOLA LINEA SE ESCRIBE A   *
000600*               LA VEZ, SEGUN EL TIPO DE DETALLE EN CURSO.       *
000700*----------------------------------------------------------------*
000800 01  WS-MTR-ENCABEZADO.
000900     05  FILLER                    PIC X(11) VALUE
001000         'ESCENARIO: '.
001100     05  MTR-ENC-ESCENARIO         PIC X(08).
001200     05  FILLER                    PIC X(03) VALUE SPACES.
001300     05  FILLER                    PIC X(06) VALUE 'TOTAL='.
001400     05  MTR-ENC-TOTAL-TXN         PIC 9(09).
001500     05  FILLER                    PIC X(03) VALUE SPACES.
001600     05  FILLER                    PIC X(03) VALUE 'OK='.
001700     05  MTR-ENC-SUCCESS-COUNT     PIC 9(09).
001800     05  FILLER                    PIC X(03) VALUE SPACES.
001900     05  FILLER                    PIC X(05) VALUE 'TASA='.
002000     05  MTR-ENC-SUCCESS-RATE      PIC S9(01)V9(06)
002100                                    SIGN LEADING SEPARATE.
002200     05  FILLER                    PIC X(03) VALUE SPACES.
002300     05  FILLER                    PIC X(05) VALUE 'REIN='.
002400     05  MTR-ENC-TOTAL-RETRIES     PIC 9(09).
002500     05  FILLER                    PIC X(03) VALUE SPACES.
002600     05  FILLER                    PIC X(06) VALUE 'REIN%='.
002700     05  MTR-ENC-RETRY-RATIO       PIC S9(01)V9(06)
002800                                    SIGN LEADING SEPARATE.
002900     05  FILLER                    PIC X(03) VALUE SPACES.
003000     05  FILLER                    PIC X(04) VALUE 'P50='.
003100     05  MTR-ENC-LAT-P50           PIC 9(05)V99.
003200     05  FILLER                    PIC X(03) VALUE SPACES.
003300     05  FILLER                    PIC X(04) VALUE 'P95='.
003400     05  MTR-ENC-LAT-P95           PIC 9(05)V99.
003500     05  FILLER                    PIC X(03) VALUE SPACES.
003600     05  FILLER                    PIC X(04) VALUE 'P99='.
003700     05  MTR-ENC-LAT-P99           PIC 9(05)V99.
003800     05  FILLER                    PIC X(21) VALUE SPACES.
003900 
004000 01  WS-MTR-DET-EMISOR REDEFINES WS-MTR-ENCABEZADO.
004100     05  FILLER                    PIC X(03) VALUE '   '.
004200     05  FILLER                    PIC X(08) VALUE 'EMISOR: '.
004300     05  MTR-DET-EMI-ISSUER-ID     PIC X(12).
004400     05  FILLER                    PIC X(03) VALUE SPACES.
004500     05  FILLER                    PIC X(06) VALUE 'TXN   '.
004600     05  MTR-DET-EMI-TXN-COUNT     PIC 9(09).
004700     05  FILLER                    PIC X(03) VALUE SPACES.
004800     05  FILLER                    PIC X(03) VALUE 'OK='.
004900     05  MTR-DET-EMI-SUCCESS-COUNT PIC 9(09).
005000     05  FILLER                    PIC X(03) VALUE SPACES.
005100     05  FILLER                    PIC X(04) VALUE 'ERR='.
005200     05  MTR-DET-EMI-ERROR-COUNT   PIC 9(09).
005300     05  FILLER                    PIC X(03) VALUE SPACES.
005400     05  FILLER                    PIC X(05) VALUE 'REIN='.
005500     05  MTR-DET-EMI-RETRY-COUNT   PIC 9(09).
005600     05  FILLER                    PIC X(03) VALUE SPACES.
005700     05  FILLER                    PIC X(05) VALUE 'TASA='.
005800     05  MTR-DET-EMI-SUCCESS-RATE  PIC S9(01)V9(06)
005900                                    SIGN LEADING SEPARATE.
006000     05  FILLER                    PIC X(60) VALUE SPACES.
006100 
006200 01  WS-MTR-DET-ERROR REDEFINES WS-MTR-ENCABEZADO.
006300     05  FILLER                    PIC X(03) VALUE '   '.
006400     05  FILLER                    PIC X(07) VALUE 'ERROR: '.
006500     05  MTR-DET-ERR-CODE          PIC X(14).
006600     05  FILLER                    PIC X(03) VALUE SPACES.
006700     05  FILLER                    PIC X(03) VALUE 'OC='.
006800     05  MTR-DET-ERR-COUNT         PIC 9(09).
006900     05  FILLER                    PIC X(03) VALUE SPACES.
007000     05  FILLER                    PIC X(02) VALUE '%='.
007100     05  MTR-DET-ERR-PERCENTAGE    PIC S9(01)V9(06)
007200                                    SIGN LEADING SEPARATE.
007300     05  FILLER                    PIC X(113) VALUE SPACES.
007400 
007500 01  WS-MTR-LINEA-VACIA REDEFINES WS-MTR-ENCABEZADO.
007600     05  FILLER                    PIC X(165) VALUE SPACES.
