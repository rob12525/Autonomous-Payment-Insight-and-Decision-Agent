000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000300*          Ricardo Garcia, Senen Urdaneta.
000400* Purpose: MODULO 3 - MAPEO DE RECOMENDACION A DECISION EJECUTABLE
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PYDECMAP.
000900 AUTHOR.        N. BERGE.
001000 INSTALLATION.  DEPTO DE SISTEMAS - OPERACIONES DE MEDIOS DE PAGO.
001100 DATE-WRITTEN.  11/10/1991.
001200 DATE-COMPILED.
001300 SECURITY.      USO INTERNO - CONFIDENCIAL.
001400*----------------------------------------------------------------*
001500*                 R E G I S T R O   D E   C A M B I O S          *
001600*----------------------------------------------------------------*
001700* 11/10/1991 NBE TP002  ALTA DEL PROGRAMA. MAPEA LA RECOMENDACION TP002   
001800*                       DEL ANALISTA A LA DECISION EJECUTABLE.
001900* 05/12/1991 RBA TP015  SE AGREGA LA INFERENCIA DE DIMENSION Y    TP015   
002000*                       VALOR DE DESTINO (EMISOR O METODO).
002100* 20/04/1992 CPE TP023  SE AGREGA EL BUCKET DE RIESGO (LOW / MED /TP023   
002200*                       HIGH) A PARTIR DEL PUNTAJE DE RIESGO.
002300* 14/10/1992 RGA TP032  LA DURACION PASA A SER FIJA DE 60 MINUTOS TP032   
002400*                       POR PEDIDO DEL AREA DE OPERACIONES.
002500* 02/02/1993 SUR TP039  SE ACLARA POR COMENTARIO QUE LOS CAMPOS   TP039   
002600*                       DE RUTEO/REINTENTOS/RATE-LIMIT DE LA
002700*                       DECISION QUEDAN EN CERO -- EL ANALISTA
002800*                       UPSTREAM NO LOS PROVEE, LOS FIJA MODULO3.
002900* 19/08/1994 RBA TP048  REDONDEO DEL PORCENTAJE DE MEJORA ESPERADATP048   
003000*                       A DOS DECIMALES, ANTES QUEDABA SIN REDON-
003100*                       DEAR Y ARRASTRABA RUIDO DE CALCULO.
003200* 11/03/1996 NBE TP056  TOPE DE LA CONFIANZA A [0,1] -- SE VIO UN TP056   
003300*                       CASO DE UPSTREAM CON 1,0003.
003400* 03/11/1998 CPE TP066  REVISION POR EL PROYECTO AAAA (Y2K) - NO  TP066   
003500*                       SE USAN FECHAS DE DOS DIGITOS EN ESTE
003600*                       PROGRAMA, SE DEJA CONSTANCIA EN EL LOG.
003700* 14/06/1999 RGA TP067  AJUSTE FINAL DEL PROYECTO AAAA (Y2K) -    TP067   
003800*                       SIN CAMBIOS DE CODIGO, SOLO CERTIFICACION.
003900* 21/05/2001 SUR TP081  SE AGREGA EL UPSI DE DIAGNOSTICO EXTENDIDOTP081   
004000*                       PARA CENTRO DE COMPUTOS.
004100* 08/08/2007 RBA TP104  MANTENIMIENTO MENOR - COMENTARIOS.        TP104   
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-EXTENDIDO.
004800 
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*----------------------------------------------------------------*
005200*    TABLA DE EQUIVALENCIA DE TIPO DE ACCION (RECOMENDACION      *
005300*    DEL ANALISTA UPSTREAM -> TIPO DE ACCION EJECUTABLE)         *
005400*----------------------------------------------------------------*
005500 01  WS-TABLA-MAPEO-ACCION.
005600     05  WS-MAP-ENTRADA OCCURS 5 TIMES.
005700         10  WS-MAP-REC-TIPO       PIC X(20).
005800         10  WS-MAP-DEC-TIPO       PIC X(20).
005900     05  FILLER                   PIC X(05) VALUE SPACES.
006000 
006100 01  WS-CALC-RIESGO-AREA.
006200     05  WS-CALC-RIESGO-V         PIC 9(01)V9(04) VALUE ZERO.
006300 
006400 01  WS-CALC-RIESGO-REDONDEO REDEFINES WS-CALC-RIESGO-AREA.
006500     05  WS-CALC-RIESGO-ENTERO    PIC 9(05) VALUE ZERO.
006600 
006700 01  WS-CALC-PORCENTAJE.
006800     05  WS-CALC-PCT-V            PIC S9(05)V9(04) VALUE ZERO.
006900 
007000 01  WS-CALC-PORCENTAJE-REDONDEO REDEFINES WS-CALC-PORCENTAJE.
007100     05  WS-CALC-PCT-ENTERO       PIC S9(05) VALUE ZERO.
007200     05  FILLER                   PIC X(04).
007300 
007400 01  WS-CALC-CONFIANZA.
007500     05  WS-CALC-CONF-V           PIC 9(01)V9(04) VALUE ZERO.
007600 
007700 01  WS-CALC-CONFIANZA-REDONDEO REDEFINES WS-CALC-CONFIANZA.
007800     05  WS-CALC-CONF-ENTERA      PIC 9(05) VALUE ZERO.
007900 
008000 01  WS-DIAGNOSTICO-EXTENDIDO     PIC X(01) VALUE 'N'.
008100 01  WS-SUBINDICE                 PIC 9(02) COMP.
008200 
008300*----------------------------------------------------------------*
008400 LINKAGE SECTION.
008500 01  LK-RECOMENDACION.
008600     05  LK-REC-ACTION-ID          PIC X(16).
008700     05  LK-REC-ACTION-TYPE        PIC X(20).
008800     05  LK-REC-TARGET-ISSUER      PIC X(12).
008900     05  LK-REC-TARGET-METHOD      PIC X(12).
009000     05  LK-REC-SUCCESS-RATE-CHG   PIC S9(01)V9(06)
009100                                   SIGN LEADING SEPARATE.
009200     05  LK-REC-RISK-SCORE         PIC 9(01)V9(04).
009300     05  LK-REC-CONFIDENCE         PIC 9(01)V9(04).
009400     05  LK-REC-REQUIRES-APPROVAL  PIC X(01).
009500     05  FILLER                    PIC X(02).
009600 
009700 01  LK-DECISION.
009800     05  LK-DEC-ACTION-ID          PIC X(16).
009900     05  LK-DEC-ACTION-TYPE        PIC X(20).
010000     05  LK-DEC-TARGET-DIMENSION   PIC X(16).
010100     05  LK-DEC-TARGET-VALUE       PIC X(12).
010200     05  LK-DEC-SHIFT-PCT          PIC 9(03).
010300     05  LK-DEC-REDUCTION-PCT      PIC 9(03).
010400     05  LK-DEC-CUR-MAX-RETRIES    PIC 9(02).
010500     05  LK-DEC-NEW-MAX-RETRIES    PIC 9(02).
010600     05  LK-DEC-DURATION-MIN       PIC 9(03).
010700     05  LK-DEC-EXPECTED-IMPROVE   PIC S9(03)V99
010800                                   SIGN LEADING SEPARATE.
010900     05  LK-DEC-RISK-LEVEL         PIC X(06).
011000     05  LK-DEC-CONFIDENCE         PIC 9(01)V9(04).
011100     05  LK-DEC-REQUIRES-APPROVAL  PIC X(01).
011200     05  FILLER                    PIC X(105).
011300 
011400*----------------------------------------------------------------*
011500 PROCEDURE DIVISION USING LK-RECOMENDACION, LK-DECISION.
011600*----------------------------------------------------------------*
011700 
011800     PERFORM 1000-INICIAR-PROGRAMA
011900        THRU 1000-INICIAR-PROGRAMA-FIN.
012000 
012100     PERFORM 2000-MAPEAR-DECISION
012200        THRU 2000-MAPEAR-DECISION-FIN.
012300 
012400     EXIT PROGRAM.
012500 
012600*----------------------------------------------------------------*
012700 1000-INICIAR-PROGRAMA.
012800 
012900     PERFORM 1100-CARGAR-TABLA-MAPEO
013000        THRU 1100-CARGAR-TABLA-MAPEO-FIN.
013100 
013200     INITIALIZE LK-DECISION.
013300 
013400 1000-INICIAR-PROGRAMA-FIN.
013500     EXIT.
013600 
013700*----------------------------------------------------------------*
013800 1100-CARGAR-TABLA-MAPEO.
013900 
014000     MOVE 'DISABLE-ROUTE'        TO WS-MAP-REC-TIPO(1).
014100     MOVE 'CIRCUIT-BREAK'        TO WS-MAP-DEC-TIPO(1).
014200     MOVE 'SHIFT-TRAFFIC'        TO WS-MAP-REC-TIPO(2).
014300     MOVE 'ADJUST-ROUTING'       TO WS-MAP-DEC-TIPO(2).
014400     MOVE 'THROTTLE-PATH'        TO WS-MAP-REC-TIPO(3).
014500     MOVE 'RATE-LIMIT'           TO WS-MAP-DEC-TIPO(3).
014600     MOVE 'ADJUST-RETRY-POLICY'  TO WS-MAP-REC-TIPO(4).
014700     MOVE 'MODIFY-RETRY-CONFIG'  TO WS-MAP-DEC-TIPO(4).
014800     MOVE 'ALERT-MERCHANT'       TO WS-MAP-REC-TIPO(5).
014900     MOVE 'ALERT-MERCHANT'       TO WS-MAP-DEC-TIPO(5).
015000 
015100 1100-CARGAR-TABLA-MAPEO-FIN.
015200     EXIT.
015300 
015400*----------------------------------------------------------------*
015500 2000-MAPEAR-DECISION.
015600 
015700     MOVE LK-REC-ACTION-ID TO LK-DEC-ACTION-ID.
015800 
015900     PERFORM 2100-MAPEAR-TIPO-ACCION
016000        THRU 2100-MAPEAR-TIPO-ACCION-FIN.
016100 
016200     PERFORM 2200-INFERIR-DESTINO
016300        THRU 2200-INFERIR-DESTINO-FIN.
016400 
016500     PERFORM 2300-CLASIFICAR-RIESGO
016600        THRU 2300-CLASIFICAR-RIESGO-FIN.
016700 
016800     PERFORM 2400-DERIVAR-MEJORA-ESPERADA
016900        THRU 2400-DERIVAR-MEJORA-ESPERADA-FIN.
017000 
017100     PERFORM 2500-ACOTAR-CONFIANZA
017200        THRU 2500-ACOTAR-CONFIANZA-FIN.
017300 
017400*    *** RUTEO, RATE-LIMIT Y REINTENTOS NO LLEGAN DEL ANALISTA
017500*    *** UPSTREAM -- QUEDAN EN CERO HASTA QUE EL OPERADOR LOS
017600*    *** AJUSTE A MANO EN UNA DECISION POSTERIOR.
017700     MOVE 0   TO LK-DEC-SHIFT-PCT.
017800     MOVE 0   TO LK-DEC-REDUCTION-PCT.
017900     MOVE 0   TO LK-DEC-CUR-MAX-RETRIES.
018000     MOVE 0   TO LK-DEC-NEW-MAX-RETRIES.
018100     MOVE 60  TO LK-DEC-DURATION-MIN.
018200 
018300     MOVE LK-REC-REQUIRES-APPROVAL TO LK-DEC-REQUIRES-APPROVAL.
018400 
018500     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
018600        DISPLAY 'PYDECMAP - ACCION: '    LK-DEC-ACTION-ID
018700        DISPLAY 'PYDECMAP - TIPO:    '   LK-DEC-ACTION-TYPE
018800        DISPLAY 'PYDECMAP - DESTINO: '   LK-DEC-TARGET-VALUE
018900     END-IF.
019000 
019100 2000-MAPEAR-DECISION-FIN.
019200     EXIT.
019300 
019400*----------------------------------------------------------------*
019500 2100-MAPEAR-TIPO-ACCION.
019600 
019700     MOVE 'DO-NOTHING' TO LK-DEC-ACTION-TYPE.
019800
019900     PERFORM 2110-BUSCAR-TIPO-ACCION
020000         VARYING WS-SUBINDICE FROM 1 BY 1
020100             UNTIL WS-SUBINDICE > 5.
020200
020300 2100-MAPEAR-TIPO-ACCION-FIN.
020400     EXIT.
020500
020600*----------------------------------------------------------------*
020700 2110-BUSCAR-TIPO-ACCION.
020800
020900     IF LK-REC-ACTION-TYPE = WS-MAP-REC-TIPO(WS-SUBINDICE)
021000        MOVE WS-MAP-DEC-TIPO(WS-SUBINDICE)
021100                              TO LK-DEC-ACTION-TYPE
021200        MOVE 6 TO WS-SUBINDICE
021300     END-IF.
021400
021500 2110-BUSCAR-TIPO-ACCION-FIN.
021600     EXIT.
021700
021800*----------------------------------------------------------------*
021900 2200-INFERIR-DESTINO.
022000 
022100     EVALUATE TRUE
022200         WHEN LK-REC-TARGET-ISSUER NOT = SPACES
022300              MOVE 'ISSUER-BANK'      TO LK-DEC-TARGET-DIMENSION
022400              MOVE LK-REC-TARGET-ISSUER TO LK-DEC-TARGET-VALUE
022500         WHEN LK-REC-TARGET-METHOD NOT = SPACES
022600              MOVE 'PAYMENT-METHOD'   TO LK-DEC-TARGET-DIMENSION
022700              MOVE LK-REC-TARGET-METHOD TO LK-DEC-TARGET-VALUE
022800         WHEN OTHER
022900              MOVE 'ISSUER-BANK'      TO LK-DEC-TARGET-DIMENSION
023000              MOVE 'UNKNOWN'          TO LK-DEC-TARGET-VALUE
023100     END-EVALUATE.
023200 
023300 2200-INFERIR-DESTINO-FIN.
023400     EXIT.
023500 
023600*----------------------------------------------------------------*
023700 2300-CLASIFICAR-RIESGO.
023800 
023900     MOVE LK-REC-RISK-SCORE TO WS-CALC-RIESGO-V.
024000 
024100     EVALUATE TRUE
024200         WHEN LK-REC-RISK-SCORE >= 0.7000
024300              MOVE 'HIGH  ' TO LK-DEC-RISK-LEVEL
024400         WHEN LK-REC-RISK-SCORE >= 0.4000
024500              MOVE 'MEDIUM' TO LK-DEC-RISK-LEVEL
024600         WHEN OTHER
024700              MOVE 'LOW   ' TO LK-DEC-RISK-LEVEL
024800     END-EVALUATE.
024900 
025000     IF WS-DIAGNOSTICO-EXTENDIDO = 'Y'
025100        DISPLAY 'PYDECMAP - RIESGO (x10000): '
025200                WS-CALC-RIESGO-ENTERO
025300     END-IF.
025400 
025500 2300-CLASIFICAR-RIESGO-FIN.
025600     EXIT.
025700 
025800*----------------------------------------------------------------*
025900*  PORCENTAJE DE MEJORA ESPERADA = DELTA DE EXITO x 100,          *
026000*  REDONDEADO A DOS DECIMALES (REDONDEO HACIA ARRIBA EN EL .5)   *
026100*----------------------------------------------------------------*
026200 2400-DERIVAR-MEJORA-ESPERADA.
026300 
026400     COMPUTE WS-CALC-PCT-V ROUNDED =
026500             LK-REC-SUCCESS-RATE-CHG * 100.
026600 
026700     MOVE WS-CALC-PCT-V TO LK-DEC-EXPECTED-IMPROVE.
026800 
026900 2400-DERIVAR-MEJORA-ESPERADA-FIN.
027000     EXIT.
027100 
027200*----------------------------------------------------------------*
027300*  CONFIANZA ACOTADA AL RANGO [0,00 -- 1.0000]                   *
027400*----------------------------------------------------------------*
027500 2500-ACOTAR-CONFIANZA.
027600 
027700     MOVE LK-REC-CONFIDENCE TO WS-CALC-CONF-V.
027800 
027900     IF WS-CALC-CONF-V > 1.0000
028000        MOVE 1.0000 TO WS-CALC-CONF-V
028100     END-IF.
028200 
028300     IF WS-CALC-CONF-V < 0.0000
028400        MOVE 0.0000 TO WS-CALC-CONF-V
028500     END-IF.
028600 
028700     MOVE WS-CALC-CONF-V TO LK-DEC-CONFIDENCE.
028800 
028900 2500-ACOTAR-CONFIANZA-FIN.
029000     EXIT.
029100 
029200*----------------------------------------------------------------*
029300 END PROGRAM PYDECMAP.
